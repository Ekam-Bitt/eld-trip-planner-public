000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    HOSDRV0O.
000400 AUTHOR.        R HELLWIG.
000500 INSTALLATION.  FUHRPARK-DV ABT. ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  1991-04-15.
000700 DATE-COMPILED.
000800 SECURITY.      NUR FUER INTERNEN GEBRAUCH FUHRPARK-DV.
000900*
001000******************************************************************
001100* Letzte Aenderung :: 2019-02-08
001200* Letzte Version   :: C.01.00
001300* Kurzbeschreibung :: Batch-Hauptsteuerung Trip-/HOS-Verarbeitung
001400* Auftrag          :: HOS-114 HOS-115 HOS-142 HOS-233 HOS-301
001500*
001600* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von  | Kommentar                        *
002000*---------|------------|------|----------------------------------*
002100* A.00.00 | 1991-04-15 | RHE  | Neuerstellung, Steuerung TRIPS/   *
002200*         |            |      | LOGEVENTS/DRIVERS, Aufruf HOSTOT0M*
002300*         |            |      | Schreiben DAILYLOG                *
002400* A.01.00 | 1991-06-03 | KLB  | Aufruf HOSVIO0M ergaenzt,          *
002500*         |            |      | Schreiben VIOLATIONS               *
002600* A.02.00 | 1992-02-18 | WSC  | Aufruf HOSPLN0M ergaenzt, Laden    *
002700*         |            |      | ROUTEPTS, Schreiben FUELSTOPS      *
002800* A.03.00 | 1993-05-10 | SHK  | Aufruf HOSRPT0M ergaenzt, Laden    *
002900*         |            |      | INSPECTS, Kennung letzter Trip     *
003000* B.00.00 | 1994-02-14 | KLB  | Tagesabschluss synchron zu         *
003100*         |            |      | HOSTOT0M A.02.00 auf 23:59 gehalten*
003200* B.01.00 | 1998-11-20 | MBT  | Jahr-2000-Umstellung Datumsfelder  *
003300*         |            |      | JJJJ-MM-TT, Submission-Zeit (Y2K)  *
003400* B.02.00 | 2001-06-05 | MBT  | Zyklus-Historie: Leertag-Sonderfall*
003500*         |            |      | aus HOSTOT0M B.01.00 beruecksicht. *
003600* B.03.00 | 2011-07-30 | SHK  | Bugfix Zyklus-Historie bei Fahrern *
003700*         |            |      | mit mehreren, nicht fortlaufenden  *
003800*         |            |      | Trips zu frueh zurueckgesetzt      *
003900* C.00.00 | 2016-12-01 | LOR  | Aufruf HOSVIO0M um LT-CYCLE-DAY    *
004000*         |            |      | (70-Std/8-Tage-Zyklus) erweitert   *
004100* C.01.00 | 2019-02-08 | LOR  | HOS-301 Aufrufparameter an neue    *
004200*         |            |      | Meldungstextbreite HOSVIO0M         *
004300*         |            |      | angepasst                           *
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800* Batch-Hauptsteuerung des HOS-Regelwerks: liest TRIPS satzweise
004900* (aufsteigend nach Trip-Nr.) und dazu je Trip die passenden Saetze
005000* aus ROUTEPTS, INSPECTS und LOGEVENTS (alle Dateien liegen sorten-
005100* rein nach Trip-Nr. vor, ein Mehrfachdurchlauf ist daher nicht
005200* noetig). Je Kalendertag mit mindestens einem Statuswechsel wird
005300* HOSTOT0M (Tagessummen, U1) und danach HOSVIO0M (Regelverstoesse,
005400* U2 inkl. 70-Std/8-Tage-Zyklus ueber eine je Fahrer gefuehrte
005500* Historie) aufgerufen; je Trip einmal HOSPLN0M (Tankstopp-Planung,
005600* U4) und zuletzt HOSRPT0M (Trip-Report, U6). Der Fahrerstamm
005700* (DRIVERS) wird beim Programmstart komplett in eine Tabelle
005800* geladen und per Binaersuche (Schluessel DR-DRIVER-ID) nachge-
005900* schlagen.
006000*
006100* Annahme B.02.00/B.03.00: "in den Eingabedaten vorhandene Tage"
006200* fuer den 70-Std/8-Tage-Zyklus (U2) bedeutet die Tage in der
006300* Reihenfolge, in der dieser Lauf sie je Fahrer tatsaechlich
006400* antrifft -- nicht der volle DAILYLOG-Bestand ueber alle Laeufe.
006500*
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.  IBM-3090.
007100 OBJECT-COMPUTER.  IBM-3090.
007200 SPECIAL-NAMES.
007300    C01 IS TOP-OF-FORM.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700    SELECT TRIPS       ASSIGN TO "TRIPS"
007800                        ORGANIZATION IS SEQUENTIAL
007900                        FILE STATUS  IS WK-TR-STATUS.
008000    SELECT DRIVERS      ASSIGN TO "DRIVERS"
008100                        ORGANIZATION IS SEQUENTIAL
008200                        FILE STATUS  IS WK-DR-STATUS.
008300    SELECT ROUTEPTS     ASSIGN TO "ROUTEPTS"
008400                        ORGANIZATION IS SEQUENTIAL
008500                        FILE STATUS  IS WK-RP-STATUS.
008600    SELECT INSPECTS     ASSIGN TO "INSPECTS"
008700                        ORGANIZATION IS SEQUENTIAL
008800                        FILE STATUS  IS WK-IN-STATUS.
008900    SELECT LOGEVENTS    ASSIGN TO "LOGEVENTS"
009000                        ORGANIZATION IS SEQUENTIAL
009100                        FILE STATUS  IS WK-LE-STATUS.
009200    SELECT DAILYLOG     ASSIGN TO "DAILYLOG"
009300                        ORGANIZATION IS SEQUENTIAL
009400                        FILE STATUS  IS WK-DL-STATUS.
009500    SELECT VIOLATIONS   ASSIGN TO "VIOLATIONS"
009600                        ORGANIZATION IS SEQUENTIAL
009700                        FILE STATUS  IS WK-VI-STATUS.
009800    SELECT FUELSTOPS    ASSIGN TO "FUELSTOPS"
009900                        ORGANIZATION IS SEQUENTIAL
010000                        FILE STATUS  IS WK-FS-STATUS.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  TRIPS
010500    LABEL RECORDS ARE STANDARD.
010600    COPY HOSTRPC.
010700 FD  DRIVERS
010800    LABEL RECORDS ARE STANDARD.
010900    COPY HOSDRVC.
011000 FD  ROUTEPTS
011100    LABEL RECORDS ARE STANDARD.
011200    COPY HOSRTPC.
011300 FD  INSPECTS
011400    LABEL RECORDS ARE STANDARD.
011500    COPY HOSINSC.
011600 FD  LOGEVENTS
011700    LABEL RECORDS ARE STANDARD.
011800    COPY HOSEVTC.
011900 FD  DAILYLOG
012000    LABEL RECORDS ARE STANDARD.
012100    COPY HOSDTLC.
012200 FD  VIOLATIONS
012300    LABEL RECORDS ARE STANDARD.
012400    COPY HOSVIOC.
012500 FD  FUELSTOPS
012600    LABEL RECORDS ARE STANDARD.
012700    COPY HOSFULC.
012800
012900 WORKING-STORAGE SECTION.
013000*--------------------------------------------------------------------*
013100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
013200*--------------------------------------------------------------------*
013300 01          COMP-FELDER.
013400    05      C4-I1                   PIC S9(04) COMP.
013500    05      C4-I2                   PIC S9(04) COMP.
013600    05      C4-EVT                  PIC S9(04) COMP.
013700    05      C4-TAG                  PIC S9(04) COMP.
013800    05      C4-HIST                 PIC S9(04) COMP.
013900    05      C4-RP                   PIC S9(04) COMP.
014000    05      C4-IN                   PIC S9(04) COMP.
014100    05      C4-LOW                  PIC S9(04) COMP.
014200    05      C4-HIGH                 PIC S9(04) COMP.
014300    05      C4-MID                  PIC S9(04) COMP.
014400    05      FILLER                  PIC X(04).
014500
014600*--------------------------------------------------------------------*
014700* Felder mit konstantem Inhalt: Praefix K
014800*--------------------------------------------------------------------*
014900 01          KONSTANTE-FELDER.
015000    05      K-MODUL                 PIC X(08) VALUE "HOSDRV0O".
015100    05      K-MODUL-VERS            PIC X(08) VALUE "C.01.00 ".
015200    05      K-EOD-BATCH             PIC 9(04) VALUE 2359.
015300    05      FILLER                  PIC X(04).
015400
015500*--------------------------------------------------------------------*
015600* Fahrerstammtabelle: geladen aus DRIVERS, sortiert nach DR-DRIVER-ID
015700* (Voraussetzung fuer die Binaersuche in C110-FAHRER-SUCHEN)
015800*--------------------------------------------------------------------*
015900 01          WK-FAHRER-TABELLE.
016000    05      WK-DRV-COUNT            PIC S9(04) COMP.
016100    05      WK-DRV OCCURS 200 TIMES.
016200        10  WK-DRV-ID               PIC 9(06).
016300        10  WK-DRV-NAME             PIC X(25).
016400        10  WK-DRV-INITIALS         PIC X(08).
016500        10  WK-DRV-LICENSE-NO       PIC X(12).
016600        10  WK-DRV-LICENSE-ST       PIC X(02).
016700        10  WK-DRV-CARRIER          PIC X(25).
016800        10  WK-DRV-TZ               PIC X(09).
016900        10  WK-DRV-UNITS            PIC X(05).
017000        10  WK-DRV-HOME-CITY        PIC X(20).
017100        10  WK-DRV-HOME-STATE       PIC X(02).
017200        10  WK-DRV-AVG-MPG          PIC S9(03)V99.
017300        10  WK-DRV-AVG-MPG-ALT REDEFINES WK-DRV-AVG-MPG
017400                                    PIC X(05).
017500*               ---> Alpha-Sicht fuer Abbruch-/Diagnoseanzeigen
017600    05      FILLER                  PIC X(04).
017700
017800*--------------------------------------------------------------------*
017900* Rollierende Tageshistorie je Fahrer (paralleler Index zu WK-DRV) fuer
018000* den 70-Std/8-Tage-Zyklus in HOSVIO0M; aelteste Eintraege wandern bei
018100* Ueberlauf aus Position 1 heraus (siehe C632-HISTORIE-VERSCHIEBEN)
018200*--------------------------------------------------------------------*
018300 01          WK-HISTORIE-BEREICH.
018400    05      WK-HIST-COUNT OCCURS 200 TIMES
018500                                    PIC 9(01) COMP.
018600    05      WK-HIST-TAG OCCURS 200 TIMES.
018700        10  WK-HIST-EINTRAG OCCURS 8 TIMES.
018800            15  WK-HIST-DATUM       PIC X(10).
018900            15  WK-HIST-DRIVING     PIC S9(03)V99.
019000            15  WK-HIST-ONDUTY      PIC S9(03)V99.
019100    05      FILLER                  PIC X(04).
019200
019300*--------------------------------------------------------------------*
019400* Vorgriffspuffer: beim vorausschauenden Lesen des naechsten TRIPS-
019500* Satzes gesichertes Bild des gerade in Bearbeitung befindlichen Trips
019600*--------------------------------------------------------------------*
019700 01          WK-TRIP-AKTUELL.
019800    05      WK-TR-TRIP-ID           PIC 9(06).
019900    05      WK-TR-DRIVER-ID         PIC 9(06).
020000    05      WK-TR-LOG-DATE          PIC X(10).
020100    05      WK-TR-DISTANCE          PIC S9(06)V99.
020200    05      WK-TR-DISTANCE-ALT REDEFINES WK-TR-DISTANCE
020300                                    PIC 9(08).
020400*               ---> vorzeichenlose Sicht fuer die FUELSTOPS-Anzeige
020500    05      WK-TR-CO-DRIVER         PIC X(25).
020600    05      WK-TR-TRACTOR-NO        PIC X(10).
020700    05      WK-TR-TRAILER-NOS       PIC X(20).
020800    05      WK-TR-SHIPPER           PIC X(25).
020900    05      WK-TR-COMMODITY         PIC X(25).
021000    05      WK-TR-LOAD-ID           PIC X(12).
021100    05      FILLER                  PIC X(04).
021200
021300*--------------------------------------------------------------------*
021400* Streckenpolygon eines Trips (ROUTEPTS), fuer HOSPLN0M B300
021500*--------------------------------------------------------------------*
021600 01          WK-ROUTE-TABELLE.
021700    05      WK-RP-COUNT             PIC S9(04) COMP.
021800    05      WK-RP OCCURS 200 TIMES.
021900        10  WK-RP-LON               PIC S9(03)V9(06).
022000        10  WK-RP-LAT               PIC S9(02)V9(06).
022100    05      FILLER                  PIC X(04).
022200
022300*--------------------------------------------------------------------*
022400* Inspektionen eines Trips (INSPECTS), fuer den Report-Abschnitt 4
022500*--------------------------------------------------------------------*
022600 01          WK-INSPEKT-TABELLE.
022700    05      WK-IN-COUNT             PIC 9(02) COMP.
022800    05      WK-IN OCCURS 20 TIMES.
022900        10  WK-IN-KIND              PIC X(09).
023000        10  WK-IN-DATE              PIC X(10).
023100        10  WK-IN-TIME              PIC 9(04).
023200        10  WK-IN-DEF-COUNT         PIC 9(02).
023300        10  WK-IN-SIGN-DRV          PIC X(20).
023400        10  WK-IN-SIGN-MEC          PIC X(20).
023500        10  WK-IN-NOTES             PIC X(40).
023600        10  WK-IN-DEFECTS           PIC X(60).
023700    05      FILLER                  PIC X(04).
023800
023900*--------------------------------------------------------------------*
024000* Saemtliche LOGEVENTS-Saetze eines Trips (alle Tage), bereits in
024100* Dateireihenfolge = aufsteigend nach Datum/Zeit
024200*--------------------------------------------------------------------*
024300 01          WK-EREIGNIS-TABELLE.
024400    05      WK-EVT-COUNT            PIC 9(03) COMP.
024500    05      WK-EVT OCCURS 400 TIMES.
024600        10  WK-EVT-DATUM            PIC X(10).
024700        10  WK-EVT-ZEIT             PIC 9(04).
024800        10  WK-EVT-STATUS           PIC X(08).
024900        10  WK-EVT-CITY             PIC X(20).
025000        10  WK-EVT-STATE            PIC X(02).
025100        10  WK-EVT-ACTIVITY         PIC X(30).
025200    05      FILLER                  PIC X(04).
025300
025400*--------------------------------------------------------------------*
025500* Je Trip die im Ereignisprotokoll vorkommenden Tage, mit den von
025600* HOSTOT0M gelieferten Tagessummen fuer den ELD-Abschnitt des Trip-
025700* Reports (HOSRPT0M)
025800*--------------------------------------------------------------------*
025900 01          WK-TAGE-BEREICH.
026000    05      WK-TAG-COUNT            PIC 9(02) COMP.
026100    05      WK-TAG OCCURS 10 TIMES.
026200        10  WK-TAG-DATUM            PIC X(10).
026300        10  WK-TAG-OFF              PIC S9(03)V99.
026400        10  WK-TAG-SLEEPER          PIC S9(03)V99.
026500        10  WK-TAG-DRIVING          PIC S9(03)V99.
026600        10  WK-TAG-ONDUTY           PIC S9(03)V99.
026700    05      FILLER                  PIC X(04).
026800
026900*--------------------------------------------------------------------*
027000* Datei-Statusfelder: eigenes Feld je Datei, da beim Lockstep-Durch-
027100* lauf mehrere Dateien gleichzeitig offen und in Bearbeitung sind
027200* (das gemeinsame HOS-FILE-STATUS aus HOSSWC genuegt hier nicht)
027300*--------------------------------------------------------------------*
027400 01          WK-DATEI-STATUS.
027500    05      WK-TR-STATUS            PIC X(02).
027600        88  WK-TR-OK                        VALUE "00".
027700        88  WK-TR-EOF                       VALUE "10".
027800    05      WK-DR-STATUS            PIC X(02).
027900        88  WK-DR-OK                        VALUE "00".
028000        88  WK-DR-EOF                       VALUE "10".
028100    05      WK-RP-STATUS            PIC X(02).
028200        88  WK-RP-OK                        VALUE "00".
028300        88  WK-RP-EOF                       VALUE "10".
028400    05      WK-IN-STATUS            PIC X(02).
028500        88  WK-IN-OK                        VALUE "00".
028600        88  WK-IN-EOF                       VALUE "10".
028700    05      WK-LE-STATUS            PIC X(02).
028800        88  WK-LE-OK                        VALUE "00".
028900        88  WK-LE-EOF                       VALUE "10".
029000    05      WK-DL-STATUS            PIC X(02).
029100        88  WK-DL-OK                        VALUE "00".
029200    05      WK-VI-STATUS            PIC X(02).
029300        88  WK-VI-OK                        VALUE "00".
029400    05      WK-FS-STATUS            PIC X(02).
029500        88  WK-FS-OK                        VALUE "00".
029600    05      FILLER                  PIC X(04).
029700
029800*--------------------------------------------------------------------*
029900* Sonstige Schalter
030000*--------------------------------------------------------------------*
030100 01          WK-SCHALTER-BEREICH.
030200    05      WK-TR-EOF-SW            PIC X(01).
030300        88  WK-KEIN-TRIP-MEHR               VALUE "J".
030400    05      WK-LETZTER-TRIP-SW      PIC X(01).
030500        88  WK-LETZTER-TRIP                 VALUE "J".
030600    05      FILLER                  PIC X(04).
030700
030800*--------------------------------------------------------------------*
030900* Y2K-sicheres Ermitteln der Submission-Uhrzeit (U5) ueber ACCEPT FROM
031000* TIME (Sonderregister, keine Function)
031100*--------------------------------------------------------------------*
031200 01          W-ZEITSTEMPEL-BEREICH.
031300    05      W-JETZT-ZEIT-ROH.
031400        10  W-HH24                  PIC 9(02).
031500        10  W-MI                    PIC 9(02).
031600        10  W-SS                    PIC 9(02).
031700        10  W-HS                    PIC 9(02).
031800    05      W-JETZT-ZEIT            PIC 9(04).
031900    05      FILLER                  PIC X(04).
032000
032100*--------------------------------------------------------------------*
032200* Uebergabebereiche fuer die vier Untermodule (LINK-REC-TOT/-VIO/-PLN/
032300* -RPT). Jeder Bereich uebernimmt unveraendert die Feldnamen aus der
032400* LINKAGE SECTION des jeweiligen Bausteins; dadurch sind einzelne
032500* Feldnamen ueber mehrere 01-Gruppen hinweg mehrdeutig (z.B. LT-RC,
032600* LT-TRIP-ID, LT-DATE) und muessen im PROCEDURE DIVISION per OF-
032700* Qualifizierung angesprochen werden (z.B. LT-RC OF LINK-REC-TOT).
032800*--------------------------------------------------------------------*
032900 01          LINK-REC-TOT.
033000*           ---> Bildnis LINKAGE SECTION HOSTOT0M
033100    05      LT-HDR.
033200        10  LT-TRIP-ID              PIC 9(06).
033300        10  LT-DRIVER-ID            PIC 9(06).
033400        10  LT-DATE                 PIC X(10).
033500        10  LT-EOD-TIME             PIC 9(04).
033600        10  LT-RC                   PIC S9(04) COMP.
033700    05      LT-EVENTS.
033800        10  LT-EVENT-COUNT          PIC 9(02) COMP.
033900        10  LT-EVENT OCCURS 50 TIMES.
034000            15  LT-EV-TIME          PIC 9(04).
034100            15  LT-EV-STATUS        PIC X(08).
034200    05      LT-RESULT.
034300        10  LT-OFF-HOURS            PIC S9(03)V99.
034400        10  LT-SLEEPER-HOURS        PIC S9(03)V99.
034500        10  LT-DRIVING-HOURS        PIC S9(03)V99.
034600        10  LT-ONDUTY-HOURS         PIC S9(03)V99.
034700    05      FILLER                  PIC X(10).
034800
034900 01          LINK-REC-VIO.
035000*           ---> Bildnis LINKAGE SECTION HOSVIO0M
035100    05      LT-HDR.
035200        10  LT-TRIP-ID              PIC 9(06).
035300        10  LT-DRIVER-ID            PIC 9(06).
035400        10  LT-DATE                 PIC X(10).
035500        10  LT-EOD-TIME             PIC 9(04).
035600        10  LT-RC                   PIC S9(04) COMP.
035700    05      LT-EVENTS.
035800        10  LT-EVENT-COUNT          PIC 9(02) COMP.
035900        10  LT-EVENT OCCURS 50 TIMES.
036000            15  LT-EV-TIME          PIC 9(04).
036100            15  LT-EV-STATUS        PIC X(08).
036200    05      LT-CYCLE-DAYS.
036300        10  LT-CYCLE-COUNT          PIC 9(02) COMP.
036400        10  LT-CYCLE-DAY OCCURS 8 TIMES.
036500            15  LT-CD-DRIVING-HOURS PIC S9(03)V99.
036600            15  LT-CD-ONDUTY-HOURS  PIC S9(03)V99.
036700    05      LT-VIOLATIONS.
036800        10  LT-VI-COUNT             PIC 9(01) COMP.
036900        10  LT-VIOLATION OCCURS 4 TIMES.
037000            15  LT-VI-CODE          PIC X(04).
037100            15  LT-VI-DATE          PIC X(10).
037200            15  LT-VI-MESSAGE       PIC X(60).
037300    05      FILLER                  PIC X(10).
037400
037500 01          LINK-REC-PLN.
037600*           ---> Bildnis LINKAGE SECTION HOSPLN0M
037700    05      LT-HDR.
037800        10  LT-TRIP-ID              PIC 9(06).
037900        10  LT-DISTANCE             PIC S9(06)V99.
038000        10  LT-DISTANCE-ALT REDEFINES LT-DISTANCE
038100                                    PIC 9(08).
038200        10  LT-AVG-MPG              PIC S9(03)V99.
038300        10  LT-AVG-MPG-ALT REDEFINES LT-AVG-MPG
038400                                    PIC 9(05).
038500        10  LT-EST-HOURS            PIC S9(04)V99.
038600        10  LT-RC                   PIC S9(04) COMP.
038700    05      LT-ROUTE.
038800        10  LT-RP-COUNT             PIC S9(04) COMP.
038900        10  LT-RP OCCURS 200 TIMES.
039000            15  LT-RP-LON           PIC S9(03)V9(06).
039100            15  LT-RP-LAT           PIC S9(02)V9(06).
039200    05      LT-STOPS.
039300        10  LT-STOP-COUNT           PIC S9(04) COMP.
039400        10  LT-STOP OCCURS 20 TIMES.
039500            15  LT-STOP-MILE        PIC S9(06)V99.
039600            15  LT-STOP-LON         PIC S9(03)V9(06).
039700            15  LT-STOP-LAT         PIC S9(02)V9(06).
039800    05      FILLER                  PIC X(10).
039900
040000 01          LINK-REC-RPT.
040100*           ---> Bildnis LINKAGE SECTION HOSRPT0M
040200    05      LT-HDR.
040300        10  LT-TRIP-ID              PIC 9(06).
040400        10  LT-LETZTER-TRIP-SW      PIC X(01).
040500            88  LT-LETZTER-TRIP             VALUE "J".
040600        10  LT-RC                   PIC S9(04) COMP.
040700    05      LT-KOPFDATEN.
040800        10  LT-DRIVER-NAME          PIC X(25).
040900        10  LT-DRIVER-INITIALS      PIC X(08).
041000        10  LT-DRIVER-LICENSE-NO    PIC X(12).
041100        10  LT-DRIVER-LICENSE-ST    PIC X(02).
041200        10  LT-CARRIER              PIC X(25).
041300        10  LT-TIME-ZONE            PIC X(09).
041400        10  LT-UNITS                PIC X(05).
041500        10  LT-HOME-CITY            PIC X(20).
041600        10  LT-HOME-STATE           PIC X(02).
041700        10  LT-CO-DRIVER            PIC X(25).
041800        10  LT-TRACTOR-NO           PIC X(10).
041900        10  LT-TRAILER-NOS          PIC X(20).
042000        10  LT-SHIPPER              PIC X(25).
042100        10  LT-COMMODITY            PIC X(25).
042200        10  LT-LOAD-ID              PIC X(12).
042300        10  LT-LOG-DATE             PIC X(10).
042400    05      LT-ELD-TAGE.
042500        10  LT-ELD-COUNT            PIC 9(02) COMP.
042600        10  LT-ELD-TAG OCCURS 10 TIMES.
042700            15  LT-ELD-DATE         PIC X(10).
042800            15  LT-ELD-OFF-H        PIC S9(03)V99.
042900            15  LT-ELD-SB-H         PIC S9(03)V99.
043000            15  LT-ELD-DR-H         PIC S9(03)V99.
043100            15  LT-ELD-ON-H         PIC S9(03)V99.
043200    05      LT-EREIGNISSE.
043300        10  LT-LOG-COUNT            PIC 9(03) COMP.
043400        10  LT-LOG-SATZ OCCURS 400 TIMES.
043500            15  LT-LOG-DATE         PIC X(10).
043600            15  LT-LOG-TIME         PIC 9(04).
043700            15  LT-LOG-STATUS       PIC X(08).
043800            15  LT-LOG-CITY         PIC X(20).
043900            15  LT-LOG-STATE        PIC X(02).
044000            15  LT-LOG-ACTIVITY     PIC X(30).
044100    05      LT-INSPEKTIONEN.
044200        10  LT-INSP-COUNT           PIC 9(02) COMP.
044300        10  LT-INSP-SATZ OCCURS 20 TIMES.
044400            15  LT-INSP-KIND        PIC X(09).
044500            15  LT-INSP-DATE        PIC X(10).
044600            15  LT-INSP-TIME        PIC 9(04).
044700            15  LT-INSP-DEF-COUNT   PIC 9(02).
044800            15  LT-INSP-SIGN-DRV    PIC X(20).
044900            15  LT-INSP-SIGN-MEC    PIC X(20).
045000            15  LT-INSP-NOTES       PIC X(40).
045100            15  LT-INSP-DEFECTS     PIC X(60).
045200    05      FILLER                  PIC X(10).
045300
045400    COPY    HOSSWC.
045500
045600 PROCEDURE DIVISION.
045700******************************************************************
045800* Steuerungs-Section
045900******************************************************************
046000 A100-STEUERUNG SECTION.
046100 A100-00.
046200    PERFORM B000-VORLAUF
046300    PERFORM B100-VERARBEITUNG
046400    PERFORM B090-ENDE
046500    STOP RUN
046600    .
046700 A100-99.
046800    EXIT.
046900
047000******************************************************************
047100* Vorlauf: Dateien oeffnen, Fahrerstamm laden, Vorgriffspuffer der
047200* Nebendateien vorbelegen
047300******************************************************************
047400 B000-VORLAUF SECTION.
047500 B000-00.
047600    PERFORM C000-INIT
047700    OPEN INPUT  TRIPS
047800    IF  NOT WK-TR-OK
047900        SET HOS-PRG-ABBRUCH TO TRUE
048000    END-IF
048100    OPEN INPUT  DRIVERS
048200    IF  NOT WK-DR-OK
048300        SET HOS-PRG-ABBRUCH TO TRUE
048400    END-IF
048500    OPEN INPUT  ROUTEPTS
048600    IF  NOT WK-RP-OK
048700        SET HOS-PRG-ABBRUCH TO TRUE
048800    END-IF
048900    OPEN INPUT  INSPECTS
049000    IF  NOT WK-IN-OK
049100        SET HOS-PRG-ABBRUCH TO TRUE
049200    END-IF
049300    OPEN INPUT  LOGEVENTS
049400    IF  NOT WK-LE-OK
049500        SET HOS-PRG-ABBRUCH TO TRUE
049600    END-IF
049700    OPEN OUTPUT DAILYLOG
049800    IF  NOT WK-DL-OK
049900        SET HOS-PRG-ABBRUCH TO TRUE
050000    END-IF
050100    OPEN OUTPUT VIOLATIONS
050200    IF  NOT WK-VI-OK
050300        SET HOS-PRG-ABBRUCH TO TRUE
050400    END-IF
050500    OPEN OUTPUT FUELSTOPS
050600    IF  NOT WK-FS-OK
050700        SET HOS-PRG-ABBRUCH TO TRUE
050800    END-IF
050900    PERFORM B010-LOAD-DRIVERS
051000    PERFORM C210-ROUTEPTS-LESEN
051100    PERFORM C310-INSPECTS-LESEN
051200    PERFORM C410-LOGEVENTS-LESEN
051300    .
051400 B000-99.
051500    EXIT.
051600
051700******************************************************************
051800* Fahrerstamm laden (Verweis siehe HOSDRVC Kopfkommentar)
051900******************************************************************
052000 B010-LOAD-DRIVERS SECTION.
052100 B010-00.
052200    PERFORM C012-DRIVERS-LESEN
052300    PERFORM C014-DRIVERS-UEBERNEHMEN UNTIL WK-DR-EOF
052400    CLOSE DRIVERS
052500    .
052600 B010-99.
052700    EXIT.
052800
052900******************************************************************
053000* Verarbeitung: Trips satzweise mit Vorausschau auf den letzten Trip
053100******************************************************************
053200 B100-VERARBEITUNG SECTION.
053300 B100-00.
053400    IF  HOS-PRG-OK
053500        PERFORM C020-TRIPS-LESEN
053600        PERFORM C100-TRIP-VERARBEITEN
053700                UNTIL WK-KEIN-TRIP-MEHR OR HOS-PRG-ABBRUCH
053800    END-IF
053900    .
054000 B100-99.
054100    EXIT.
054200
054300******************************************************************
054400* Ende: Dateien schliessen
054500******************************************************************
054600 B090-ENDE SECTION.
054700 B090-00.
054800    CLOSE TRIPS ROUTEPTS INSPECTS LOGEVENTS
054900          DAILYLOG VIOLATIONS FUELSTOPS
055000    IF  HOS-PRG-ABBRUCH
055100        DISPLAY K-MODUL " " K-MODUL-VERS " - ABBRUCH"
055200    END-IF
055300    .
055400 B090-99.
055500    EXIT.
055600
055700******************************************************************
055800* Initialisierung
055900******************************************************************
056000 C000-INIT SECTION.
056100 C000-00.
056200    INITIALIZE HOS-SCHALTER
056300               WK-FAHRER-TABELLE
056400               WK-HISTORIE-BEREICH
056500               WK-SCHALTER-BEREICH
056600    .
056700 C000-99.
056800    EXIT.
056900
057000******************************************************************
057100* Einen DRIVERS-Satz lesen
057200******************************************************************
057300 C012-DRIVERS-LESEN SECTION.
057400 C012-00.
057500    READ DRIVERS
057600        AT END
057700            SET WK-DR-EOF TO TRUE
057800    END-READ
057900    .
058000 C012-99.
058100    EXIT.
058200
058300******************************************************************
058400* Gelesenen DRIVERS-Satz in die Tabelle uebernehmen (Datei liegt
058500* aufsteigend nach DR-DRIVER-ID vor) und naechsten Satz lesen
058600******************************************************************
058700 C014-DRIVERS-UEBERNEHMEN SECTION.
058800 C014-00.
058900    IF  WK-DRV-COUNT < 200
059000        ADD 1 TO WK-DRV-COUNT
059100        MOVE DR-DRIVER-ID       TO WK-DRV-ID(WK-DRV-COUNT)
059200        MOVE DR-NAME            TO WK-DRV-NAME(WK-DRV-COUNT)
059300        MOVE DR-INITIALS        TO WK-DRV-INITIALS(WK-DRV-COUNT)
059400        MOVE DR-LICENSE-NO      TO WK-DRV-LICENSE-NO(WK-DRV-COUNT)
059500        MOVE DR-LICENSE-ST      TO WK-DRV-LICENSE-ST(WK-DRV-COUNT)
059600        MOVE DR-CARRIER         TO WK-DRV-CARRIER(WK-DRV-COUNT)
059700        MOVE DR-TZ-OFFSET       TO WK-DRV-TZ(WK-DRV-COUNT)
059800        MOVE DR-UNITS           TO WK-DRV-UNITS(WK-DRV-COUNT)
059900        MOVE DR-HOME-CITY       TO WK-DRV-HOME-CITY(WK-DRV-COUNT)
060000        MOVE DR-HOME-STATE      TO WK-DRV-HOME-STATE(WK-DRV-COUNT)
060100        MOVE DR-AVG-MPG         TO WK-DRV-AVG-MPG(WK-DRV-COUNT)
060200    END-IF
060300    PERFORM C012-DRIVERS-LESEN
060400    .
060500 C014-99.
060600    EXIT.
060700
060800******************************************************************
060900* Einen TRIPS-Satz lesen (Vorausschau-Puffer)
061000******************************************************************
061100 C020-TRIPS-LESEN SECTION.
061200 C020-00.
061300    READ TRIPS
061400        AT END
061500            SET WK-KEIN-TRIP-MEHR TO TRUE
061600    END-READ
061700    .
061800 C020-99.
061900    EXIT.
062000
062100******************************************************************
062200* Einen Trip vollstaendig abarbeiten: aktuellen Satz sichern,
062300* naechsten Satz vorausschauend lesen (liefert die Kennung fuer den
062400* letzten Trip des Laufs), Fahrer suchen, Nebendateien laden, Tage
062500* auswerten, Tankstopp-Planung und Trip-Report aufrufen
062600******************************************************************
062700 C100-TRIP-VERARBEITEN SECTION.
062800 C100-00.
062900    MOVE TR-TRIP-ID          TO WK-TR-TRIP-ID
063000    MOVE TR-DRIVER-ID        TO WK-TR-DRIVER-ID
063100    MOVE TR-LOG-DATE         TO WK-TR-LOG-DATE
063200    MOVE TR-DISTANCE-MILES   TO WK-TR-DISTANCE
063300    MOVE TR-CO-DRIVER        TO WK-TR-CO-DRIVER
063400    MOVE TR-TRACTOR-NO       TO WK-TR-TRACTOR-NO
063500    MOVE TR-TRAILER-NOS      TO WK-TR-TRAILER-NOS
063600    MOVE TR-SHIPPER          TO WK-TR-SHIPPER
063700    MOVE TR-COMMODITY        TO WK-TR-COMMODITY
063800    MOVE TR-LOAD-ID          TO WK-TR-LOAD-ID
063900
064000    PERFORM C020-TRIPS-LESEN
064100    IF  WK-KEIN-TRIP-MEHR
064200        SET WK-LETZTER-TRIP TO TRUE
064300    END-IF
064400
064500    PERFORM C110-FAHRER-SUCHEN
064600    IF  C4-I1 = ZERO
064700        DISPLAY K-MODUL " - FAHRER NICHT GEFUNDEN " WK-TR-DRIVER-ID
064800        SET HOS-PRG-ABBRUCH TO TRUE
064900    END-IF
065000
065100    IF  HOS-PRG-OK
065200        PERFORM C200-ROUTEPTS-LADEN
065300        PERFORM C300-INSPECTS-LADEN
065400        PERFORM C400-EREIGNISSE-LADEN
065500        PERFORM C500-TAGE-ERMITTELN
065600        PERFORM C600-TAG-VERARBEITEN
065700                VARYING C4-TAG FROM 1 BY 1
065800                UNTIL C4-TAG > WK-TAG-COUNT
065900        PERFORM C800-TANKSTOPPS-PLANEN
066000        PERFORM C900-REPORT-SCHREIBEN
066100    END-IF
066200    .
066300 C100-99.
066400    EXIT.
066500
066600******************************************************************
066700* Fahrer per Binaersuche in der Tabelle finden (Schluessel WK-TR-
066800* DRIVER-ID); C4-I1 bleibt 0, wenn nicht gefunden
066900******************************************************************
067000 C110-FAHRER-SUCHEN SECTION.
067100 C110-00.
067200    MOVE ZERO           TO C4-I1
067300    MOVE 1              TO C4-LOW
067400    MOVE WK-DRV-COUNT   TO C4-HIGH
067500    PERFORM C112-SUCHSCHRITT
067600            UNTIL C4-LOW > C4-HIGH OR C4-I1 NOT = ZERO
067700    .
067800 C110-99.
067900    EXIT.
068000
068100 C112-SUCHSCHRITT SECTION.
068200 C112-00.
068300    COMPUTE C4-MID = (C4-LOW + C4-HIGH) / 2
068400    IF  WK-DRV-ID(C4-MID) = WK-TR-DRIVER-ID
068500        MOVE C4-MID TO C4-I1
068600    ELSE
068700        IF  WK-DRV-ID(C4-MID) < WK-TR-DRIVER-ID
068800            COMPUTE C4-LOW = C4-MID + 1
068900        ELSE
069000            COMPUTE C4-HIGH = C4-MID - 1
069100        END-IF
069200    END-IF
069300    .
069400 C112-99.
069500    EXIT.
069600
069700******************************************************************
069800* Die zum aktuellen Trip gehoerenden ROUTEPTS-Saetze in die Tabelle
069900* uebernehmen (Datei sortenrein nach Trip, Seq -- Lockstep-Merge, kein
070000* Rewind noetig)
070100******************************************************************
070200 C200-ROUTEPTS-LADEN SECTION.
070300 C200-00.
070400    MOVE ZERO TO WK-RP-COUNT
070500    PERFORM C212-ROUTEPT-UEBERNEHMEN
070600            UNTIL WK-RP-EOF
070700            OR RP-TRIP-ID NOT = WK-TR-TRIP-ID
070800    .
070900 C200-99.
071000    EXIT.
071100
071200 C210-ROUTEPTS-LESEN SECTION.
071300 C210-00.
071400    READ ROUTEPTS
071500        AT END
071600            SET WK-RP-EOF TO TRUE
071700    END-READ
071800    .
071900 C210-99.
072000    EXIT.
072100
072200 C212-ROUTEPT-UEBERNEHMEN SECTION.
072300 C212-00.
072400    IF  WK-RP-COUNT < 200
072500        ADD 1 TO WK-RP-COUNT
072600        MOVE RP-LON TO WK-RP-LON(WK-RP-COUNT)
072700        MOVE RP-LAT TO WK-RP-LAT(WK-RP-COUNT)
072800    END-IF
072900    PERFORM C210-ROUTEPTS-LESEN
073000    .
073100 C212-99.
073200    EXIT.
073300
073400******************************************************************
073500* Die zum aktuellen Trip gehoerenden INSPECTS-Saetze in die Tabelle
073600* uebernehmen
073700******************************************************************
073800 C300-INSPECTS-LADEN SECTION.
073900 C300-00.
074000    MOVE ZERO TO WK-IN-COUNT
074100    PERFORM C312-INSPECT-UEBERNEHMEN
074200            UNTIL WK-IN-EOF
074300            OR IN-TRIP-ID NOT = WK-TR-TRIP-ID
074400    .
074500 C300-99.
074600    EXIT.
074700
074800 C310-INSPECTS-LESEN SECTION.
074900 C310-00.
075000    READ INSPECTS
075100        AT END
075200            SET WK-IN-EOF TO TRUE
075300    END-READ
075400    .
075500 C310-99.
075600    EXIT.
075700
075800 C312-INSPECT-UEBERNEHMEN SECTION.
075900 C312-00.
076000    IF  WK-IN-COUNT < 20
076100        ADD 1 TO WK-IN-COUNT
076200        MOVE IN-KIND           TO WK-IN-KIND(WK-IN-COUNT)
076300        MOVE IN-DATE           TO WK-IN-DATE(WK-IN-COUNT)
076400        MOVE IN-TIME           TO WK-IN-TIME(WK-IN-COUNT)
076500        MOVE IN-DEFECT-COUNT   TO WK-IN-DEF-COUNT(WK-IN-COUNT)
076600        MOVE IN-SIGN-DRIVER    TO WK-IN-SIGN-DRV(WK-IN-COUNT)
076700        MOVE IN-SIGN-MECHANIC  TO WK-IN-SIGN-MEC(WK-IN-COUNT)
076800        MOVE IN-NOTES          TO WK-IN-NOTES(WK-IN-COUNT)
076900        MOVE IN-DEFECTS-TEXT   TO WK-IN-DEFECTS(WK-IN-COUNT)
077000    END-IF
077100    PERFORM C310-INSPECTS-LESEN
077200    .
077300 C312-99.
077400    EXIT.
077500
077600******************************************************************
077700* Die zum aktuellen Trip gehoerenden LOGEVENTS-Saetze (alle Tage) in
077800* die Tabelle uebernehmen
077900******************************************************************
078000 C400-EREIGNISSE-LADEN SECTION.
078100 C400-00.
078200    MOVE ZERO TO WK-EVT-COUNT
078300    PERFORM C412-EREIGNIS-UEBERNEHMEN
078400            UNTIL WK-LE-EOF
078500            OR LE-TRIP-ID NOT = WK-TR-TRIP-ID
078600    .
078700 C400-99.
078800    EXIT.
078900
079000 C410-LOGEVENTS-LESEN SECTION.
079100 C410-00.
079200    READ LOGEVENTS
079300        AT END
079400            SET WK-LE-EOF TO TRUE
079500    END-READ
079600    .
079700 C410-99.
079800    EXIT.
079900
080000 C412-EREIGNIS-UEBERNEHMEN SECTION.
080100 C412-00.
080200    IF  WK-EVT-COUNT < 400
080300        ADD 1 TO WK-EVT-COUNT
080400        MOVE LE-DATE           TO WK-EVT-DATUM(WK-EVT-COUNT)
080500        MOVE LE-TIME           TO WK-EVT-ZEIT(WK-EVT-COUNT)
080600        MOVE LE-STATUS         TO WK-EVT-STATUS(WK-EVT-COUNT)
080700        MOVE LE-CITY           TO WK-EVT-CITY(WK-EVT-COUNT)
080800        MOVE LE-STATE          TO WK-EVT-STATE(WK-EVT-COUNT)
080900        MOVE LE-ACTIVITY       TO WK-EVT-ACTIVITY(WK-EVT-COUNT)
081000    END-IF
081100    PERFORM C410-LOGEVENTS-LESEN
081200    .
081300 C412-99.
081400    EXIT.
081500
081600******************************************************************
081700* Aus den geladenen Ereignissen die vorkommenden Kalendertage
081800* ermitteln (Datei liegt je Trip aufsteigend nach Datum/Zeit vor,
081900* daher genuegt ein Kontrollwechsel ueber WK-EVT-DATUM)
082000******************************************************************
082100 C500-TAGE-ERMITTELN SECTION.
082200 C500-00.
082300    MOVE ZERO TO WK-TAG-COUNT
082400    PERFORM C510-TAG-PRUEFEN
082500            VARYING C4-EVT FROM 1 BY 1
082600            UNTIL C4-EVT > WK-EVT-COUNT
082700    .
082800 C500-99.
082900    EXIT.
083000
083100 C510-TAG-PRUEFEN SECTION.
083200 C510-00.
083300    IF  WK-TAG-COUNT = ZERO
083400    OR  WK-EVT-DATUM(C4-EVT) NOT = WK-TAG-DATUM(WK-TAG-COUNT)
083500        IF  WK-TAG-COUNT < 10
083600            ADD 1 TO WK-TAG-COUNT
083700            MOVE WK-EVT-DATUM(C4-EVT) TO WK-TAG-DATUM(WK-TAG-COUNT)
083800        END-IF
083900    END-IF
084000    .
084100 C510-99.
084200    EXIT.
084300
084400******************************************************************
084500* Einen Kalendertag (C4-TAG) verarbeiten: Tagessummen (U1), Historie
084600* fortschreiben, Regelverstoesse (U2), DailyLog/Violations schreiben
084700******************************************************************
084800 C600-TAG-VERARBEITEN SECTION.
084900 C600-00.
085000    PERFORM C610-TAGESEREIGNISSE-SAMMELN
085100    PERFORM C620-TOTALS-ERMITTELN
085200    PERFORM C630-HISTORIE-FORTSCHREIBEN
085300    PERFORM C640-VERSTOESSE-PRUEFEN
085400    PERFORM C650-DAILYLOG-SCHREIBEN
085500    PERFORM C660-VIOLATIONS-SCHREIBEN
085600            VARYING C4-I2 FROM 1 BY 1
085700            UNTIL C4-I2 > LT-VI-COUNT OF LINK-REC-VIO
085800    PERFORM C670-TAGESSUMME-MERKEN
085900    .
086000 C600-99.
086100    EXIT.
086200
086300******************************************************************
086400* Die Ereignisse des Tages C4-TAG in LT-EVENTS OF LINK-REC-TOT
086500* sammeln
086600******************************************************************
086700 C610-TAGESEREIGNISSE-SAMMELN SECTION.
086800 C610-00.
086900    MOVE ZERO TO LT-EVENT-COUNT OF LINK-REC-TOT
087000    PERFORM C612-EVT-PRUEFEN
087100            VARYING C4-EVT FROM 1 BY 1
087200            UNTIL C4-EVT > WK-EVT-COUNT
087300    .
087400 C610-99.
087500    EXIT.
087600
087700 C612-EVT-PRUEFEN SECTION.
087800 C612-00.
087900    IF  WK-EVT-DATUM(C4-EVT) = WK-TAG-DATUM(C4-TAG)
088000    AND LT-EVENT-COUNT OF LINK-REC-TOT < 50
088100        ADD 1 TO LT-EVENT-COUNT OF LINK-REC-TOT
088200        MOVE WK-EVT-ZEIT(C4-EVT)
088300             TO LT-EV-TIME OF LINK-REC-TOT
088400                (LT-EVENT-COUNT OF LINK-REC-TOT)
088500        MOVE WK-EVT-STATUS(C4-EVT)
088600             TO LT-EV-STATUS OF LINK-REC-TOT
088700                (LT-EVENT-COUNT OF LINK-REC-TOT)
088800    END-IF
088900    .
089000 C612-99.
089100    EXIT.
089200
089300******************************************************************
089400* HOSTOT0M (U1) fuer den Tag C4-TAG aufrufen; Tagesabschluss stets
089500* 23:59, wie in der Batch-Steuerung seit B.00.00
089600******************************************************************
089700 C620-TOTALS-ERMITTELN SECTION.
089800 C620-00.
089900    MOVE WK-TR-TRIP-ID        TO LT-TRIP-ID OF LINK-REC-TOT
090000    MOVE WK-TR-DRIVER-ID      TO LT-DRIVER-ID OF LINK-REC-TOT
090100    MOVE WK-TAG-DATUM(C4-TAG) TO LT-DATE OF LINK-REC-TOT
090200    MOVE K-EOD-BATCH          TO LT-EOD-TIME OF LINK-REC-TOT
090300    CALL "HOSTOT0M" USING LINK-REC-TOT
090400    EVALUATE LT-RC OF LINK-REC-TOT
090500        WHEN ZERO
090600            CONTINUE
090700        WHEN OTHER
090800            DISPLAY K-MODUL " - ABBRUCH AUS HOSTOT0M"
090900            SET HOS-PRG-ABBRUCH TO TRUE
091000    END-EVALUATE
091100    .
091200 C620-99.
091300    EXIT.
091400
091500******************************************************************
091600* Tagessummen des Fahrers C4-I1 in die rollierende 8-Tage-Historie
091700* uebernehmen (aeltester Eintrag faellt bei Ueberlauf heraus)
091800******************************************************************
091900 C630-HISTORIE-FORTSCHREIBEN SECTION.
092000 C630-00.
092100    IF  WK-HIST-COUNT(C4-I1) < 8
092200        ADD 1 TO WK-HIST-COUNT(C4-I1)
092300    ELSE
092400        PERFORM C632-HISTORIE-VERSCHIEBEN
092500                VARYING C4-HIST FROM 1 BY 1
092600                UNTIL C4-HIST > 7
092700    END-IF
092800    MOVE WK-TAG-DATUM(C4-TAG)
092900         TO WK-HIST-DATUM(C4-I1, WK-HIST-COUNT(C4-I1))
093000    MOVE LT-DRIVING-HOURS OF LINK-REC-TOT
093100         TO WK-HIST-DRIVING(C4-I1, WK-HIST-COUNT(C4-I1))
093200    MOVE LT-ONDUTY-HOURS OF LINK-REC-TOT
093300         TO WK-HIST-ONDUTY(C4-I1, WK-HIST-COUNT(C4-I1))
093400    .
093500 C630-99.
093600    EXIT.
093700
093800 C632-HISTORIE-VERSCHIEBEN SECTION.
093900 C632-00.
094000    MOVE WK-HIST-EINTRAG(C4-I1, C4-HIST + 1)
094100         TO WK-HIST-EINTRAG(C4-I1, C4-HIST)
094200    .
094300 C632-99.
094400    EXIT.
094500
094600******************************************************************
094700* HOSVIO0M (U2) fuer den Tag C4-TAG aufrufen; Ereignisse aus
094800* LINK-REC-TOT uebernehmen (deckungsgleiche LT-EVENTS-Gruppe), dazu
094900* die bis zu 8 Historientage des Fahrers
095000******************************************************************
095100 C640-VERSTOESSE-PRUEFEN SECTION.
095200 C640-00.
095300    MOVE WK-TR-TRIP-ID        TO LT-TRIP-ID OF LINK-REC-VIO
095400    MOVE WK-TR-DRIVER-ID      TO LT-DRIVER-ID OF LINK-REC-VIO
095500    MOVE WK-TAG-DATUM(C4-TAG) TO LT-DATE OF LINK-REC-VIO
095600    MOVE K-EOD-BATCH          TO LT-EOD-TIME OF LINK-REC-VIO
095700    MOVE LT-EVENTS OF LINK-REC-TOT TO LT-EVENTS OF LINK-REC-VIO
095800    MOVE WK-HIST-COUNT(C4-I1) TO LT-CYCLE-COUNT OF LINK-REC-VIO
095900    PERFORM C642-CYCLE-TAG-UEBERTRAGEN
096000            VARYING C4-HIST FROM 1 BY 1
096100            UNTIL C4-HIST > WK-HIST-COUNT(C4-I1)
096200    CALL "HOSVIO0M" USING LINK-REC-VIO
096300    EVALUATE LT-RC OF LINK-REC-VIO
096400        WHEN ZERO
096500            CONTINUE
096600        WHEN OTHER
096700            DISPLAY K-MODUL " - ABBRUCH AUS HOSVIO0M"
096800            SET HOS-PRG-ABBRUCH TO TRUE
096900    END-EVALUATE
097000    .
097100 C640-99.
097200    EXIT.
097300
097400 C642-CYCLE-TAG-UEBERTRAGEN SECTION.
097500 C642-00.
097600    MOVE WK-HIST-DRIVING(C4-I1, C4-HIST)
097700         TO LT-CD-DRIVING-HOURS OF LINK-REC-VIO (C4-HIST)
097800    MOVE WK-HIST-ONDUTY(C4-I1, C4-HIST)
097900         TO LT-CD-ONDUTY-HOURS OF LINK-REC-VIO (C4-HIST)
098000    .
098100 C642-99.
098200    EXIT.
098300
098400******************************************************************
098500* U5: DailyLog-Satz des Tages schreiben, SUBMITTED = "J"...N (Auf-
098600* trag HOS-142) und Submission-Zeitpunkt Y2K-sicher ueber ACCEPT
098700* FROM TIME stempeln
098800******************************************************************
098900 C650-DAILYLOG-SCHREIBEN SECTION.
099000 C650-00.
099100    MOVE WK-TR-TRIP-ID           TO DT-TRIP-ID
099200    MOVE WK-TR-DRIVER-ID         TO DT-DRIVER-ID
099300    MOVE WK-TAG-DATUM(C4-TAG)    TO DT-DATE
099400    MOVE LT-OFF-HOURS OF LINK-REC-TOT     TO DT-OFF-HOURS
099500    MOVE LT-SLEEPER-HOURS OF LINK-REC-TOT TO DT-SLEEPER-HOURS
099600    MOVE LT-DRIVING-HOURS OF LINK-REC-TOT TO DT-DRIVING-HOURS
099700    MOVE LT-ONDUTY-HOURS OF LINK-REC-TOT  TO DT-ONDUTY-HOURS
099800    SET DT-IS-SUBMITTED TO TRUE
099900    ACCEPT W-JETZT-ZEIT-ROH FROM TIME
100000    COMPUTE W-JETZT-ZEIT = (W-HH24 * 100) + W-MI
100100    MOVE W-JETZT-ZEIT            TO DT-SUBMIT-TIME
100200    WRITE DAILY-TOTALS-RECORD
100300    IF  NOT WK-DL-OK
100400        SET HOS-PRG-ABBRUCH TO TRUE
100500    END-IF
100600    .
100700 C650-99.
100800    EXIT.
100900
101000******************************************************************
101100* Einen VIOLATIONS-Satz (C4-I2-ter Verstoss des Tages) schreiben
101200******************************************************************
101300 C660-VIOLATIONS-SCHREIBEN SECTION.
101400 C660-00.
101500    MOVE LT-VI-CODE OF LINK-REC-VIO (C4-I2)    TO VI-CODE
101600    MOVE LT-VI-DATE OF LINK-REC-VIO (C4-I2)    TO VI-DATE
101700    MOVE LT-VI-MESSAGE OF LINK-REC-VIO (C4-I2) TO VI-MESSAGE
101800    WRITE VIOLATION-RECORD
101900    IF  NOT WK-VI-OK
102000        SET HOS-PRG-ABBRUCH TO TRUE
102100    END-IF
102200    .
102300 C660-99.
102400    EXIT.
102500
102600******************************************************************
102700* Tagessummen des Tages C4-TAG fuer den ELD-Abschnitt des Trip-
102800* Reports (HOSRPT0M) merken
102900******************************************************************
103000 C670-TAGESSUMME-MERKEN SECTION.
103100 C670-00.
103200    MOVE LT-OFF-HOURS OF LINK-REC-TOT     TO WK-TAG-OFF(C4-TAG)
103300    MOVE LT-SLEEPER-HOURS OF LINK-REC-TOT TO WK-TAG-SLEEPER(C4-TAG)
103400    MOVE LT-DRIVING-HOURS OF LINK-REC-TOT TO WK-TAG-DRIVING(C4-TAG)
103500    MOVE LT-ONDUTY-HOURS OF LINK-REC-TOT  TO WK-TAG-ONDUTY(C4-TAG)
103600    .
103700 C670-99.
103800    EXIT.
103900
104000******************************************************************
104100* U4: HOSPLN0M fuer den Trip aufrufen (Streckenpolygon und Fahrer-
104200* Durchschnittsverbrauch uebergeben) und die gelieferten Tankstopps
104300* nach FUELSTOPS schreiben
104400******************************************************************
104500 C800-TANKSTOPPS-PLANEN SECTION.
104600 C800-00.
104700    MOVE WK-TR-TRIP-ID          TO LT-TRIP-ID OF LINK-REC-PLN
104800    MOVE WK-TR-DISTANCE         TO LT-DISTANCE OF LINK-REC-PLN
104900    MOVE WK-DRV-AVG-MPG(C4-I1)  TO LT-AVG-MPG OF LINK-REC-PLN
105000    MOVE WK-RP-COUNT            TO LT-RP-COUNT OF LINK-REC-PLN
105100    PERFORM C810-ROUTEPUNKT-UEBERTRAGEN
105200            VARYING C4-RP FROM 1 BY 1
105300            UNTIL C4-RP > WK-RP-COUNT
105400    CALL "HOSPLN0M" USING LINK-REC-PLN
105500    EVALUATE LT-RC OF LINK-REC-PLN
105600        WHEN ZERO
105700            CONTINUE
105800        WHEN OTHER
105900            DISPLAY K-MODUL " - ABBRUCH AUS HOSPLN0M"
106000            SET HOS-PRG-ABBRUCH TO TRUE
106100    END-EVALUATE
106200    IF  HOS-PRG-OK
106300        PERFORM C820-FUELSTOP-SCHREIBEN
106400                VARYING C4-I2 FROM 1 BY 1
106500                UNTIL C4-I2 > LT-STOP-COUNT OF LINK-REC-PLN
106600    END-IF
106700    .
106800 C800-99.
106900    EXIT.
107000
107100 C810-ROUTEPUNKT-UEBERTRAGEN SECTION.
107200 C810-00.
107300    MOVE WK-RP-LON(C4-RP)
107400         TO LT-RP-LON OF LINK-REC-PLN (C4-RP)
107500    MOVE WK-RP-LAT(C4-RP)
107600         TO LT-RP-LAT OF LINK-REC-PLN (C4-RP)
107700    .
107800 C810-99.
107900    EXIT.
108000
108100 C820-FUELSTOP-SCHREIBEN SECTION.
108200 C820-00.
108300    MOVE WK-TR-TRIP-ID  TO FS-TRIP-ID
108400    MOVE C4-I2          TO FS-SEQ
108500    MOVE LT-STOP-MILE OF LINK-REC-PLN (C4-I2) TO FS-MILE
108600    MOVE LT-STOP-LON OF LINK-REC-PLN (C4-I2)  TO FS-LON
108700    MOVE LT-STOP-LAT OF LINK-REC-PLN (C4-I2)  TO FS-LAT
108800    WRITE FUEL-STOP-RECORD
108900    IF  NOT WK-FS-OK
109000        SET HOS-PRG-ABBRUCH TO TRUE
109100    END-IF
109200    .
109300 C820-99.
109400    EXIT.
109500
109600******************************************************************
109700* U6: LINK-REC-RPT aus Trip-, Fahrer-, Tages-, Ereignis- und
109800* Inspektionsdaten aufbauen und HOSRPT0M aufrufen. Sortierung des
109900* Inspektions-Abschnitts (absteigend Zeitpunkt) erledigt HOSRPT0M
110000* selbst
110100******************************************************************
110200 C900-REPORT-SCHREIBEN SECTION.
110300 C900-00.
110400    MOVE WK-TR-TRIP-ID            TO LT-TRIP-ID OF LINK-REC-RPT
110500    MOVE WK-LETZTER-TRIP-SW       TO LT-LETZTER-TRIP-SW OF LINK-REC-RPT
110600    MOVE WK-DRV-NAME(C4-I1)       TO LT-DRIVER-NAME OF LINK-REC-RPT
110700    MOVE WK-DRV-INITIALS(C4-I1)   TO LT-DRIVER-INITIALS OF LINK-REC-RPT
110800    MOVE WK-DRV-LICENSE-NO(C4-I1)
110900         TO LT-DRIVER-LICENSE-NO OF LINK-REC-RPT
111000    MOVE WK-DRV-LICENSE-ST(C4-I1)
111100         TO LT-DRIVER-LICENSE-ST OF LINK-REC-RPT
111200    MOVE WK-DRV-CARRIER(C4-I1)    TO LT-CARRIER OF LINK-REC-RPT
111300    MOVE WK-DRV-TZ(C4-I1)         TO LT-TIME-ZONE OF LINK-REC-RPT
111400    MOVE WK-DRV-UNITS(C4-I1)      TO LT-UNITS OF LINK-REC-RPT
111500    MOVE WK-DRV-HOME-CITY(C4-I1)  TO LT-HOME-CITY OF LINK-REC-RPT
111600    MOVE WK-DRV-HOME-STATE(C4-I1) TO LT-HOME-STATE OF LINK-REC-RPT
111700    MOVE WK-TR-CO-DRIVER          TO LT-CO-DRIVER OF LINK-REC-RPT
111800    MOVE WK-TR-TRACTOR-NO         TO LT-TRACTOR-NO OF LINK-REC-RPT
111900    MOVE WK-TR-TRAILER-NOS        TO LT-TRAILER-NOS OF LINK-REC-RPT
112000    MOVE WK-TR-SHIPPER            TO LT-SHIPPER OF LINK-REC-RPT
112100    MOVE WK-TR-COMMODITY          TO LT-COMMODITY OF LINK-REC-RPT
112200    MOVE WK-TR-LOAD-ID            TO LT-LOAD-ID OF LINK-REC-RPT
112300    MOVE WK-TR-LOG-DATE           TO LT-LOG-DATE OF LT-KOPFDATEN
112400
112500    MOVE WK-TAG-COUNT             TO LT-ELD-COUNT OF LINK-REC-RPT
112600    PERFORM C910-ELD-TAG-UEBERTRAGEN
112700            VARYING C4-TAG FROM 1 BY 1
112800            UNTIL C4-TAG > WK-TAG-COUNT
112900
113000    MOVE WK-EVT-COUNT             TO LT-LOG-COUNT OF LINK-REC-RPT
113100    PERFORM C920-LOG-SATZ-UEBERTRAGEN
113200            VARYING C4-EVT FROM 1 BY 1
113300            UNTIL C4-EVT > WK-EVT-COUNT
113400
113500    MOVE WK-IN-COUNT              TO LT-INSP-COUNT OF LINK-REC-RPT
113600    PERFORM C930-INSP-SATZ-UEBERTRAGEN
113700            VARYING C4-IN FROM 1 BY 1
113800            UNTIL C4-IN > WK-IN-COUNT
113900
114000    CALL "HOSRPT0M" USING LINK-REC-RPT
114100    EVALUATE LT-RC OF LINK-REC-RPT
114200        WHEN ZERO
114300            CONTINUE
114400        WHEN OTHER
114500            DISPLAY K-MODUL " - ABBRUCH AUS HOSRPT0M"
114600            SET HOS-PRG-ABBRUCH TO TRUE
114700    END-EVALUATE
114800    .
114900 C900-99.
115000    EXIT.
115100
115200 C910-ELD-TAG-UEBERTRAGEN SECTION.
115300 C910-00.
115400    MOVE WK-TAG-DATUM(C4-TAG)
115500         TO LT-ELD-DATE OF LINK-REC-RPT (C4-TAG)
115600    MOVE WK-TAG-OFF(C4-TAG)
115700         TO LT-ELD-OFF-H OF LINK-REC-RPT (C4-TAG)
115800    MOVE WK-TAG-SLEEPER(C4-TAG)
115900         TO LT-ELD-SB-H OF LINK-REC-RPT (C4-TAG)
116000    MOVE WK-TAG-DRIVING(C4-TAG)
116100         TO LT-ELD-DR-H OF LINK-REC-RPT (C4-TAG)
116200    MOVE WK-TAG-ONDUTY(C4-TAG)
116300         TO LT-ELD-ON-H OF LINK-REC-RPT (C4-TAG)
116400    .
116500 C910-99.
116600    EXIT.
116700
116800 C920-LOG-SATZ-UEBERTRAGEN SECTION.
116900 C920-00.
117000    MOVE WK-EVT-DATUM(C4-EVT)
117100         TO LT-LOG-DATE OF LT-LOG-SATZ (C4-EVT)
117200    MOVE WK-EVT-ZEIT(C4-EVT)
117300         TO LT-LOG-TIME OF LINK-REC-RPT (C4-EVT)
117400    MOVE WK-EVT-STATUS(C4-EVT)
117500         TO LT-LOG-STATUS OF LINK-REC-RPT (C4-EVT)
117600    MOVE WK-EVT-CITY(C4-EVT)
117700         TO LT-LOG-CITY OF LINK-REC-RPT (C4-EVT)
117800    MOVE WK-EVT-STATE(C4-EVT)
117900         TO LT-LOG-STATE OF LINK-REC-RPT (C4-EVT)
118000    MOVE WK-EVT-ACTIVITY(C4-EVT)
118100         TO LT-LOG-ACTIVITY OF LINK-REC-RPT (C4-EVT)
118200    .
118300 C920-99.
118400    EXIT.
118500
118600 C930-INSP-SATZ-UEBERTRAGEN SECTION.
118700 C930-00.
118800    MOVE WK-IN-KIND(C4-IN)
118900         TO LT-INSP-KIND OF LINK-REC-RPT (C4-IN)
119000    MOVE WK-IN-DATE(C4-IN)
119100         TO LT-INSP-DATE OF LINK-REC-RPT (C4-IN)
119200    MOVE WK-IN-TIME(C4-IN)
119300         TO LT-INSP-TIME OF LINK-REC-RPT (C4-IN)
119400    MOVE WK-IN-DEF-COUNT(C4-IN)
119500         TO LT-INSP-DEF-COUNT OF LINK-REC-RPT (C4-IN)
119600    MOVE WK-IN-SIGN-DRV(C4-IN)
119700         TO LT-INSP-SIGN-DRV OF LINK-REC-RPT (C4-IN)
119800    MOVE WK-IN-SIGN-MEC(C4-IN)
119900         TO LT-INSP-SIGN-MEC OF LINK-REC-RPT (C4-IN)
120000    MOVE WK-IN-NOTES(C4-IN)
120100         TO LT-INSP-NOTES OF LINK-REC-RPT (C4-IN)
120200    MOVE WK-IN-DEFECTS(C4-IN)
120300         TO LT-INSP-DEFECTS OF LINK-REC-RPT (C4-IN)
120400    .
120500 C930-99.
120600    EXIT.
