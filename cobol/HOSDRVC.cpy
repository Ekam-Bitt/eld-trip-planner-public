000100*--------------------------------------------------------------------*
000200*    HOSDRVC  -- DRIVER-RECORD  (Datei DRIVERS)
000300*    Stammdaten je Fahrer. Wird komplett in eine Tabelle geladen und
000400*    per Binaersuche (Schluessel DR-DRIVER-ID) nachgeschlagen -- siehe
000500*    HOSDRV0O Abschnitt B010-LOAD-DRIVERS und HOSDSH0O B010-LOAD-DRV.
000600*--------------------------------------------------------------------*
000700 01  DRIVER-RECORD.
000800     05  DR-DRIVER-ID              PIC 9(06).
000900     05  DR-NAME                   PIC X(25).
001000     05  DR-INITIALS               PIC X(08).
001100     05  DR-LICENSE-NO             PIC X(12).
001200     05  DR-LICENSE-ST             PIC X(02).
001300     05  DR-CARRIER                PIC X(25).
001400     05  DR-TZ-OFFSET              PIC X(09).
001500*        ---> Beispiel "UTC-05:00" -- Offset Heimterminal
001600     05  DR-UNITS                  PIC X(05).
001700         88  DR-UNITS-MILES                  VALUE "MILES".
001800         88  DR-UNITS-KM                     VALUE "KM   ".
001900     05  DR-HOME-CITY              PIC X(20).
002000     05  DR-HOME-STATE             PIC X(02).
002100     05  DR-AVG-MPG                PIC S9(03)V99.
002200*        ---> 0 = unbekannt, siehe HOSPLN0M B100-EST-HOURS
002300     05  FILLER                    PIC X(10).
