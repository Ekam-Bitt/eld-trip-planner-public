000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    HOSDSH0O.
000400 AUTHOR.        R HAUSER.
000500 INSTALLATION.  FUHRPARK-DV ABT. ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  1996-03-04.
000700 DATE-COMPILED.
000800 SECURITY.      NUR FUER INTERNEN GEBRAUCH FUHRPARK-DV.
000900*
001000*****************************************************************
001100* Letzte Aenderung :: 2018-05-15
001200* Letzte Version   :: C.00.00
001300* Kurzbeschreibung :: Dashboard-Batch Fahrer-Stundenuebersicht
001400* Auftrag          :: HOS-114 HOS-233 HOS-289
001500*
001600* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von  | Kommentar                        *
002000*---------|------------|------|----------------------------------*
002100* A.00.00 | 1996-03-04 | RHA  | Neuerstellung                    *
002200* A.01.00 | 1998-11-20 | MBT  | Zeitzonenzerlegung ausgelagert    *
002300*         |            |      | nach neuem Baustein HOSTZO0M      *
002400* B.00.00 | 1998-12-01 | MBT  | Jahr-2000-Umstellung ACCEPT FROM  *
002500*         |            |      | DATE (Jahrhundertfenster) und     *
002600*         |            |      | Datumsarithmetik JJJJ-MM-TT       *
002700* B.01.00 | 2004-08-09 | MBT  | Tagessummen ausgelagert nach neuem*
002800*         |            |      | Baustein HOSTOT0M (Mehrfachnutzung*
002900*         |            |      | mit Batchlauf HOSDRV0O)           *
003000* B.02.00 | 2013-05-06 | LOR  | Aufruf HOSTOT0M mit Tagesende     *
003100*         |            |      | = aktuelle Uhrzeit fuer heute     *
003200* C.00.00 | 2018-05-15 | LOR  | HOS-289 Restrizeit-Kennzahlen und *
003300*         |            |      | Warnhinweise ergaenzt             *
003400*----------------------------------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800* Ermittelt je Fahrer aus der Stammdatei DRIVERS die Heimatzeitzone
003900* (CALL HOSTZO0M), lokalisiert die Statuswechsel-Saetze der letzten
004000* acht Kalendertage (Mitternacht vor sieben Tagen bis "jetzt") aus
004100* LOGEVENTS und laesst die Tagessummen je Tag durch HOSTOT0M bilden
004200* (Tagesende 23:59, fuer den laufenden Tag die aktuelle Uhrzeit).
004300* Daraus werden die Restzeit-Kennzahlen (Fahrzeit/Dienstzeit heute,
004400* 70-Std-Cycle) errechnet und je Fahrer als Uebersichtsblock auf
004500* SYSOUT ausgegeben. Es wird keine Ausgabedatei erzeugt.
004600*
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS ALPHNUM IS "0123456789"
005300                      "abcdefghijklmnopqrstuvwxyz"
005400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005500                      " .,;-_/".
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT DRIVERS   ASSIGN TO "DRIVERS"
006000                       ORGANIZATION IS SEQUENTIAL
006100                       FILE STATUS IS HOS-FILE-STATUS.
006200     SELECT LOGEVENTS ASSIGN TO "LOGEVENTS"
006300                       ORGANIZATION IS SEQUENTIAL
006400                       FILE STATUS IS HOS-FILE-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  DRIVERS
006900     LABEL RECORDS ARE STANDARD.
007000     COPY HOSDRVC.
007100
007200 FD  LOGEVENTS
007300     LABEL RECORDS ARE STANDARD.
007400     COPY HOSEVTC.
007500
007600 WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007900*--------------------------------------------------------------------*
008000 01          COMP-FELDER.
008100     05      C4-I1               PIC S9(04) COMP.
008200*            ---> Laeuft ueber die geladene Fahrertabelle
008300     05      C4-I2               PIC S9(04) COMP.
008400*            ---> Laeuft ueber die acht Tage bzw. Sortierschleifen
008500     05      C4-I3               PIC S9(04) COMP.
008600*            ---> Laeuft ueber die geladene Ereignistabelle
008700     05      C4-J1               PIC S9(04) COMP.
008800     05      C4-J2               PIC S9(04) COMP.
008900     05      C4-MINUTEN          PIC S9(05) COMP.
009000*            ---> Minuten seit Mitternacht, vor Tagesumbruch-Korrektur
009100*                 auch negativ bzw. >= 1440 moeglich
009200     05      FILLER              PIC X(04).
009300
009400*--------------------------------------------------------------------*
009500* Felder mit konstantem Inhalt: Praefix K
009600*--------------------------------------------------------------------*
009700 01          KONSTANTE-FELDER.
009800     05      K-MODUL             PIC X(08)  VALUE "HOSDSH0O".
009900     05      K-STATUS-OFF        PIC X(08)  VALUE "OFF     ".
010000     05      K-TAGE-RUECKBLICK   PIC S9(04) COMP VALUE 8.
010100     05      FILLER              PIC X(04).
010200
010300*--------------------------------------------------------------------*
010400* Fahrertabelle: alle Saetze aus DRIVERS, Verarbeitung nacheinander
010500*--------------------------------------------------------------------*
010600 01          WK-FAHRER-TABELLE.
010700     05      WK-DRV-COUNT        PIC S9(04) COMP VALUE ZERO.
010800     05      WK-DRV OCCURS 200 TIMES.
010900         10  WK-DRV-ID           PIC 9(06).
011000         10  WK-DRV-NAME         PIC X(25).
011100         10  WK-DRV-TZ           PIC X(09).
011200     05      FILLER              PIC X(04).
011300
011400*--------------------------------------------------------------------*
011500* Ereignistabelle je Fahrer: lokalisierte Statuswechsel der letzten
011600* acht Kalendertage, aus LOGEVENTS eingelesen (siehe C130)
011700*--------------------------------------------------------------------*
011800 01          WK-EREIGNIS-TABELLE.
011900     05      WK-EVT-COUNT        PIC S9(04) COMP VALUE ZERO.
012000     05      WK-EVT OCCURS 400 TIMES.
012100         10  WK-EVT-DATUM        PIC X(10).
012200         10  WK-EVT-ZEIT         PIC 9(04).
012300         10  WK-EVT-STATUS       PIC X(08).
012400     05      FILLER              PIC X(04).
012500
012600*--------------------------------------------------------------------*
012700* Acht-Tage-Liste: WK-TAG(1) = aeltester Tag, WK-TAG(8) = heute
012800*--------------------------------------------------------------------*
012900 01          WK-TAGE-TABELLE.
013000     05      WK-TAG OCCURS 8 TIMES
013100                                 PIC X(10).
013200     05      FILLER              PIC X(04).
013300
013400*--------------------------------------------------------------------*
013500* Kumulierte Stunden je Fahrer: 8-Tage-Summen und Tagessummen heute
013600*--------------------------------------------------------------------*
013700 01          WK-SUMMEN-BEREICH.
013800     05      WK-8T-OFF           PIC S9(03)V99.
013900     05      WK-8T-SLEEPER       PIC S9(03)V99.
014000     05      WK-8T-DRIVING       PIC S9(03)V99.
014100     05      WK-8T-ONDUTY        PIC S9(03)V99.
014200     05      WK-HEUTE-OFF        PIC S9(03)V99.
014300     05      WK-HEUTE-SLEEPER    PIC S9(03)V99.
014400     05      WK-HEUTE-DRIVING    PIC S9(03)V99.
014500     05      WK-HEUTE-ONDUTY     PIC S9(03)V99.
014600     05      WK-CYCLE-8T-SUMME   PIC S9(03)V99.
014700     05      WK-HEUTE-SUMME      PIC S9(03)V99.
014800     05      WK-LETZTER-STATUS   PIC X(08).
014900*            ---> Status des letzten Ereignisses des Vortags, dient
015000*                 als Mitternachts-Saat des Folgetags (siehe C210)
015100     05      FILLER              PIC X(04).
015200
015300*--------------------------------------------------------------------*
015400* Kennzahlen (Restzeit-Werte), Praefix WK, aus den Summen errechnet
015500*--------------------------------------------------------------------*
015600 01          WK-KENNZAHLEN-BEREICH.
015700     05      WK-FAHR-REST-HEUTE       PIC S9(03)V99.
015800     05      WK-DIENST-REST-HEUTE     PIC S9(03)V99.
015900     05      WK-CYCLE-REST-8T         PIC S9(03)V99.
016000     05      WK-CYCLE-VERBRAUCHT-8T   PIC S9(03)V99.
016100     05      FILLER                   PIC X(04).
016200
016300*--------------------------------------------------------------------*
016400* Anzeigefelder fuer Abbruch-/Diagnoseausgaben, Praefix WK mit
016500* REDEFINES-Alt-Sicht (siehe auch HOSVIO0M/HOSTOT0M gleicher Zweck)
016600*--------------------------------------------------------------------*
016700 01          WK-ANZEIGE-BEREICH.
016800     05      WK-OFFSET-ANZEIGE        PIC S9(04).
016900     05      WK-OFFSET-ANZEIGE-ALT REDEFINES WK-OFFSET-ANZEIGE
017000                                      PIC X(05).
017100     05      FILLER                   PIC X(04).
017200
017300*--------------------------------------------------------------------*
017400* Laufdatum/-zeit (UTC) aus ACCEPT, mit Jahrhundertfenster fuer das
017500* zweistellige ACCEPT-FROM-DATE-Jahr (Y2K-Umstellung B.00.00)
017600*--------------------------------------------------------------------*
017700 01          W-JETZT-BEREICH.
017800     05      W-JETZT-DATUM-ROH.
017900         10  W-JJ                PIC 9(02).
018000         10  W-MM                PIC 9(02).
018100         10  W-TT                PIC 9(02).
018200     05      W-JETZT-ZEIT-ROH.
018300         10  W-HH24              PIC 9(02).
018400         10  W-MI                PIC 9(02).
018500         10  W-SS                PIC 9(02).
018600         10  W-HS                PIC 9(02).
018700     05      W-JETZT-JJJJ        PIC 9(04).
018800     05      W-JETZT-DATUM       PIC X(10).
018900     05      W-JETZT-ZEIT        PIC 9(04).
019000     05      FILLER              PIC X(04).
019100
019200*--------------------------------------------------------------------*
019300* Lokalisierte "jetzt"-Werte je Fahrer (nach Anwendung des Offsets)
019400*--------------------------------------------------------------------*
019500 01          WK-LOKAL-BEREICH.
019600     05      WK-OFFSET-MIN       PIC S9(04) COMP.
019700     05      WK-HEUTE-DATUM      PIC X(10).
019800     05      WK-HEUTE-ZEIT       PIC 9(04).
019900     05      FILLER              PIC X(04).
020000
020100*--------------------------------------------------------------------*
020200* Datumsarithmetik-Bereich: Praefix D, ueber REDEFINES in JJJJ/MM/TT
020300* zerlegt; wird von D100/D200/D120/D130 gemeinsam benutzt
020400*--------------------------------------------------------------------*
020500 01          D-DATUM-BEREICH.
020600     05      D-DATUM-TEXT        PIC X(10).
020700     05      D-DATUM-FELDER REDEFINES D-DATUM-TEXT.
020800         10  D-JJJJ              PIC 9(04).
020900         10  FILLER              PIC X(01).
021000         10  D-MM                PIC 9(02).
021100         10  FILLER              PIC X(01).
021200         10  D-TT                PIC 9(02).
021300     05      D-TAGE-IM-MONAT     PIC 9(02).
021400     05      D-SCHALTJAHR-SW     PIC X(01).
021500         88  D-IST-SCHALTJAHR            VALUE "J".
021600     05      D-QUOT              PIC 9(04) COMP.
021700     05      D-REST4             PIC 9(04) COMP.
021800     05      D-REST100           PIC 9(04) COMP.
021900     05      D-REST400           PIC 9(04) COMP.
022000     05      FILLER              PIC X(04).
022100
022200*--------------------------------------------------------------------*
022300* Uhrzeit-Zerlegung fuer die Minuten-Rueckrechnung nach HHMM
022400*--------------------------------------------------------------------*
022500 01          D-ZEIT-BEREICH.
022600     05      D-ZEIT-HHMM         PIC 9(04).
022700     05      D-ZEIT-FELDER REDEFINES D-ZEIT-HHMM.
022800         10  D-ZEIT-HH           PIC 9(02).
022900         10  D-ZEIT-MM           PIC 9(02).
023000     05      FILLER              PIC X(04).
023100
023200*--------------------------------------------------------------------*
023300* Tage-je-Monat-Tabelle (konstant), Praefix WK, per REDEFINES als
023400* Tabelle mit 12 Eintraegen angesprochen (Index = Monat)
023500*--------------------------------------------------------------------*
023600 01          WK-MONATSTABELLE.
023700     05      WK-MONATSTAGE-TEXT  PIC X(24)
023800                                 VALUE "312831303130313130313031".
023900     05      WK-MONATSTAGE REDEFINES WK-MONATSTAGE-TEXT.
024000         10  WK-MTAGE OCCURS 12 TIMES
024100                                 PIC 9(02).
024200     05      FILLER              PIC X(04).
024300
024400*--------------------------------------------------------------------*
024500* Uebergabefeld fuer CALL "HOSTZO0M". Aufbau identisch zum LINK-REC
024600* des Bausteins, Praefix LT wie dort (siehe COPY-Kommentar dort)
024700*--------------------------------------------------------------------*
024800 01          LINK-REC-TZO.
024900     05      LT-TZ-STRING        PIC X(09).
025000     05      LT-OFFSET-MIN       PIC S9(04) COMP.
025100     05      LT-RC               PIC S9(04) COMP.
025200     05      FILLER              PIC X(04).
025300
025400*--------------------------------------------------------------------*
025500* Uebergabefeld fuer CALL "HOSTOT0M". Aufbau identisch zum LINK-REC
025600* des Bausteins; LT-RC kommt in beiden Uebergabefeldern vor und ist
025700* bei Bedarf ueber "OF LINK-REC-TZO" bzw. "OF LINK-REC-TOT" anzu-
025800* sprechen
025900*--------------------------------------------------------------------*
026000 01          LINK-REC-TOT.
026100     05      LT-HDR.
026200         10  LT-TRIP-ID          PIC 9(06).
026300         10  LT-DRIVER-ID        PIC 9(06).
026400         10  LT-DATE             PIC X(10).
026500         10  LT-EOD-TIME         PIC 9(04).
026600         10  LT-RC               PIC S9(04) COMP.
026700     05      LT-EVENTS.
026800         10  LT-EVENT-COUNT      PIC 9(02) COMP.
026900         10  LT-EVENT OCCURS 50 TIMES.
027000             15  LT-EV-TIME      PIC 9(04).
027100             15  LT-EV-STATUS    PIC X(08).
027200     05      LT-RESULT.
027300         10  LT-OFF-HOURS        PIC S9(03)V99.
027400         10  LT-SLEEPER-HOURS    PIC S9(03)V99.
027500         10  LT-DRIVING-HOURS    PIC S9(03)V99.
027600         10  LT-ONDUTY-HOURS     PIC S9(03)V99.
027700     05      FILLER              PIC X(10).
027800
027900*--------------------------------------------------------------------*
028000* Zwei Sortierschluessel und ein Tauschfeld fuer die (aufsteigende)
028100* Ereignissortierung je Tag, Praefix WK
028200*--------------------------------------------------------------------*
028300 01          WK-SORT-FELDER.
028400     05      WK-SORT-TAUSCH-ZEIT     PIC 9(04).
028500     05      WK-SORT-TAUSCH-STATUS   PIC X(08).
028600     05      FILLER                  PIC X(04).
028700
028800     COPY    HOSSWC.
028900
029000 PROCEDURE DIVISION.
029100******************************************************************
029200* Steuerungs-Section
029300******************************************************************
029400 A100-STEUERUNG SECTION.
029500 A100-00.
029600     PERFORM B000-VORLAUF
029700     PERFORM B100-VERARBEITUNG
029800     PERFORM B090-ENDE
029900     STOP RUN
030000     .
030100 A100-99.
030200     EXIT.
030300
030400******************************************************************
030500* Vorlauf: Dateien oeffnen, Laufdatum ermitteln, Fahrertabelle laden
030600******************************************************************
030700 B000-VORLAUF SECTION.
030800 B000-00.
030900     PERFORM C000-INIT
031000     OPEN INPUT DRIVERS
031100     IF  NOT HOS-FILE-OK
031200         SET HOS-PRG-ABBRUCH TO TRUE
031300     END-IF
031400     OPEN INPUT LOGEVENTS
031500     IF  NOT HOS-FILE-OK
031600         SET HOS-PRG-ABBRUCH TO TRUE
031700     END-IF
031800     PERFORM B010-LOAD-DRV
031900     .
032000 B000-99.
032100     EXIT.
032200
032300******************************************************************
032400* Fahrertabelle laden (Verweis siehe HOSDRVC Kopfkommentar)
032500******************************************************************
032600 B010-LOAD-DRV SECTION.
032700 B010-00.
032800     MOVE ZERO TO WK-DRV-COUNT
032900     PERFORM C010-DRIVERS-LESEN
033000     PERFORM C020-DRIVERS-UEBERNEHMEN
033100             UNTIL HOS-FILE-EOF
033200                OR WK-DRV-COUNT >= 200
033300     CLOSE DRIVERS
033400     .
033500 B010-99.
033600     EXIT.
033700
033800******************************************************************
033900* Verarbeitung -- ein Uebersichtsblock je geladenem Fahrer
034000******************************************************************
034100 B100-VERARBEITUNG SECTION.
034200 B100-00.
034300     IF  HOS-PRG-OK
034400         PERFORM C100-FAHRER-VERARBEITEN
034500                 VARYING C4-I1 FROM 1 BY 1
034600                 UNTIL C4-I1 > WK-DRV-COUNT
034700     END-IF
034800     .
034900 B100-99.
035000     EXIT.
035100
035200******************************************************************
035300* Ende
035400******************************************************************
035500 B090-ENDE SECTION.
035600 B090-00.
035700     CLOSE LOGEVENTS
035800     IF  HOS-PRG-ABBRUCH
035900         DISPLAY K-MODUL " - ABBRUCH, DATEISTATUS " HOS-FILE-STATUS
036000     END-IF
036100     .
036200 B090-99.
036300     EXIT.
036400
036500******************************************************************
036600* Initialisierung: Schalter, Laufdatum/-zeit (UTC) mit Y2K-
036700* Jahrhundertfenster (< 50 = 20JJ, sonst 19JJ)
036800******************************************************************
036900 C000-INIT SECTION.
037000 C000-00.
037100     INITIALIZE HOS-SCHALTER
037200                WK-FAHRER-TABELLE
037300     ACCEPT W-JETZT-DATUM-ROH FROM DATE
037400     ACCEPT W-JETZT-ZEIT-ROH  FROM TIME
037500
037600     IF  W-JJ < 50
037700         COMPUTE W-JETZT-JJJJ = 2000 + W-JJ
037800     ELSE
037900         COMPUTE W-JETZT-JJJJ = 1900 + W-JJ
038000     END-IF
038100
038200     STRING  W-JETZT-JJJJ       DELIMITED BY SIZE
038300             "-"                DELIMITED BY SIZE
038400             W-MM                DELIMITED BY SIZE
038500             "-"                DELIMITED BY SIZE
038600             W-TT                DELIMITED BY SIZE
038700             INTO W-JETZT-DATUM
038800
038900     COMPUTE W-JETZT-ZEIT = (W-HH24 * 100) + W-MI
039000     .
039100 C000-99.
039200     EXIT.
039300
039400******************************************************************
039500* Einen DRIVERS-Satz lesen
039600******************************************************************
039700 C010-DRIVERS-LESEN SECTION.
039800 C010-00.
039900     READ DRIVERS
040000         AT END
040100             SET HOS-FILE-EOF TO TRUE
040200     END-READ
040300     .
040400 C010-99.
040500     EXIT.
040600
040700******************************************************************
040800* Gelesenen DRIVERS-Satz in die Arbeitstabelle uebernehmen und
040900* naechsten Satz lesen
041000******************************************************************
041100 C020-DRIVERS-UEBERNEHMEN SECTION.
041200 C020-00.
041300     ADD 1 TO WK-DRV-COUNT
041400     MOVE DR-DRIVER-ID  TO WK-DRV-ID(WK-DRV-COUNT)
041500     MOVE DR-NAME       TO WK-DRV-NAME(WK-DRV-COUNT)
041600     MOVE DR-TZ-OFFSET  TO WK-DRV-TZ(WK-DRV-COUNT)
041700     PERFORM C010-DRIVERS-LESEN
041800     .
041900 C020-99.
042000     EXIT.
042100
042200******************************************************************
042300* Einen Fahrer verarbeiten: Zeitzone holen, "jetzt" lokalisieren,
042400* Acht-Tage-Liste und Ereignisse aufbauen, je Tag auswerten,
042500* Kennzahlen errechnen, Uebersichtsblock ausgeben
042600******************************************************************
042700 C100-FAHRER-VERARBEITEN SECTION.
042800 C100-00.
042900     MOVE WK-DRV-TZ(C4-I1) TO LT-TZ-STRING
043000     CALL "HOSTZO0M" USING LINK-REC-TZO
043010     EVALUATE LT-RC OF LINK-REC-TZO
043020         WHEN ZERO
043030             CONTINUE
043040         WHEN OTHER
043050             DISPLAY K-MODUL " - ABBRUCH AUS HOSTZO0M"
043060             SET HOS-PRG-ABBRUCH TO TRUE
043070     END-EVALUATE
043100     MOVE LT-OFFSET-MIN TO WK-OFFSET-MIN
043200
043300     PERFORM C110-JETZT-LOKALISIEREN
043400     PERFORM C120-TAGE-TABELLE-AUFBAUEN
043500     PERFORM C130-EREIGNISSE-LADEN
043600
043700     MOVE ZERO           TO WK-8T-OFF WK-8T-SLEEPER
043800                             WK-8T-DRIVING WK-8T-ONDUTY
043900                             WK-HEUTE-OFF WK-HEUTE-SLEEPER
044000                             WK-HEUTE-DRIVING WK-HEUTE-ONDUTY
044100     MOVE K-STATUS-OFF   TO WK-LETZTER-STATUS
044200
044300     PERFORM C200-TAG-AUSWERTEN
044400             VARYING C4-I2 FROM 1 BY 1
044500             UNTIL C4-I2 > 8
044600
044700     PERFORM C400-KENNZAHLEN-BERECHNEN
044800     PERFORM C500-AUSGABE-SCHREIBEN
044900     .
045000 C100-99.
045100     EXIT.
045200
045300******************************************************************
045400* "Jetzt" (UTC) mit dem Fahrer-Offset auf Lokalzeit umrechnen
045500******************************************************************
045600 C110-JETZT-LOKALISIEREN SECTION.
045700 C110-00.
045800     MOVE W-JETZT-DATUM  TO D-DATUM-TEXT
045900     DIVIDE W-JETZT-ZEIT BY 100 GIVING D-QUOT REMAINDER C4-MINUTEN
046000     COMPUTE C4-MINUTEN  = (D-QUOT * 60) + C4-MINUTEN + WK-OFFSET-MIN
046100     PERFORM C140-MINUTEN-NORMIEREN
046200     MOVE D-DATUM-TEXT   TO WK-HEUTE-DATUM
046300     MOVE D-ZEIT-HHMM    TO WK-HEUTE-ZEIT
046400     .
046500 C110-99.
046600     EXIT.
046700
046800******************************************************************
046900* Acht-Tage-Liste aufbauen: WK-TAG(8) = heute, rueckwaerts gezaehlt
047000******************************************************************
047100 C120-TAGE-TABELLE-AUFBAUEN SECTION.
047200 C120-00.
047300     MOVE WK-HEUTE-DATUM TO D-DATUM-TEXT
047400     MOVE D-DATUM-TEXT   TO WK-TAG(8)
047500     PERFORM C125-TAG-ZURUECKSETZEN
047600             VARYING C4-I2 FROM 7 BY -1
047700             UNTIL C4-I2 < 1
047800     .
047900 C120-99.
048000     EXIT.
048100
048200******************************************************************
048300* Einen Tag von D-DATUM-TEXT abziehen und in WK-TAG(C4-I2) ablegen
048400******************************************************************
048500 C125-TAG-ZURUECKSETZEN SECTION.
048600 C125-00.
048700     PERFORM D100-DATUM-MINUS-TAG
048800     MOVE D-DATUM-TEXT TO WK-TAG(C4-I2)
048900     .
049000 C125-99.
049100     EXIT.
049200
049300******************************************************************
049400* LOGEVENTS fuer diesen Fahrer komplett einlesen und die zum
049500* Acht-Tage-Fenster gehoerenden Saetze (nach Offset lokalisiert) in
049600* WK-EVT ablegen. Ein Fahrer kann in mehreren Trips vorkommen; die
049700* Datei ist nach Trip/Fahrer/Datum/Zeit sortiert, weshalb hier je
049800* Fahrer einmal komplett neu gelesen wird (REWIND)
049900******************************************************************
050000 C130-EREIGNISSE-LADEN SECTION.
050100 C130-00.
050200     MOVE ZERO TO WK-EVT-COUNT
050300     CLOSE LOGEVENTS
050400     OPEN INPUT LOGEVENTS
050500     PERFORM C132-LOGEVENTS-LESEN
050600     PERFORM C134-LOGEVENTS-PRUEFEN
050700             UNTIL HOS-FILE-EOF
050800                OR WK-EVT-COUNT >= 400
050900     .
051000 C130-99.
051100     EXIT.
051200
051300******************************************************************
051400* Einen LOGEVENTS-Satz lesen
051500******************************************************************
051600 C132-LOGEVENTS-LESEN SECTION.
051700 C132-00.
051800     READ LOGEVENTS
051900         AT END
052000             SET HOS-FILE-EOF TO TRUE
052100     END-READ
052200     .
052300 C132-99.
052400     EXIT.
052500
052600******************************************************************
052700* Satz gehoert er zu diesem Fahrer und liegt der lokale Zeitpunkt
052800* im Acht-Tage-Fenster: Satz uebernehmen. Danach naechsten lesen
052900******************************************************************
053000 C134-LOGEVENTS-PRUEFEN SECTION.
053100 C134-00.
053200     IF  LE-DRIVER-ID = WK-DRV-ID(C4-I1)
053300         MOVE LE-DATE TO D-DATUM-TEXT
053400         DIVIDE LE-TIME BY 100 GIVING D-QUOT REMAINDER C4-MINUTEN
053500         COMPUTE C4-MINUTEN = (D-QUOT * 60) + C4-MINUTEN
053600                              + WK-OFFSET-MIN
053700         PERFORM C140-MINUTEN-NORMIEREN
053800         IF  D-DATUM-TEXT >= WK-TAG(1) AND D-DATUM-TEXT <= WK-TAG(8)
053900             ADD 1 TO WK-EVT-COUNT
054000             MOVE D-DATUM-TEXT TO WK-EVT-DATUM(WK-EVT-COUNT)
054100             MOVE D-ZEIT-HHMM  TO WK-EVT-ZEIT(WK-EVT-COUNT)
054200             MOVE LE-STATUS    TO WK-EVT-STATUS(WK-EVT-COUNT)
054300         END-IF
054400     END-IF
054500     PERFORM C132-LOGEVENTS-LESEN
054600     .
054700 C134-99.
054800     EXIT.
054900
055000******************************************************************
055100* Minuten aus C4-MINUTEN auf 0..1439 normieren und D-DATUM-TEXT bei
055200* Tagesumbruch entsprechend fortschreiben; Ergebnis HHMM in
055300* D-ZEIT-HHMM
055400******************************************************************
055500 C140-MINUTEN-NORMIEREN SECTION.
055600 C140-00.
055700     IF  C4-MINUTEN < 0
055800         ADD 1440 TO C4-MINUTEN
055900         PERFORM D100-DATUM-MINUS-TAG
056000     END-IF
056100     IF  C4-MINUTEN >= 1440
056200         SUBTRACT 1440 FROM C4-MINUTEN
056300         PERFORM D200-DATUM-PLUS-TAG
056400     END-IF
056500     DIVIDE C4-MINUTEN BY 60 GIVING D-ZEIT-HH REMAINDER D-ZEIT-MM
056600     .
056700 C140-99.
056800     EXIT.
056900
057000******************************************************************
057100* Einen Tag auswerten: Ereignisse dieses Tages sammeln, sortieren,
057200* Mitternachts-Saat ergaenzen, HOSTOT0M aufrufen, aufsummieren
057300******************************************************************
057400 C200-TAG-AUSWERTEN SECTION.
057500 C200-00.
057600     PERFORM C210-TAGESEREIGNISSE-SAMMELN
057700     IF  LT-EVENT-COUNT > 1
057800         PERFORM D300-EREIGNISSE-SORTIEREN
057900     END-IF
058000     PERFORM C220-MITTERNACHTS-SAAT-PRUEFEN
058100
058200     MOVE WK-TAG(C4-I2) TO LT-DATE
058300     IF  C4-I2 = 8
058400         MOVE WK-HEUTE-ZEIT TO LT-EOD-TIME
058500     ELSE
058600         MOVE 2359 TO LT-EOD-TIME
058700     END-IF
058800
058900     CALL "HOSTOT0M" USING LINK-REC-TOT
058920     EVALUATE LT-RC OF LINK-REC-TOT
058930         WHEN ZERO
058940             CONTINUE
058950         WHEN OTHER
058960             DISPLAY K-MODUL " - ABBRUCH AUS HOSTOT0M"
058970             SET HOS-PRG-ABBRUCH TO TRUE
058980     END-EVALUATE
059000
059100     IF  LT-EVENT-COUNT > 0
059200         MOVE LT-EV-STATUS(LT-EVENT-COUNT) TO WK-LETZTER-STATUS
059300     END-IF
059400
059500     ADD LT-OFF-HOURS     TO WK-8T-OFF
059600     ADD LT-SLEEPER-HOURS TO WK-8T-SLEEPER
059700     ADD LT-DRIVING-HOURS TO WK-8T-DRIVING
059800     ADD LT-ONDUTY-HOURS  TO WK-8T-ONDUTY
059900     IF  C4-I2 = 8
060000         ADD LT-OFF-HOURS     TO WK-HEUTE-OFF
060100         ADD LT-SLEEPER-HOURS TO WK-HEUTE-SLEEPER
060200         ADD LT-DRIVING-HOURS TO WK-HEUTE-DRIVING
060300         ADD LT-ONDUTY-HOURS  TO WK-HEUTE-ONDUTY
060400     END-IF
060500     .
060600 C200-99.
060700     EXIT.
060800
060900******************************************************************
061000* Aus WK-EVT die zum Tag WK-TAG(C4-I2) gehoerenden Saetze in die
061100* LINK-REC-TOT-Ereignistabelle uebernehmen (max. 50, siehe HOSTOT0M)
061200******************************************************************
061300 C210-TAGESEREIGNISSE-SAMMELN SECTION.
061400 C210-00.
061500     MOVE ZERO TO LT-EVENT-COUNT
061600     PERFORM C212-EVT-PRUEFEN
061700             VARYING C4-I3 FROM 1 BY 1
061800             UNTIL C4-I3 > WK-EVT-COUNT
061900                OR LT-EVENT-COUNT >= 50
062000     .
062100 C210-99.
062200     EXIT.
062300
062400******************************************************************
062500* Einen Eintrag aus WK-EVT gegen den auszuwertenden Tag pruefen
062600******************************************************************
062700 C212-EVT-PRUEFEN SECTION.
062800 C212-00.
062900     IF  WK-EVT-DATUM(C4-I3) = WK-TAG(C4-I2)
063000         ADD 1 TO LT-EVENT-COUNT
063100         MOVE WK-EVT-ZEIT(C4-I3)   TO LT-EV-TIME(LT-EVENT-COUNT)
063200         MOVE WK-EVT-STATUS(C4-I3) TO LT-EV-STATUS(LT-EVENT-COUNT)
063300     END-IF
063400     .
063500 C212-99.
063600     EXIT.
063700
063800******************************************************************
063900* Mitternachts-Saat: fehlt ein Satz genau um 00:00, wird der Status
064000* des Vortagsendes (WK-LETZTER-STATUS) als erster Satz vorangestellt,
064100* damit HOSTOT0M nicht den Ersatzwert der Leertag-Regel nimmt
064200******************************************************************
064300 C220-MITTERNACHTS-SAAT-PRUEFEN SECTION.
064400 C220-00.
064500     IF  (LT-EVENT-COUNT = 0 OR LT-EV-TIME(1) NOT = 0000)
064600     AND LT-EVENT-COUNT < 50
064700         PERFORM C222-EINTRAEGE-VERSCHIEBEN
064800                 VARYING C4-J1 FROM LT-EVENT-COUNT BY -1
064900                 UNTIL C4-J1 < 1
065000         MOVE 0000            TO LT-EV-TIME(1)
065100         MOVE WK-LETZTER-STATUS TO LT-EV-STATUS(1)
065200         ADD 1 TO LT-EVENT-COUNT
065300     END-IF
065400     .
065500 C220-99.
065600     EXIT.
065700
065800******************************************************************
065900* Einen Ereigniseintrag von C4-J1 nach C4-J1 + 1 verschieben (fuer
066000* das Voranstellen der Mitternachts-Saat)
066100******************************************************************
066200 C222-EINTRAEGE-VERSCHIEBEN SECTION.
066300 C222-00.
066400     MOVE LT-EV-TIME(C4-J1)   TO LT-EV-TIME(C4-J1 + 1)
066500     MOVE LT-EV-STATUS(C4-J1) TO LT-EV-STATUS(C4-J1 + 1)
066600     .
066700 C222-99.
066800     EXIT.
066900
067000******************************************************************
067100* Restzeit-Kennzahlen errechnen (auf 0,00 nach unten begrenzt)
067200******************************************************************
067300 C400-KENNZAHLEN-BERECHNEN SECTION.
067400 C400-00.
067500     COMPUTE WK-HEUTE-SUMME    = WK-HEUTE-ONDUTY + WK-HEUTE-DRIVING
067600     COMPUTE WK-CYCLE-8T-SUMME = WK-8T-ONDUTY + WK-8T-DRIVING
067700
067800     COMPUTE WK-FAHR-REST-HEUTE   = 11.00 - WK-HEUTE-DRIVING
067900     IF  WK-FAHR-REST-HEUTE < 0
068000         MOVE ZERO TO WK-FAHR-REST-HEUTE
068100     END-IF
068200
068300     COMPUTE WK-DIENST-REST-HEUTE = 14.00 - WK-HEUTE-SUMME
068400     IF  WK-DIENST-REST-HEUTE < 0
068500         MOVE ZERO TO WK-DIENST-REST-HEUTE
068600     END-IF
068700
068800     COMPUTE WK-CYCLE-REST-8T = 70.00 - WK-CYCLE-8T-SUMME
068900     IF  WK-CYCLE-REST-8T < 0
069000         MOVE ZERO TO WK-CYCLE-REST-8T
069100     END-IF
069200
069300     COMPUTE WK-CYCLE-VERBRAUCHT-8T = 70.00 - WK-CYCLE-REST-8T
069400     .
069500 C400-99.
069600     EXIT.
069700
069800******************************************************************
069900* Uebersichtsblock des Fahrers auf SYSOUT ausgeben, danach die
070000* zutreffenden Warnhinweise (Schwellen jeweils einschliesslich)
070100******************************************************************
070200 C500-AUSGABE-SCHREIBEN SECTION.
070300 C500-00.
070400     MOVE WK-OFFSET-MIN TO WK-OFFSET-ANZEIGE
070500     DISPLAY " "
070600     DISPLAY "FAHRER " WK-DRV-ID(C4-I1) " " WK-DRV-NAME(C4-I1)
070700             " (OFFSET " WK-OFFSET-ANZEIGE-ALT " MIN)"
070800     DISPLAY "  8-TAGE CYCLE  VERBRAUCHT " WK-CYCLE-VERBRAUCHT-8T
070900             " STD  REST " WK-CYCLE-REST-8T " STD"
071000     DISPLAY "  HEUTE  OFF " WK-HEUTE-OFF
071100             "  SLEEPER " WK-HEUTE-SLEEPER
071200             "  DRIVING " WK-HEUTE-DRIVING
071300             "  ON_DUTY " WK-HEUTE-ONDUTY
071400     DISPLAY "  FAHRZEIT-REST HEUTE   " WK-FAHR-REST-HEUTE " STD"
071500     DISPLAY "  DIENSTZEIT-REST HEUTE " WK-DIENST-REST-HEUTE " STD"
071600
071700     IF  WK-FAHR-REST-HEUTE <= 3.0
071800         DISPLAY "  WARNUNG: NUR NOCH " WK-FAHR-REST-HEUTE
071900                 " STD FAHRZEIT HEUTE"
072000     END-IF
072100     IF  WK-DIENST-REST-HEUTE <= 2.0
072200         DISPLAY "  WARNUNG: DIENSTZEITFENSTER FAST AUSGESCHOEPFT"
072300     END-IF
072400     IF  WK-CYCLE-REST-8T <= 8.0
072500         DISPLAY "  WARNUNG: CYCLE-STUNDEN NIEDRIG, NOCH "
072600                 WK-CYCLE-REST-8T " STD"
072700     END-IF
072800     .
072900 C500-99.
073000     EXIT.
073100
073200******************************************************************
073300* Einen Tag von D-DATUM-TEXT abziehen (Monats-/Jahresumbruch)
073400******************************************************************
073500 D100-DATUM-MINUS-TAG SECTION.
073600 D100-00.
073700     SUBTRACT 1 FROM D-TT
073800     IF  D-TT < 1
073900         SUBTRACT 1 FROM D-MM
074000         IF  D-MM < 1
074100             MOVE 12 TO D-MM
074200             SUBTRACT 1 FROM D-JJJJ
074300         END-IF
074400         PERFORM D120-TAGE-IM-MONAT-ERMITTELN
074500         MOVE D-TAGE-IM-MONAT TO D-TT
074600     END-IF
074700     .
074800 D100-99.
074900     EXIT.
075000
075100******************************************************************
075200* Einen Tag zu D-DATUM-TEXT addieren (Monats-/Jahresumbruch)
075300******************************************************************
075400 D200-DATUM-PLUS-TAG SECTION.
075500 D200-00.
075600     PERFORM D120-TAGE-IM-MONAT-ERMITTELN
075700     ADD 1 TO D-TT
075800     IF  D-TT > D-TAGE-IM-MONAT
075900         MOVE 1 TO D-TT
076000         ADD 1 TO D-MM
076100         IF  D-MM > 12
076200             MOVE 1 TO D-MM
076300             ADD 1 TO D-JJJJ
076400         END-IF
076500     END-IF
076600     .
076700 D200-99.
076800     EXIT.
076900
077000******************************************************************
077100* Anzahl Tage im Monat D-MM/D-JJJJ ermitteln (Februar: Schaltjahr-
077200* pruefung ueber D130)
077300******************************************************************
077400 D120-TAGE-IM-MONAT-ERMITTELN SECTION.
077500 D120-00.
077600     MOVE WK-MTAGE(D-MM) TO D-TAGE-IM-MONAT
077700     IF  D-MM = 2
077800         PERFORM D130-SCHALTJAHR-PRUEFEN
077900         IF  D-IST-SCHALTJAHR
078000             ADD 1 TO D-TAGE-IM-MONAT
078100         END-IF
078200     END-IF
078300     .
078400 D120-99.
078500     EXIT.
078600
078700******************************************************************
078800* Schaltjahrpruefung: durch 4 teilbar und (nicht durch 100 teilbar
078900* oder durch 400 teilbar)
079000******************************************************************
079100 D130-SCHALTJAHR-PRUEFEN SECTION.
079200 D130-00.
079300     MOVE "N" TO D-SCHALTJAHR-SW
079400     DIVIDE D-JJJJ BY 4   GIVING D-QUOT REMAINDER D-REST4
079500     IF  D-REST4 = 0
079600         DIVIDE D-JJJJ BY 100 GIVING D-QUOT REMAINDER D-REST100
079700         IF  D-REST100 NOT = 0
079800             MOVE "J" TO D-SCHALTJAHR-SW
079900         ELSE
080000             DIVIDE D-JJJJ BY 400 GIVING D-QUOT REMAINDER D-REST400
080100             IF  D-REST400 = 0
080200                 MOVE "J" TO D-SCHALTJAHR-SW
080300             END-IF
080400         END-IF
080500     END-IF
080600     .
080700 D130-99.
080800     EXIT.
080900
081000******************************************************************
081100* Ereignisse eines Tages aufsteigend nach Uhrzeit sortieren
081200* (Bubblesort, siehe HOSRPT0M D100 fuer das absteigende Gegenstueck)
081300******************************************************************
081400 D300-EREIGNISSE-SORTIEREN SECTION.
081500 D300-00.
081600     PERFORM D310-AEUSSERE-SCHLEIFE
081700             VARYING C4-J1 FROM 1 BY 1
081800             UNTIL C4-J1 >= LT-EVENT-COUNT
081900     .
082000 D300-99.
082100     EXIT.
082200
082300 D310-AEUSSERE-SCHLEIFE SECTION.
082400 D310-00.
082500     PERFORM D320-PAAR-VERGLEICHEN
082600             VARYING C4-J2 FROM 1 BY 1
082700             UNTIL C4-J2 > LT-EVENT-COUNT - C4-J1
082800     .
082900 D310-99.
083000     EXIT.
083100
083200 D320-PAAR-VERGLEICHEN SECTION.
083300 D320-00.
083400     IF  LT-EV-TIME(C4-J2) > LT-EV-TIME(C4-J2 + 1)
083500         PERFORM D330-EINTRAEGE-TAUSCHEN
083600     END-IF
083700     .
083800 D320-99.
083900     EXIT.
084000
084100 D330-EINTRAEGE-TAUSCHEN SECTION.
084200 D330-00.
084300     MOVE LT-EV-TIME(C4-J2)     TO WK-SORT-TAUSCH-ZEIT
084400     MOVE LT-EV-STATUS(C4-J2)   TO WK-SORT-TAUSCH-STATUS
084500     MOVE LT-EV-TIME(C4-J2 + 1)   TO LT-EV-TIME(C4-J2)
084600     MOVE LT-EV-STATUS(C4-J2 + 1) TO LT-EV-STATUS(C4-J2)
084700     MOVE WK-SORT-TAUSCH-ZEIT     TO LT-EV-TIME(C4-J2 + 1)
084800     MOVE WK-SORT-TAUSCH-STATUS   TO LT-EV-STATUS(C4-J2 + 1)
084900     .
085000 D330-99.
085100     EXIT.
085200******************************************************************
085300* ENDE Source-Programm HOSDSH0O
085400******************************************************************
