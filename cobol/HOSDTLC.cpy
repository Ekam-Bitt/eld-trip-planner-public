000100*--------------------------------------------------------------------*
000200*    HOSDTLC  -- DAILY-TOTALS-RECORD  (Datei DAILYLOG)
000300*    Ergebnis U1 (Tagessummen) / DailyLog-Satz von U5 (Submission).
000400*--------------------------------------------------------------------*
000500 01  DAILY-TOTALS-RECORD.
000600     05  DT-TRIP-ID                PIC 9(06).
000700     05  DT-DRIVER-ID              PIC 9(06).
000800     05  DT-DATE                   PIC X(10).
000900     05  DT-OFF-HOURS              PIC S9(03)V99.
001000     05  DT-SLEEPER-HOURS          PIC S9(03)V99.
001100     05  DT-DRIVING-HOURS          PIC S9(03)V99.
001200     05  DT-ONDUTY-HOURS           PIC S9(03)V99.
001300     05  DT-SUBMITTED              PIC X(01).
001400         88  DT-IS-SUBMITTED                 VALUE "Y".
001500         88  DT-NOT-SUBMITTED                VALUE "N".
001600     05  DT-SUBMIT-TIME            PIC 9(04).
001700*        ---> HHMM, Zeitpunkt der Submission (U5)
001800     05  FILLER                    PIC X(20).
