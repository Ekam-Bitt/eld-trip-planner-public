000100*--------------------------------------------------------------------*
000200*    HOSEVTC  -- LOG-EVENT-RECORD  (Datei LOGEVENTS, 96 Byte)
000300*    Ein Satz je Dienststatus-Wechsel (Duty-Status-Change) eines
000400*    Fahrers/Trips. Sortierfolge der Datei: Trip, Fahrer, Datum, Zeit.
000500*--------------------------------------------------------------------*
000600 01  LOG-EVENT-RECORD.
000700     05  LE-TRIP-ID              PIC 9(06).
000800     05  LE-DRIVER-ID             PIC 9(06).
000900     05  LE-DATE                  PIC X(10).
001000*        ---> YYYY-MM-DD, UTC
001100     05  LE-TIME                  PIC 9(04).
001200*        ---> HHMM, UTC, Minutenpraezision
001300     05  LE-STATUS                PIC X(08).
001400*        ---> "OFF     " / "SLEEPER " / "DRIVING " / "ON_DUTY "
001500         88  LE-STATUS-OFF                   VALUE "OFF     ".
001600         88  LE-STATUS-SLEEPER               VALUE "SLEEPER ".
001700         88  LE-STATUS-DRIVING               VALUE "DRIVING ".
001800         88  LE-STATUS-ONDUTY                VALUE "ON_DUTY ".
001900     05  LE-REMARK.
002000         10  LE-CITY               PIC X(20).
002100         10  LE-STATE              PIC X(02).
002200         10  LE-ACTIVITY           PIC X(30).
002300     05  FILLER                    PIC X(10).
