000100*--------------------------------------------------------------------*
000200*    HOSFULC  -- FUEL-STOP-RECORD  (Datei FUELSTOPS)
000300*    Ergebnis U4 (Tankstopp-Planung), von HOSPLN0M je Trip erzeugt.
000400*--------------------------------------------------------------------*
000500 01  FUEL-STOP-RECORD.
000600     05  FS-TRIP-ID                PIC 9(06).
000700     05  FS-SEQ                    PIC 9(02).
000800     05  FS-MILE                   PIC S9(06)V99.
000900     05  FS-LON                    PIC S9(03)V9(06).
001000     05  FS-LAT                    PIC S9(02)V9(06).
001100     05  FILLER                    PIC X(15).
