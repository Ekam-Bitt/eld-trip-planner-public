000100*--------------------------------------------------------------------*
000200*    HOSINSC  -- INSPECTION-RECORD  (Datei INSPECTS)
000300*    Fahrzeug-Inspektionen (PRE_TRIP/POST_TRIP) je Trip. Eingabe fuer
000400*    den Inspektions-Abschnitt des Trip-Reports (U6, HOSRPT0M B400).
000500*--------------------------------------------------------------------*
000600 01  INSPECTION-RECORD.
000700     05  IN-TRIP-ID                PIC 9(06).
000800     05  IN-KIND                   PIC X(09).
000900         88  IN-KIND-PRE                     VALUE "PRE_TRIP ".
001000         88  IN-KIND-POST                    VALUE "POST_TRIP".
001100     05  IN-DATE                   PIC X(10).
001200     05  IN-TIME                   PIC 9(04).
001300     05  IN-DEFECT-COUNT           PIC 9(02).
001400     05  IN-SIGN-DRIVER            PIC X(20).
001500     05  IN-SIGN-MECHANIC          PIC X(20).
001600*        ---> optional, Leerzeichen wenn kein Mechaniker unterschrieben hat
001700     05  IN-NOTES                  PIC X(40).
001800     05  IN-DEFECTS-TEXT           PIC X(60).
001900*        ---> abgeflachte Mangelliste "Teil: Schwere Anmerkung; ..."
002000     05  FILLER                    PIC X(10).
