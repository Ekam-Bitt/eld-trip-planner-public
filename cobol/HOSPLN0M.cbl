000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    HOSPLN0M.
000400 AUTHOR.        W SCHUBERT.
000500 INSTALLATION.  FUHRPARK-DV ABT. ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  1992-02-18.
000700 DATE-COMPILED.
000800 SECURITY.      NUR FUER INTERNEN GEBRAUCH FUHRPARK-DV.
000900*
001000*****************************************************************
001100* Letzte Aenderung :: 2017-06-09
001200* Letzte Version   :: C.02.00
001300* Kurzbeschreibung :: Trip-Planungsbaustein (Fahrzeit + Tankstopps)
001400* Auftrag          :: HOS-142 HOS-198 HOS-266
001500*
001600* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von  | Kommentar                        *
002000*---------|------------|------|----------------------------------*
002100* A.00.00 | 1992-02-18 | WSC  | Neuerstellung, Fahrzeitschaetzung *
002200* A.01.00 | 1993-11-02 | WSC  | Tankstopp-Meilensteine ergaenzt   *
002300* B.00.00 | 1998-12-04 | MBT  | Jahr-2000-Umstellung TR-LOG-DATE  *
002400*         |            |      | auf JJJJ-MM-TT (Y2K)              *
002500* B.01.00 | 2003-05-27 | WSC  | Grossschleifen-Interpolation der  *
002600*         |            |      | Streckenpunkte (ROUTEPTS) ergaenzt*
002700* C.00.00 | 2010-09-14 | SHK  | Eigene SQRT/SIN/COS/ARCSIN-Reihen *
002800*         |            |      | eingebaut, da Compiler kein       *
002900*         |            |      | Function-Repertoire besitzt        *
003000* C.01.00 | 2014-01-20 | SHK  | Tankmenge auf 150 US-Gallonen und  *
003100*         |            |      | Reserve auf 80 % umgestellt        *
003200* C.02.00 | 2017-06-09 | LOR  | HOS-266 Ziel-Meilenstein wird nicht*
003300*         |            |      | mehr als eigener Tankstopp gemeldet*
003400*----------------------------------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800* Errechnet je Trip die geschaetzte Fahrzeit (Distanz durch mittlere
003900* Geschwindigkeit) sowie die planmaessigen Tankstopps (Reichweite aus
004000* Tankgroesse und Verbrauch, 80 % Reserve; ohne bekannten Verbrauch
004100* pauschal 1000 Meilen je Etappe). Die Meilensteine werden ueber das
004200* mitgegebene Streckenpolygon (ROUTEPTS) mittels Grosskreisformel
004300* (Haversine) in Laenge/Breite umgerechnet. Wird per CALL "HOSPLN0M"
004400* USING LINK-REC von HOSDRV0O fuer jeden Trip einmal aufgerufen.
004500*
004600* Der COBOL-Uebersetzer dieser Anlage kennt keine trigonometrischen
004700* Funktionen; SQRT, SIN, COS und ARCSIN werden ueber hausgemachte
004800* Reihenentwicklungen angenaehert (Abschnitt U5xx). Das genuegt fuer
004900* die kurzen Abschnitte zwischen zwei benachbarten Streckenpunkten.
005000*
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CLASS ALPHNUM IS "0123456789"
005700                      "abcdefghijklmnopqrstuvwxyz"
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005900                      " .,;-_/".
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800*--------------------------------------------------------------------*
006900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007000*--------------------------------------------------------------------*
007100 01          COMP-FELDER.
007200     05      C4-I1                    PIC S9(04) COMP.
007300     05      C4-I2                    PIC S9(04) COMP.
007400     05      C4-VERTEX                PIC S9(04) COMP.
007450     05      FILLER                   PIC X(04).
007500
007600*--------------------------------------------------------------------*
007700* Felder mit konstantem Inhalt: Praefix K
007800*--------------------------------------------------------------------*
007900 01          KONSTANTE-FELDER.
008000     05      K-MODUL                  PIC X(08) VALUE "HOSPLN0M".
008100     05      K-AVG-SPEED              PIC S9(03)V99 COMP VALUE 55.00.
008200     05      K-TANK-GALLONEN          PIC S9(03)V99 COMP VALUE 150.00.
008300     05      K-RESERVE-FAKTOR         PIC S9(01)V99 COMP VALUE 0.80.
008400     05      K-LEG-DEFAULT            PIC S9(06)V99 COMP
008500                                                   VALUE 1000.00.
008600     05      K-ERDRADIUS              PIC S9(04)V9(04) COMP
008700                                                   VALUE 3958.7613.
008800     05      K-GRAD-JE-RAD            PIC S9(03)V9(09) COMP
008900                                                   VALUE 57.295779513.
009000     05      K-EPSILON                PIC S9(01)V9(06) COMP
009100                                                   VALUE 0.000001.
009150     05      FILLER                   PIC X(04).
009200
009300*--------------------------------------------------------------------*
009400* Arbeitsfelder Trip-Planung: Praefix W
009500*--------------------------------------------------------------------*
009600 01          W-PLANUNGSFELDER.
009700     05      W-LEG                    PIC S9(06)V99 COMP.
009800     05      W-REMAINING              PIC S9(06)V99 COMP.
009900     05      W-TARGET                 PIC S9(06)V99 COMP.
010000     05      W-SEG-START              PIC S9(06)V99 COMP.
010100     05      W-SEG-LEN                PIC S9(06)V9(06) COMP.
010200     05      W-T-FAKTOR               PIC S9(03)V9(06) COMP.
010250     05      FILLER                   PIC X(04).
010300
010400*--------------------------------------------------------------------*
010500* Streckenpolygon: Kumulierte Entfernung an jedem Stuetzpunkt
010600*--------------------------------------------------------------------*
010700 01          WK-CUM-TABELLE.
010800     05      WK-CUM-COUNT             PIC S9(04) COMP VALUE ZERO.
010900     05      WK-CUM PIC S9(06)V9(06) COMP OCCURS 200 TIMES.
011000
011100 01          WK-CUM-ALT REDEFINES WK-CUM-TABELLE.
011200*                ---> Speicherabbild fuer Abbruch-Dump, ungenutzt im
011300*                     Normalbetrieb
011400     05      FILLER                   PIC X(1604).
011500
011600*--------------------------------------------------------------------*
011700* Hausgemachte Mathematik-Reihen: Praefix M (SQRT/SIN/COS/ARCSIN)
011800* Keine Intrinsic-Function lt. Schichtvorgabe -- eigene Naeherung.
011900*--------------------------------------------------------------------*
012000 01          M-MATHE-FELDER.
012100     05      M-SQRT-IN                PIC S9(05)V9(09) COMP.
012200     05      M-SQRT-X                 PIC S9(05)V9(09) COMP.
012300     05      M-SQRT-OUT               PIC S9(05)V9(09) COMP.
012400
012500     05      M-ANGLE                  PIC S9(03)V9(09) COMP.
012600     05      M-X2                     PIC S9(05)V9(09) COMP.
012700     05      M-X3                     PIC S9(05)V9(09) COMP.
012800     05      M-X4                     PIC S9(05)V9(09) COMP.
012900     05      M-X5                     PIC S9(05)V9(09) COMP.
013000     05      M-X6                     PIC S9(05)V9(09) COMP.
013100     05      M-X7                     PIC S9(05)V9(09) COMP.
013200     05      M-X8                     PIC S9(05)V9(09) COMP.
013300     05      M-SIN-OUT                PIC S9(03)V9(09) COMP.
013400     05      M-COS-OUT                PIC S9(03)V9(09) COMP.
013500     05      M-ASIN-OUT               PIC S9(03)V9(09) COMP.
013600
013700     05      M-LAT1R                  PIC S9(03)V9(09) COMP.
013800     05      M-LAT2R                  PIC S9(03)V9(09) COMP.
013900     05      M-DLATR                  PIC S9(03)V9(09) COMP.
014000     05      M-DLONR                  PIC S9(03)V9(09) COMP.
014100     05      M-SIN-DLAT2              PIC S9(03)V9(09) COMP.
014200     05      M-SIN-DLON2              PIC S9(03)V9(09) COMP.
014300     05      M-COS-LAT1               PIC S9(03)V9(09) COMP.
014400     05      M-COS-LAT2               PIC S9(03)V9(09) COMP.
014500     05      M-HAV-A                  PIC S9(03)V9(09) COMP.
014600     05      M-HAV-C                  PIC S9(03)V9(09) COMP.
014700     05      M-SEGLEN-MI              PIC S9(05)V9(06) COMP.
014750     05      FILLER                   PIC X(04).
014800
014900     COPY    HOSSWC.
015000
015100 LINKAGE SECTION.
015200*-->    Uebergabe aus Hauptprogramm HOSDRV0O
015300 01     LINK-REC.
015400     05  LT-HDR.
015500         10  LT-TRIP-ID               PIC 9(06).
015600         10  LT-DISTANCE              PIC S9(06)V99.
015700         10  LT-DISTANCE-ALT REDEFINES LT-DISTANCE
015800                                      PIC 9(08).
015900*                ---> vorzeichenlose Sicht fuer Editierroutinen
016000         10  LT-AVG-MPG               PIC S9(03)V99.
016100         10  LT-AVG-MPG-ALT REDEFINES LT-AVG-MPG
016200                                      PIC 9(05).
016300         10  LT-EST-HOURS             PIC S9(04)V99.
016400         10  LT-RC                    PIC S9(04) COMP.
016500     05  LT-ROUTE.
016600         10  LT-RP-COUNT              PIC S9(04) COMP.
016700         10  LT-RP OCCURS 200 TIMES.
016800             15  LT-RP-LON            PIC S9(03)V9(06).
016900             15  LT-RP-LAT            PIC S9(02)V9(06).
017000     05  LT-STOPS.
017100         10  LT-STOP-COUNT            PIC S9(04) COMP.
017200         10  LT-STOP OCCURS 20 TIMES.
017300             15  LT-STOP-MILE         PIC S9(06)V99.
017400             15  LT-STOP-LON          PIC S9(03)V9(06).
017500             15  LT-STOP-LAT          PIC S9(02)V9(06).
017550     05  FILLER                       PIC X(10).
017600
017700 PROCEDURE DIVISION USING LINK-REC.
017800******************************************************************
017900* Steuerungs-Section
018000******************************************************************
018100 A100-STEUERUNG SECTION.
018200 A100-00.
018300     PERFORM B000-VORLAUF
018400     PERFORM B100-VERARBEITUNG
018500     PERFORM B090-ENDE
018600     EXIT PROGRAM
018700     .
018800 A100-99.
018900     EXIT.
019000
019100******************************************************************
019200* Vorlauf -- kumulierte Entfernungstabelle des Streckenpolygons
019300* aufbauen (WK-CUM(1) = 0, WK-CUM(n) = Gesamtlaenge bis Punkt n)
019400******************************************************************
019500 B000-VORLAUF SECTION.
019600 B000-00.
019700     PERFORM C000-INIT
019800     MOVE ZERO TO WK-CUM(1)
019900     IF  LT-RP-COUNT > 1
020000         PERFORM C500-SEGMENT-AUFSUMMIEREN
020100                 VARYING C4-VERTEX FROM 1 BY 1
020200                 UNTIL C4-VERTEX >= LT-RP-COUNT
020300     END-IF
020400     .
020500 B000-99.
020600     EXIT.
020700
020800******************************************************************
020900* Verarbeitung -- Fahrzeit schaetzen, Tankstopps planen und auf
021000* dem Streckenpolygon platzieren
021100******************************************************************
021200 B100-VERARBEITUNG SECTION.
021300 B100-00.
021400     PERFORM C100-STUNDEN-SCHAETZEN
021500     PERFORM C200-TANKSTOPPS-PLANEN
021600     .
021700 B100-99.
021800     EXIT.
021900
022000******************************************************************
022100* Ende
022200******************************************************************
022300 B090-ENDE SECTION.
022400 B090-00.
022500     MOVE ZERO TO LT-RC
022600     .
022700 B090-99.
022800     EXIT.
022900
023000******************************************************************
023100* Initialisierung
023200******************************************************************
023300 C000-INIT SECTION.
023400 C000-00.
023500     INITIALIZE HOS-SCHALTER
023600     MOVE ZERO TO LT-STOP-COUNT
023700                  LT-EST-HOURS
023800     MOVE LT-RP-COUNT TO WK-CUM-COUNT
023900     .
024000 C000-99.
024100     EXIT.
024200
024300******************************************************************
024400* Fahrzeit = Distanz / max(Geschwindigkeit, 1), kaufmaennisch
024500* auf 2 Dezimalstellen gerundet
024600******************************************************************
024700 C100-STUNDEN-SCHAETZEN SECTION.
024800 C100-00.
024900     IF  K-AVG-SPEED < 1.00
025000         COMPUTE LT-EST-HOURS ROUNDED = LT-DISTANCE / 1.00
025100     ELSE
025200         COMPUTE LT-EST-HOURS ROUNDED = LT-DISTANCE / K-AVG-SPEED
025300     END-IF
025400     .
025500 C100-99.
025600     EXIT.
025700
025800******************************************************************
025900* Etappenlaenge bestimmen: 1000 Meilen ohne bekannten Verbrauch,
026000* sonst 80 % der Reichweite (150-Gallonen-Tank * Verbrauch)
026100******************************************************************
026200 C200-TANKSTOPPS-PLANEN SECTION.
026300 C200-00.
026400     IF  LT-AVG-MPG NOT > ZERO
026500         MOVE K-LEG-DEFAULT TO W-LEG
026600     ELSE
026700         COMPUTE W-LEG = K-RESERVE-FAKTOR
026800                       * (K-TANK-GALLONEN * LT-AVG-MPG)
026900     END-IF
027000
027100     MOVE LT-DISTANCE TO W-REMAINING
027200     PERFORM C210-STOPP-PRUEFEN
027300             UNTIL W-REMAINING NOT > W-LEG
027400     .
027500 C200-99.
027600     EXIT.
027700
027800******************************************************************
027900* Einen Tankstopp melden, sofern die Reststrecke die Etappe
028000* ueberschreitet; anschliessend die Reststrecke um eine Etappe
028100* verkuerzen
028200******************************************************************
028300 C210-STOPP-PRUEFEN SECTION.
028400 C210-00.
028500     COMPUTE W-TARGET ROUNDED = LT-DISTANCE - W-REMAINING + W-LEG
028600     ADD 1 TO LT-STOP-COUNT
028700     MOVE W-TARGET TO LT-STOP-MILE(LT-STOP-COUNT)
028800     PERFORM C300-POSITION-INTERPOLIEREN
028900     SUBTRACT W-LEG FROM W-REMAINING
029000     .
029100 C210-99.
029200     EXIT.
029300
029400******************************************************************
029500* Fuer den Meilenstein W-TARGET die passende Polygon-Etappe suchen
029600* und Laenge/Breite linear interpolieren
029700******************************************************************
029800 C300-POSITION-INTERPOLIEREN SECTION.
029900 C300-00.
030000     IF  W-TARGET < ZERO
030100         MOVE ZERO TO W-TARGET
030200     END-IF
030300     IF  W-TARGET > WK-CUM(WK-CUM-COUNT)
030400         MOVE WK-CUM(WK-CUM-COUNT) TO W-TARGET
030500     END-IF
030600
030700     MOVE ZERO TO C4-VERTEX
030800     PERFORM C310-VERTEX-SUCHEN
030900             VARYING C4-I2 FROM 2 BY 1
031000             UNTIL C4-I2 > WK-CUM-COUNT
031100                OR C4-VERTEX > ZERO
031200
031300     IF  C4-VERTEX = ZERO
031400*            ---> Ziel liegt hinter dem letzten Stuetzpunkt
031500         MOVE LT-RP-LON(WK-CUM-COUNT) TO
031600                                    LT-STOP-LON(LT-STOP-COUNT)
031700         MOVE LT-RP-LAT(WK-CUM-COUNT) TO
031800                                    LT-STOP-LAT(LT-STOP-COUNT)
031900     ELSE
032000         MOVE C4-VERTEX TO C4-I1
032100         SUBTRACT 1 FROM C4-I1
032200         COMPUTE W-SEG-LEN = WK-CUM(C4-VERTEX) - WK-CUM(C4-I1)
032300         IF  W-SEG-LEN < K-EPSILON
032400             MOVE K-EPSILON TO W-SEG-LEN
032500         END-IF
032600         COMPUTE W-T-FAKTOR =
032700               (W-TARGET - WK-CUM(C4-I1)) / W-SEG-LEN
032800
032900         COMPUTE LT-STOP-LON(LT-STOP-COUNT) ROUNDED =
033000               LT-RP-LON(C4-I1) +
033100               (W-T-FAKTOR * (LT-RP-LON(C4-VERTEX) -
033200                              LT-RP-LON(C4-I1)))
033300         COMPUTE LT-STOP-LAT(LT-STOP-COUNT) ROUNDED =
033400               LT-RP-LAT(C4-I1) +
033500               (W-T-FAKTOR * (LT-RP-LAT(C4-VERTEX) -
033600                              LT-RP-LAT(C4-I1)))
033700     END-IF
033800     .
033900 C300-99.
034000     EXIT.
034100
034200******************************************************************
034300* Ersten Stuetzpunkt suchen, dessen kumulierte Entfernung das Ziel
034400* erreicht oder ueberschreitet (C4-VERTEX bleibt 0, wenn keiner)
034500******************************************************************
034600 C310-VERTEX-SUCHEN SECTION.
034700 C310-00.
034800     IF  WK-CUM(C4-I2) >= W-TARGET
034900         MOVE C4-I2 TO C4-VERTEX
035000     END-IF
035100     .
035200 C310-99.
035300     EXIT.
035400
035500******************************************************************
035600* Grosskreisabstand zweier benachbarter Stuetzpunkte (Haversine)
035700* in die kumulierte Entfernungstabelle eintragen
035800******************************************************************
035900 C500-SEGMENT-AUFSUMMIEREN SECTION.
036000 C500-00.
036100     COMPUTE M-LAT1R = LT-RP-LAT(C4-VERTEX)     / K-GRAD-JE-RAD
036200     COMPUTE M-LAT2R = LT-RP-LAT(C4-VERTEX + 1) / K-GRAD-JE-RAD
036300     COMPUTE M-DLATR = (LT-RP-LAT(C4-VERTEX + 1)
036400                       - LT-RP-LAT(C4-VERTEX))   / K-GRAD-JE-RAD
036500     COMPUTE M-DLONR = (LT-RP-LON(C4-VERTEX + 1)
036600                       - LT-RP-LON(C4-VERTEX))   / K-GRAD-JE-RAD
036700
036800     COMPUTE M-ANGLE = M-DLATR / 2
036900     PERFORM U500-SIN-REIHE
037000     MOVE M-SIN-OUT TO M-SIN-DLAT2
037100
037200     COMPUTE M-ANGLE = M-DLONR / 2
037300     PERFORM U500-SIN-REIHE
037400     MOVE M-SIN-OUT TO M-SIN-DLON2
037500
037600     MOVE M-LAT1R TO M-ANGLE
037700     PERFORM U510-COS-REIHE
037800     MOVE M-COS-OUT TO M-COS-LAT1
037900
038000     MOVE M-LAT2R TO M-ANGLE
038100     PERFORM U510-COS-REIHE
038200     MOVE M-COS-OUT TO M-COS-LAT2
038300
038400     COMPUTE M-HAV-A =
038500           (M-SIN-DLAT2 * M-SIN-DLAT2)
038600         + (M-COS-LAT1 * M-COS-LAT2 * M-SIN-DLON2 * M-SIN-DLON2)
038700     IF  M-HAV-A > 1.000000000
038800         MOVE 1.000000000 TO M-HAV-A
038900     END-IF
039000
039100     MOVE M-HAV-A TO M-SQRT-IN
039200     PERFORM U520-SQRT-REIHE
039300     MOVE M-SQRT-OUT TO M-ANGLE
039400     PERFORM U530-ARCSIN-REIHE
039500     COMPUTE M-HAV-C = 2 * M-ASIN-OUT
039600
039700     COMPUTE M-SEGLEN-MI = K-ERDRADIUS * M-HAV-C
039800     COMPUTE WK-CUM(C4-VERTEX + 1) = WK-CUM(C4-VERTEX) + M-SEGLEN-MI
039900     .
040000 C500-99.
040100     EXIT.
040200
040300******************************************************************
040400* U500 -- Sinusreihe: sin(x) = x - x3/6 + x5/120 - x7/5040
040500*         (M-ANGLE im Bogenmass, Ergebnis in M-SIN-OUT)
040600******************************************************************
040700 U500-SIN-REIHE SECTION.
040800 U500-00.
040900     COMPUTE M-X2 = M-ANGLE * M-ANGLE
041000     COMPUTE M-X3 = M-X2 * M-ANGLE
041100     COMPUTE M-X5 = M-X3 * M-X2
041200     COMPUTE M-X7 = M-X5 * M-X2
041300     COMPUTE M-SIN-OUT = M-ANGLE
041400                        - (M-X3 / 6)
041500                        + (M-X5 / 120)
041600                        - (M-X7 / 5040)
041700     .
041800 U500-99.
041900     EXIT.
042000
042100******************************************************************
042200* U510 -- Kosinusreihe: cos(x) = 1 - x2/2 + x4/24 - x6/720 + x8/40320
042300******************************************************************
042400 U510-COS-REIHE SECTION.
042500 U510-00.
042600     COMPUTE M-X2 = M-ANGLE * M-ANGLE
042700     COMPUTE M-X4 = M-X2 * M-X2
042800     COMPUTE M-X6 = M-X4 * M-X2
042900     COMPUTE M-X8 = M-X6 * M-X2
043000     COMPUTE M-COS-OUT = 1
043100                        - (M-X2 / 2)
043200                        + (M-X4 / 24)
043300                        - (M-X6 / 720)
043400                        + (M-X8 / 40320)
043500     .
043600 U510-99.
043700     EXIT.
043800
043900******************************************************************
044000* U520 -- Quadratwurzel nach Newton-Raphson (20 Iterationen reichen
044100*         fuer die 9-Dezimalstellen-Genauigkeit dieser Felder)
044200******************************************************************
044300 U520-SQRT-REIHE SECTION.
044400 U520-00.
044500     IF  M-SQRT-IN NOT > ZERO
044600         MOVE ZERO TO M-SQRT-OUT
044700     ELSE
044800         MOVE M-SQRT-IN TO M-SQRT-X
044900         PERFORM U521-NEWTON-SCHRITT 20 TIMES
045000         MOVE M-SQRT-X TO M-SQRT-OUT
045100     END-IF
045200     .
045300 U520-99.
045400     EXIT.
045500
045600******************************************************************
045700* Ein Newton-Raphson-Iterationsschritt: x = (x + n/x) / 2
045800******************************************************************
045900 U521-NEWTON-SCHRITT SECTION.
046000 U521-00.
046100     COMPUTE M-SQRT-X = (M-SQRT-X + (M-SQRT-IN / M-SQRT-X)) / 2
046200     .
046300 U521-99.
046400     EXIT.
046500
046600******************************************************************
046700* U530 -- Arkussinusreihe (gilt fuer kleine bis mittlere Werte,
046800* wie sie bei den kurzen Etappen zwischen zwei Streckenpunkten
046900* auftreten): asin(x) = x + x3/6 + 3x5/40 + 15x7/336
047000******************************************************************
047100 U530-ARCSIN-REIHE SECTION.
047200 U530-00.
047300     COMPUTE M-X2 = M-ANGLE * M-ANGLE
047400     COMPUTE M-X3 = M-X2 * M-ANGLE
047500     COMPUTE M-X5 = M-X3 * M-X2
047600     COMPUTE M-X7 = M-X5 * M-X2
047700     COMPUTE M-ASIN-OUT = M-ANGLE
047800                         + (M-X3 * 0.166666667)
047900                         + (M-X5 * 0.075000000)
048000                         + (M-X7 * 0.044642857)
048100     .
048200 U530-99.
048300     EXIT.
048400
048500******************************************************************
048600* ENDE Source-Programm HOSPLN0M
048700******************************************************************
