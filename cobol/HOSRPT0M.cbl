000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    HOSRPT0M.
000400 AUTHOR.        S KAUFMANN.
000500 INSTALLATION.  FUHRPARK-DV ABT. ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  1993-05-10.
000700 DATE-COMPILED.
000800 SECURITY.      NUR FUER INTERNEN GEBRAUCH FUHRPARK-DV.
000900*
001000*****************************************************************
001100* Letzte Aenderung :: 2017-09-18
001200* Letzte Version   :: B.02.00
001300* Kurzbeschreibung :: Trip-Report-Baustein (TRIPRPT, 4 Abschnitte)
001400* Auftrag          :: HOS-140 HOS-233 HOS-266
001500*
001600* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von  | Kommentar                        *
002000*---------|------------|------|----------------------------------*
002100* A.00.00 | 1993-05-10 | SHK  | Neuerstellung, Kopf- und ELD-     *
002200*         |            |      | Abschnitt (Sektionen 1 und 2)     *
002300* A.01.00 | 1994-11-22 | SHK  | Ereignis-Abschnitt (Sektion 3)    *
002400*         |            |      | ergaenzt                          *
002500* B.00.00 | 1998-12-01 | MBT  | Jahr-2000-Umstellung Datumsfelder *
002600*         |            |      | auf JJJJ-MM-TT (Y2K)              *
002700* B.01.00 | 2005-04-19 | SHK  | Inspektions-Abschnitt (Sektion 4) *
002800*         |            |      | ergaenzt, absteigend nach Zeit    *
002900* B.02.00 | 2017-09-18 | LOR  | HOS-266 Kommaersetzung in allen   *
003000*         |            |      | Freitextfeldern vereinheitlicht,  *
003100*         |            |      | Stundenfelder ohne Fuehrungsblank *
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600* Erstellt je Trip den kommagetrennten Trip-Report auf Datei TRIPRPT
003700* in vier Abschnitten: Kopfdaten (Fahrer/Trip), Tagessummen (ELD, aus
003800* U1), Ereignisprotokoll (aufsteigend nach Zeit) und Inspektionen
003900* (absteigend nach Durchfuehrungszeit). Wird per CALL "HOSRPT0M" USING
004000* LINK-REC je Trip aus HOSDRV0O aufgerufen; die Datei TRIPRPT bleibt
004100* ueber alle Aufrufe hinweg geoeffnet (siehe W-DATEI-OFFEN-SW) und
004200* wird erst beim letzten Trip des Laufs (LT-LETZTER-TRIP-SW = "J")
004300* geschlossen.
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CLASS ALPHNUM IS "0123456789"
005100                      "abcdefghijklmnopqrstuvwxyz"
005200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005300                      " .,;-_/".
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT TRIPRPT   ASSIGN TO "TRIPRPT"
005800                       ORGANIZATION IS LINE SEQUENTIAL
005900                       FILE STATUS IS HOS-FILE-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  TRIPRPT
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 200 CHARACTERS.
006600 01  TRIPRPT-SATZ                PIC X(200).
006700
006800 WORKING-STORAGE SECTION.
006900*--------------------------------------------------------------------*
007000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007100*--------------------------------------------------------------------*
007200 01          COMP-FELDER.
007300     05      C4-I1               PIC S9(04) COMP.
007400     05      C4-I2               PIC S9(04) COMP.
007500     05      FILLER              PIC X(04).
007600
007700*--------------------------------------------------------------------*
007800* Schalter: Praefix W (bleiben ueber mehrere CALLs hinweg erhalten,
007900* daher NICHT in C000-INIT ruecksetzen)
008000*--------------------------------------------------------------------*
008100 01          W-DAUERFELDER.
008200     05      W-DATEI-OFFEN-SW    PIC X(01) VALUE "N".
008300         88  W-DATEI-OFFEN               VALUE "J".
008400     05      FILLER              PIC X(04).
008500
008600*--------------------------------------------------------------------*
008700* Zeilenaufbau-Feld: Praefix WK
008800*--------------------------------------------------------------------*
008900 01          WK-ZEILE.
009000     05      WK-ZEILE-TEXT       PIC X(200).
009100     05      FILLER              PIC X(04).
009200
009300*--------------------------------------------------------------------*
009400* Kommaersetzungs-Feld: Praefix WK (Freitext vor dem Schreiben)
009500*--------------------------------------------------------------------*
009600 01          WK-CSV-FELDER.
009700     05      WK-CSV-IN           PIC X(60).
009800     05      WK-CSV-IN-ALT REDEFINES WK-CSV-IN
009900                                 PIC X(60).
010000*            ---> Alternativsicht -- reserviert fuer die naechste
010100*                 Erweiterung der Kommaersetzung auf Steuerzeichen
010200     05      FILLER              PIC X(04).
010300
010400*--------------------------------------------------------------------*
010500* Zeitfeld-Aufbereitung: Praefix WK
010600*--------------------------------------------------------------------*
010700 01          WK-EDIT-FELDER.
010800     05      WK-HHMM             PIC 9(04).
010900     05      WK-HHMM-FELDER REDEFINES WK-HHMM.
011000         10  WK-HHMM-HH          PIC 9(02).
011100         10  WK-HHMM-MM          PIC 9(02).
011200     05      WK-ZEIT-ED          PIC 9(02)/9(02).
011300     05      FILLER              PIC X(04).
011400
011500*--------------------------------------------------------------------*
011600* Ausgabefelder je Tagessumme im ELD-Abschnitt: Praefix WK
011700*--------------------------------------------------------------------*
011800 01          WK-ELD-AUSGABE.
011900     05      WK-OFF-OUT          PIC X(06).
012000     05      WK-SB-OUT           PIC X(06).
012100     05      WK-DR-OUT           PIC X(06).
012200     05      WK-ON-OUT           PIC X(06).
012300     05      FILLER              PIC X(04).
012400
012500*--------------------------------------------------------------------*
012600* Stunden-Editierfeld mit Redefinition zum Entfernen des
012700* Fuehrungsblanks (keine Intrinsic-Function TRIM lt. Schichtvorgabe --
012800* REDEFINES und Referenzmodifikation stattdessen; identisches
012900* Verfahren wie in HOSVIO0M U300-EDIT-HOURS, HOS-301)
013000*--------------------------------------------------------------------*
013100 01          U-STUNDEN-BEREICH.
013200     05      U-HOURS-IN           PIC S9(03)V99.
013300     05      U-HOURS-ED           PIC ZZ9.99.
013400     05      U-HOURS-ALPHA REDEFINES U-HOURS-ED
013500                                  PIC X(06).
013600     05      U-HOURS-OUT          PIC X(06).
013700     05      U-LEAD-CNT           PIC S9(04) COMP.
013800     05      FILLER               PIC X(04).
013900
014000*--------------------------------------------------------------------*
014100* Sortierfelder fuer den Inspektions-Abschnitt: Praefix WK
014200*--------------------------------------------------------------------*
014300 01          WK-SORT-FELDER.
014400     05      WK-SORT-KEY-1        PIC X(14).
014500     05      WK-SORT-KEY-2        PIC X(14).
014600     05      WK-INSP-TAUSCH.
014700         10  FILLER               PIC X(165).
014800     05      FILLER               PIC X(04).
014900
015000*--------------------------------------------------------------------*
015100* Felder mit konstantem Inhalt: Praefix K
015200*--------------------------------------------------------------------*
015300 01          KONSTANTE-FELDER.
015400     05      K-MODUL             PIC X(08) VALUE "HOSRPT0M".
015500     05      K-KOMMA             PIC X(01) VALUE ",".
015600     05      K-BLANK             PIC X(01) VALUE " ".
015700     05      FILLER              PIC X(04).
015800
015900     COPY    HOSSWC.
016000
016100 LINKAGE SECTION.
016200*-->    Uebergabe aus Hauptprogramm HOSDRV0O
016300 01     LINK-REC.
016400     05  LT-HDR.
016500         10  LT-TRIP-ID              PIC 9(06).
016600         10  LT-LETZTER-TRIP-SW      PIC X(01).
016700             88  LT-LETZTER-TRIP             VALUE "J".
016800         10  LT-RC                   PIC S9(04) COMP.
016900     05  LT-KOPFDATEN.
017000         10  LT-DRIVER-NAME          PIC X(25).
017100         10  LT-DRIVER-INITIALS      PIC X(08).
017200         10  LT-DRIVER-LICENSE-NO    PIC X(12).
017300         10  LT-DRIVER-LICENSE-ST    PIC X(02).
017400         10  LT-CARRIER              PIC X(25).
017500         10  LT-TIME-ZONE            PIC X(09).
017600         10  LT-UNITS                PIC X(05).
017700         10  LT-HOME-CITY            PIC X(20).
017800         10  LT-HOME-STATE           PIC X(02).
017900         10  LT-CO-DRIVER            PIC X(25).
018000         10  LT-TRACTOR-NO           PIC X(10).
018100         10  LT-TRAILER-NOS          PIC X(20).
018200         10  LT-SHIPPER              PIC X(25).
018300         10  LT-COMMODITY            PIC X(25).
018400         10  LT-LOAD-ID              PIC X(12).
018500         10  LT-LOG-DATE             PIC X(10).
018600     05  LT-ELD-TAGE.
018700         10  LT-ELD-COUNT            PIC 9(02) COMP.
018800         10  LT-ELD-TAG OCCURS 10 TIMES.
018900             15  LT-ELD-DATE         PIC X(10).
019000             15  LT-ELD-OFF-H        PIC S9(03)V99.
019100             15  LT-ELD-SB-H         PIC S9(03)V99.
019200             15  LT-ELD-DR-H         PIC S9(03)V99.
019300             15  LT-ELD-ON-H         PIC S9(03)V99.
019400     05  LT-EREIGNISSE.
019500         10  LT-LOG-COUNT            PIC 9(03) COMP.
019600         10  LT-LOG-SATZ OCCURS 400 TIMES.
019700             15  LT-LOG-DATE         PIC X(10).
019800             15  LT-LOG-TIME         PIC 9(04).
019900             15  LT-LOG-STATUS       PIC X(08).
020000             15  LT-LOG-CITY         PIC X(20).
020100             15  LT-LOG-STATE        PIC X(02).
020200             15  LT-LOG-ACTIVITY     PIC X(30).
020300     05  LT-INSPEKTIONEN.
020400         10  LT-INSP-COUNT           PIC 9(02) COMP.
020500         10  LT-INSP-SATZ OCCURS 20 TIMES.
020600             15  LT-INSP-KIND        PIC X(09).
020700             15  LT-INSP-DATE        PIC X(10).
020800             15  LT-INSP-TIME        PIC 9(04).
020900             15  LT-INSP-DEF-COUNT   PIC 9(02).
021000             15  LT-INSP-SIGN-DRV    PIC X(20).
021100             15  LT-INSP-SIGN-MEC    PIC X(20).
021200             15  LT-INSP-NOTES       PIC X(40).
021300             15  LT-INSP-DEFECTS     PIC X(60).
021400     05  FILLER                  PIC X(10).
021500
021600 PROCEDURE DIVISION USING LINK-REC.
021700******************************************************************
021800* Steuerungs-Section
021900******************************************************************
022000 A100-STEUERUNG SECTION.
022100 A100-00.
022200     PERFORM B000-VORLAUF
022300     PERFORM B100-VERARBEITUNG
022400     PERFORM B090-ENDE
022500     EXIT PROGRAM
022600     .
022700 A100-99.
022800     EXIT.
022900
023000******************************************************************
023100* Vorlauf -- Datei beim ersten Aufruf oeffnen (bleibt offen)
023200******************************************************************
023300 B000-VORLAUF SECTION.
023400 B000-00.
023500     PERFORM C000-INIT
023600     IF  NOT W-DATEI-OFFEN
023700         OPEN OUTPUT TRIPRPT
023800         IF  NOT HOS-FILE-OK
023900             SET HOS-PRG-ABBRUCH TO TRUE
024000         END-IF
024100         SET W-DATEI-OFFEN TO TRUE
024200     END-IF
024300     .
024400 B000-99.
024500     EXIT.
024600
024700******************************************************************
024800* Verarbeitung -- die vier Abschnitte des Reports schreiben
024900******************************************************************
025000 B100-VERARBEITUNG SECTION.
025100 B100-00.
025200     PERFORM C100-ABSCHNITT-KOPF
025300     PERFORM C200-ABSCHNITT-ELD
025400     PERFORM C300-ABSCHNITT-EREIGNISSE
025500     PERFORM D100-INSPEKTIONEN-SORTIEREN
025600     PERFORM C400-ABSCHNITT-INSPEKTION
025700     .
025800 B100-99.
025900     EXIT.
026000
026100******************************************************************
026200* Ende -- Datei erst beim letzten Trip des Laufs schliessen
026300******************************************************************
026400 B090-ENDE SECTION.
026500 B090-00.
026600     IF  LT-LETZTER-TRIP
026700         CLOSE TRIPRPT
026800     END-IF
026900     MOVE ZERO TO LT-RC
027000     IF  HOS-PRG-ABBRUCH
027100         MOVE 9999 TO LT-RC
027200     END-IF
027300     .
027400 B090-99.
027500     EXIT.
027600
027700******************************************************************
027800* Initialisierung
027900******************************************************************
028000 C000-INIT SECTION.
028100 C000-00.
028200     INITIALIZE WK-ZEILE
028300                WK-CSV-FELDER
028400                WK-EDIT-FELDER
028500     .
028600 C000-99.
028700     EXIT.
028800
028900******************************************************************
029000* Abschnitt 1 -- Kopfdaten (section,field,value); leere LT-Felder
029100* liefern automatisch eine leere Zeichenkette nach dem Komma
029200******************************************************************
029300 C100-ABSCHNITT-KOPF SECTION.
029400 C100-00.
029500     MOVE "section,field,value" TO WK-ZEILE-TEXT
029600     PERFORM U100-ZEILE-SCHREIBEN
029700
029800     INSPECT LT-DRIVER-NAME     REPLACING ALL K-KOMMA BY K-BLANK
029900     STRING "header,driver_name,"          DELIMITED BY SIZE
030000            LT-DRIVER-NAME                 DELIMITED BY SIZE
030100            INTO WK-ZEILE-TEXT
030200     PERFORM U100-ZEILE-SCHREIBEN
030300
030400     STRING "header,driver_initials,"      DELIMITED BY SIZE
030500            LT-DRIVER-INITIALS             DELIMITED BY SIZE
030600            INTO WK-ZEILE-TEXT
030700     PERFORM U100-ZEILE-SCHREIBEN
030800
030900     STRING "header,driver_license_no,"    DELIMITED BY SIZE
031000            LT-DRIVER-LICENSE-NO           DELIMITED BY SIZE
031100            INTO WK-ZEILE-TEXT
031200     PERFORM U100-ZEILE-SCHREIBEN
031300
031400     STRING "header,driver_license_state," DELIMITED BY SIZE
031500            LT-DRIVER-LICENSE-ST           DELIMITED BY SIZE
031600            INTO WK-ZEILE-TEXT
031700     PERFORM U100-ZEILE-SCHREIBEN
031800
031900     INSPECT LT-CARRIER         REPLACING ALL K-KOMMA BY K-BLANK
032000     STRING "header,carrier,"              DELIMITED BY SIZE
032100            LT-CARRIER                     DELIMITED BY SIZE
032200            INTO WK-ZEILE-TEXT
032300     PERFORM U100-ZEILE-SCHREIBEN
032400
032500     STRING "header,time_zone,"            DELIMITED BY SIZE
032600            LT-TIME-ZONE                   DELIMITED BY SIZE
032700            INTO WK-ZEILE-TEXT
032800     PERFORM U100-ZEILE-SCHREIBEN
032900
033000     STRING "header,units,"                DELIMITED BY SIZE
033100            LT-UNITS                       DELIMITED BY SIZE
033200            INTO WK-ZEILE-TEXT
033300     PERFORM U100-ZEILE-SCHREIBEN
033400
033500     INSPECT LT-HOME-CITY       REPLACING ALL K-KOMMA BY K-BLANK
033600     STRING "header,home_center_city,"     DELIMITED BY SIZE
033700            LT-HOME-CITY                   DELIMITED BY SIZE
033800            INTO WK-ZEILE-TEXT
033900     PERFORM U100-ZEILE-SCHREIBEN
034000
034100     STRING "header,home_center_state,"    DELIMITED BY SIZE
034200            LT-HOME-STATE                  DELIMITED BY SIZE
034300            INTO WK-ZEILE-TEXT
034400     PERFORM U100-ZEILE-SCHREIBEN
034500
034600     INSPECT LT-CO-DRIVER       REPLACING ALL K-KOMMA BY K-BLANK
034700     STRING "header,co_driver_name,"       DELIMITED BY SIZE
034800            LT-CO-DRIVER                   DELIMITED BY SIZE
034900            INTO WK-ZEILE-TEXT
035000     PERFORM U100-ZEILE-SCHREIBEN
035100
035200     STRING "header,tractor_number,"       DELIMITED BY SIZE
035300            LT-TRACTOR-NO                  DELIMITED BY SIZE
035400            INTO WK-ZEILE-TEXT
035500     PERFORM U100-ZEILE-SCHREIBEN
035600
035700     STRING "header,trailer_numbers,"      DELIMITED BY SIZE
035800            LT-TRAILER-NOS                 DELIMITED BY SIZE
035900            INTO WK-ZEILE-TEXT
036000     PERFORM U100-ZEILE-SCHREIBEN
036100
036200     INSPECT LT-SHIPPER         REPLACING ALL K-KOMMA BY K-BLANK
036300     STRING "header,shipper_name,"         DELIMITED BY SIZE
036400            LT-SHIPPER                     DELIMITED BY SIZE
036500            INTO WK-ZEILE-TEXT
036600     PERFORM U100-ZEILE-SCHREIBEN
036700
036800     INSPECT LT-COMMODITY       REPLACING ALL K-KOMMA BY K-BLANK
036900     STRING "header,commodity_description,"  DELIMITED BY SIZE
037000            LT-COMMODITY                     DELIMITED BY SIZE
037100            INTO WK-ZEILE-TEXT
037200     PERFORM U100-ZEILE-SCHREIBEN
037300
037400     STRING "header,load_id,"              DELIMITED BY SIZE
037500            LT-LOAD-ID                     DELIMITED BY SIZE
037600            INTO WK-ZEILE-TEXT
037700     PERFORM U100-ZEILE-SCHREIBEN
037800
037900     STRING "header,log_date,"             DELIMITED BY SIZE
038000            LT-LOG-DATE OF LT-KOPFDATEN    DELIMITED BY SIZE
038100            INTO WK-ZEILE-TEXT
038200     PERFORM U100-ZEILE-SCHREIBEN
038300     .
038400 C100-99.
038500     EXIT.
038600
038700******************************************************************
038800* Abschnitt 2 -- ELD-Tagessummen, aufsteigend (Reihenfolge wie vom
038900* Aufrufer LT-ELD-TAG mitgegeben -- HOSDRV0O baut die Tabelle
039000* bereits in Tagesreihenfolge auf)
039100******************************************************************
039200 C200-ABSCHNITT-ELD SECTION.
039300 C200-00.
039400     MOVE "eld,day,off_h,sb_h,dr_h,on_h" TO WK-ZEILE-TEXT
039500     PERFORM U100-ZEILE-SCHREIBEN
039600
039700     PERFORM C210-ELD-ZEILE
039800             VARYING C4-I1 FROM 1 BY 1
039900             UNTIL C4-I1 > LT-ELD-COUNT
040000     .
040100 C200-99.
040200     EXIT.
040300
040400******************************************************************
040500* Eine ELD-Tageszeile schreiben; Stunden ohne Fuehrungsblank ueber
040600* U400-STUNDEN-EDITIEREN
040700******************************************************************
040800 C210-ELD-ZEILE SECTION.
040900 C210-00.
041000     MOVE LT-ELD-OFF-H(C4-I1) TO U-HOURS-IN
041100     PERFORM U400-STUNDEN-EDITIEREN
041200     MOVE U-HOURS-OUT         TO WK-OFF-OUT
041300
041400     MOVE LT-ELD-SB-H(C4-I1)  TO U-HOURS-IN
041500     PERFORM U400-STUNDEN-EDITIEREN
041600     MOVE U-HOURS-OUT         TO WK-SB-OUT
041700
041800     MOVE LT-ELD-DR-H(C4-I1)  TO U-HOURS-IN
041900     PERFORM U400-STUNDEN-EDITIEREN
042000     MOVE U-HOURS-OUT         TO WK-DR-OUT
042100
042200     MOVE LT-ELD-ON-H(C4-I1)  TO U-HOURS-IN
042300     PERFORM U400-STUNDEN-EDITIEREN
042400     MOVE U-HOURS-OUT         TO WK-ON-OUT
042500
042600     STRING "eld,"                        DELIMITED BY SIZE
042700            LT-ELD-DATE(C4-I1)            DELIMITED BY SIZE
042800            ","                           DELIMITED BY SIZE
042900            WK-OFF-OUT                    DELIMITED BY SPACE
043000            ","                           DELIMITED BY SIZE
043100            WK-SB-OUT                     DELIMITED BY SPACE
043200            ","                           DELIMITED BY SIZE
043300            WK-DR-OUT                     DELIMITED BY SPACE
043400            ","                           DELIMITED BY SIZE
043500            WK-ON-OUT                     DELIMITED BY SPACE
043600            INTO WK-ZEILE-TEXT
043700     PERFORM U100-ZEILE-SCHREIBEN
043800     .
043900 C210-99.
044000     EXIT.
044100
044200******************************************************************
044300* Abschnitt 3 -- Ereignisprotokoll, aufsteigend nach Zeitstempel
044400* (die Datei LOGEVENTS ist bereits nach Datum/Zeit sortiert, daher
044500* keine eigene Sortierung noetig)
044600******************************************************************
044700 C300-ABSCHNITT-EREIGNISSE SECTION.
044800 C300-00.
044900     MOVE "type,day,timestamp,status,city,state,activity"
045000                              TO WK-ZEILE-TEXT
045100     PERFORM U100-ZEILE-SCHREIBEN
045200
045300     PERFORM C310-LOG-ZEILE
045400             VARYING C4-I1 FROM 1 BY 1
045500             UNTIL C4-I1 > LT-LOG-COUNT
045600     .
045700 C300-99.
045800     EXIT.
045900
046000******************************************************************
046100* Eine Ereigniszeile schreiben; Kommas in Ort/Land/Taetigkeit durch
046200* Leerzeichen ersetzen (U500-KOMMA-ERSETZEN)
046300******************************************************************
046400 C310-LOG-ZEILE SECTION.
046500 C310-00.
046600     MOVE LT-LOG-TIME(C4-I1) TO WK-HHMM
046700     MOVE WK-HHMM-HH         TO WK-ZEIT-ED (1 : 2)
046800     MOVE ":"                TO WK-ZEIT-ED (3 : 1)
046900     MOVE WK-HHMM-MM         TO WK-ZEIT-ED (4 : 2)
047000
047100     INSPECT LT-LOG-CITY(C4-I1)     REPLACING ALL K-KOMMA BY K-BLANK
047200     INSPECT LT-LOG-STATE(C4-I1)    REPLACING ALL K-KOMMA BY K-BLANK
047300     INSPECT LT-LOG-ACTIVITY(C4-I1) REPLACING ALL K-KOMMA BY K-BLANK
047400
047500     STRING "log,"                          DELIMITED BY SIZE
047600            LT-LOG-DATE OF LT-LOG-SATZ(C4-I1)
047620                                             DELIMITED BY SIZE
047700            ","                             DELIMITED BY SIZE
047800            WK-ZEIT-ED                      DELIMITED BY SIZE
047900            ","                             DELIMITED BY SIZE
048000            LT-LOG-STATUS(C4-I1)            DELIMITED BY SPACE
048100            ","                             DELIMITED BY SIZE
048200            LT-LOG-CITY(C4-I1)              DELIMITED BY SIZE
048300            ","                             DELIMITED BY SIZE
048400            LT-LOG-STATE(C4-I1)             DELIMITED BY SIZE
048500            ","                             DELIMITED BY SIZE
048600            LT-LOG-ACTIVITY(C4-I1)          DELIMITED BY SIZE
048700            INTO WK-ZEILE-TEXT
048800     PERFORM U100-ZEILE-SCHREIBEN
048900     .
049000 C310-99.
049100     EXIT.
049200
049300******************************************************************
049400* Abschnitt 4 -- Inspektionen, absteigend nach Durchfuehrungszeit
049500* (Tabelle wurde bereits in D100 sortiert)
049600******************************************************************
049700 C400-ABSCHNITT-INSPEKTION SECTION.
049800 C400-00.
049900     MOVE "type,kind,performed_at,defects_count,signature_driver,"
050000                              TO WK-ZEILE-TEXT
050100     PERFORM U110-KOPFZEILE-ANHAENGEN
050200     PERFORM U100-ZEILE-SCHREIBEN
050300
050400     PERFORM C410-INSP-ZEILE
050500             VARYING C4-I1 FROM 1 BY 1
050600             UNTIL C4-I1 > LT-INSP-COUNT
050700     .
050800 C400-99.
050900     EXIT.
051000
051100******************************************************************
051200* Eine Inspektionszeile schreiben; Kommas in Notizen/Maengeln durch
051300* Leerzeichen ersetzen. Fehlende Mechaniker-Unterschrift bleibt leer.
051400******************************************************************
051500 C410-INSP-ZEILE SECTION.
051600 C410-00.
051700     MOVE LT-INSP-TIME(C4-I1) TO WK-HHMM
051800     MOVE WK-HHMM-HH          TO WK-ZEIT-ED (1 : 2)
051900     MOVE ":"                 TO WK-ZEIT-ED (3 : 1)
052000     MOVE WK-HHMM-MM          TO WK-ZEIT-ED (4 : 2)
052100
052200     INSPECT LT-INSP-NOTES(C4-I1)   REPLACING ALL K-KOMMA BY K-BLANK
052300     INSPECT LT-INSP-DEFECTS(C4-I1) REPLACING ALL K-KOMMA BY K-BLANK
052400
052500     STRING "inspection,"                    DELIMITED BY SIZE
052600            LT-INSP-KIND(C4-I1)              DELIMITED BY SPACE
052700            ","                              DELIMITED BY SIZE
052800            LT-INSP-DATE(C4-I1)              DELIMITED BY SIZE
052900            " "                              DELIMITED BY SIZE
053000            WK-ZEIT-ED                       DELIMITED BY SIZE
053100            ","                              DELIMITED BY SIZE
053200            LT-INSP-DEF-COUNT(C4-I1)         DELIMITED BY SIZE
053300            ","                              DELIMITED BY SIZE
053400            LT-INSP-SIGN-DRV(C4-I1)          DELIMITED BY SIZE
053500            ","                              DELIMITED BY SIZE
053600            LT-INSP-SIGN-MEC(C4-I1)          DELIMITED BY SIZE
053700            ","                              DELIMITED BY SIZE
053800            LT-INSP-NOTES(C4-I1)             DELIMITED BY SIZE
053900            ","                              DELIMITED BY SIZE
054000            LT-INSP-DEFECTS(C4-I1)           DELIMITED BY SIZE
054100            INTO WK-ZEILE-TEXT
054200     PERFORM U100-ZEILE-SCHREIBEN
054300     .
054400 C410-99.
054500     EXIT.
054600
054700******************************************************************
054800* Inspektionstabelle absteigend nach Datum/Zeit sortieren
054900* (einfacher Bubble-Sort -- die Tabelle ist mit maximal 20 Eintraegen
055000* kurz genug fuer das Verfahren; keine Abbruchpruefung noetig)
055100******************************************************************
055200 D100-INSPEKTIONEN-SORTIEREN SECTION.
055300 D100-00.
055400     IF  LT-INSP-COUNT > 1
055500         PERFORM D110-AEUSSERE-SCHLEIFE
055600                 VARYING C4-I1 FROM 1 BY 1
055700                 UNTIL C4-I1 >= LT-INSP-COUNT
055800     END-IF
055900     .
056000 D100-99.
056100     EXIT.
056200
056300******************************************************************
056400* Ein Sortierdurchlauf ueber die noch unsortierten Eintraege
056500******************************************************************
056600 D110-AEUSSERE-SCHLEIFE SECTION.
056700 D110-00.
056800     PERFORM D120-PAAR-VERGLEICHEN
056900             VARYING C4-I2 FROM 1 BY 1
057000             UNTIL C4-I2 > LT-INSP-COUNT - C4-I1
057100     .
057200 D110-99.
057300     EXIT.
057400
057500******************************************************************
057600* Ein Nachbarpaar vergleichen und bei Bedarf tauschen (absteigend
057700* nach IN-DATE/IN-TIME -- der Schluessel ist lexikalisch sortierbar,
057800* da JJJJ-MM-TT und HHMM beide fuehrend-nullengefuellt sind)
057900******************************************************************
058000 D120-PAAR-VERGLEICHEN SECTION.
058100 D120-00.
058200     MOVE LT-INSP-DATE(C4-I2)       TO WK-SORT-KEY-1 (1 : 10)
058300     MOVE LT-INSP-TIME(C4-I2)       TO WK-SORT-KEY-1 (11 : 4)
058400     MOVE LT-INSP-DATE(C4-I2 + 1)   TO WK-SORT-KEY-2 (1 : 10)
058500     MOVE LT-INSP-TIME(C4-I2 + 1)   TO WK-SORT-KEY-2 (11 : 4)
058600
058700     IF  WK-SORT-KEY-1 < WK-SORT-KEY-2
058800         PERFORM D130-EINTRAEGE-TAUSCHEN
058900     END-IF
059000     .
059100 D120-99.
059200     EXIT.
059300
059400******************************************************************
059500* Zwei Inspektions-Tabelleneintraege vertauschen
059600******************************************************************
059700 D130-EINTRAEGE-TAUSCHEN SECTION.
059800 D130-00.
059900     MOVE LT-INSP-SATZ(C4-I2)     TO WK-INSP-TAUSCH
060000     MOVE LT-INSP-SATZ(C4-I2 + 1) TO LT-INSP-SATZ(C4-I2)
060100     MOVE WK-INSP-TAUSCH          TO LT-INSP-SATZ(C4-I2 + 1)
060200     .
060300 D130-99.
060400     EXIT.
060500
060600******************************************************************
060700* Zeile auf TRIPRPT schreiben
060800******************************************************************
060900 U100-ZEILE-SCHREIBEN SECTION.
061000 U100-00.
061100     MOVE WK-ZEILE-TEXT TO TRIPRPT-SATZ
061200     WRITE TRIPRPT-SATZ
061300     MOVE SPACES TO WK-ZEILE-TEXT
061400     .
061500 U100-99.
061600     EXIT.
061700
061800******************************************************************
061900* Feste Ueberschriftsfelder 2 an WK-ZEILE-TEXT anhaengen (Inspektions-
062000* Kopfzeile ist laenger als eine Editorzeile bequem erlaubt)
062100******************************************************************
062200 U110-KOPFZEILE-ANHAENGEN SECTION.
062300 U110-00.
062400     STRING WK-ZEILE-TEXT                    DELIMITED BY SPACE
062500            "signature_mechanic,notes,defects" DELIMITED BY SIZE
062600            INTO WK-ZEILE-TEXT
062700     .
062800 U110-99.
062900     EXIT.
063000
063100******************************************************************
063200* Stunden auf 2 Dezimalstellen editieren, Fuehrungsblank entfernen
063300* (keine Intrinsic-Function TRIM lt. Schichtvorgabe -- REDEFINES und
063400* Referenzmodifikation stattdessen, wie HOSVIO0M U300-EDIT-HOURS)
063500******************************************************************
063600 U400-STUNDEN-EDITIEREN SECTION.
063700 U400-00.
063800     MOVE U-HOURS-IN TO U-HOURS-ED
063900     MOVE ZERO       TO U-LEAD-CNT
064000     MOVE SPACES     TO U-HOURS-OUT
064100     INSPECT U-HOURS-ALPHA TALLYING U-LEAD-CNT FOR LEADING SPACE
064200     IF  U-LEAD-CNT > ZERO
064300         MOVE U-HOURS-ALPHA(U-LEAD-CNT + 1 : ) TO U-HOURS-OUT
064400     ELSE
064500         MOVE U-HOURS-ALPHA TO U-HOURS-OUT
064600     END-IF
064700     .
064800 U400-99.
064900     EXIT.
065000******************************************************************
065100* ENDE Source-Programm HOSRPT0M
065200******************************************************************
