000100*--------------------------------------------------------------------*
000200*    HOSRTPC  -- ROUTE-POINT-RECORD  (Datei ROUTEPTS)
000300*    Streckenpolygon-Stuetzpunkte je Trip, aufsteigend nach RP-SEQ.
000400*    Eingabe fuer die Tankstopp-Interpolation (U4, HOSPLN0M B300).
000500*--------------------------------------------------------------------*
000600 01  ROUTE-POINT-RECORD.
000700     05  RP-TRIP-ID                PIC 9(06).
000800     05  RP-SEQ                    PIC 9(04).
000900     05  RP-LON                    PIC S9(03)V9(06).
001000     05  RP-LAT                    PIC S9(02)V9(06).
001100     05  FILLER                    PIC X(10).
