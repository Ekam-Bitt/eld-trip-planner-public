000100*--------------------------------------------------------------------*
000200*    HOSSWC   -- SHARED SWITCHES / STATUS COPY-MODUL
000300*    Wird per COPY HOSSWC. in jedes HOSxxx-Programm eingebunden.
000400*    Enthaelt die Standard-Schalter FILE-STATUS und PRG-STATUS aus
000500*    dem SSFNEW-Programmskelett (vormals FGOI000E "SCHALTER").
000600*--------------------------------------------------------------------*
000700 01  HOS-SCHALTER.
000800     05  HOS-FILE-STATUS         PIC X(02).
000900         88  HOS-FILE-OK                     VALUE "00".
001000         88  HOS-FILE-EOF                    VALUE "10".
001100         88  HOS-FILE-NOK                    VALUE "01" THRU "09"
001200                                                    "11" THRU "99".
001300     05  HOS-PRG-STATUS           PIC 9.
001400         88  HOS-PRG-OK                      VALUE 0.
001500         88  HOS-PRG-ABBRUCH                 VALUE 9.
001600*    ---> Präfix Cn : COMP-Zaehler und -Indizes, n = Anzahl Digits
001700     05  HOS-C4-I1                PIC S9(04) COMP.
001800     05  HOS-C4-I2                PIC S9(04) COMP.
001900     05  HOS-C4-ANZ               PIC S9(04) COMP.
