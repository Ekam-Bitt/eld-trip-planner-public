000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    HOSTOT0M.
000400 AUTHOR.        R HELLWIG.
000500 INSTALLATION.  FUHRPARK-DV ABT. ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  1991-04-12.
000700 DATE-COMPILED.
000800 SECURITY.      NUR FUER INTERNEN GEBRAUCH FUHRPARK-DV.
000900*
001000*****************************************************************
001100* Letzte Aenderung :: 2016-11-02
001200* Letzte Version   :: C.03.00
001300* Kurzbeschreibung :: Tagessummen-Baustein (Duty-Status-Minuten)
001400* Auftrag          :: HOS-114 HOS-118 HOS-233
001500*
001600* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von  | Kommentar                        *
002000*---------|------------|------|----------------------------------*
002100* A.00.00 | 1991-04-12 | RHE  | Neuerstellung als SSFRCI0-Ableger *
002200* A.01.00 | 1992-09-30 | RHE  | Mitternachts-Saat ergaenzt        *
002300* A.02.00 | 1994-02-14 | KLB  | Tagesabschluss auf 23:59 fixiert  *
002400* B.00.00 | 1998-11-20 | MBT  | Jahr-2000-Umstellung LE-DATE/     *
002500*         |            |      | DT-DATE auf JJJJ-MM-TT (Y2K)      *
002600* B.01.00 | 2001-06-05 | MBT  | Leertag liefert OFF = 24,00 Std   *
002700* C.00.00 | 2006-03-17 | SHK  | Rundung kaufmaennisch auf 2 Dez.  *
002800* C.01.00 | 2009-08-11 | SHK  | Puffer WK-SEG von 32 auf 52 erhoeht*
002900* C.02.00 | 2013-05-06 | LOR  | Aufruf mit variablem Tagesende    *
003000*         |            |      | (LT-EOD-TIME) fuer Dashboard-Modul*
003100* C.03.00 | 2016-11-02 | LOR  | HOS-233 Minutenberechnung bereinigt*
003200*         |            |      | (Differenz nie negativ)            *
003300*----------------------------------------------------------------*
003400*
003500* Programmbeschreibung
003600* --------------------
003700* Errechnet je Fahrer/Trip/Tag die vier Dienststatus-Summen
003800* (OFF, SLEEPER, DRIVING, ON_DUTY) aus der chronologischen Folge
003900* der Statuswechsel-Saetze (LOG-EVENT-RECORD, siehe COPY HOSEVTC).
004000* Wird per CALL "HOSTOT0M" USING LINK-REC von HOSDRV0O (Batchlauf,
004100* Tagesende 23:59) und von HOSDSH0O (Dashboard, Tagesende = "jetzt"
004200* fuer den laufenden Tag) genutzt.
004300*
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CLASS ALPHNUM IS "0123456789"
005000                      "abcdefghijklmnopqrstuvwxyz"
005100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005200                      " .,;-_/".
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100*--------------------------------------------------------------------*
006200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006300*--------------------------------------------------------------------*
006400 01          COMP-FELDER.
006500     05      C4-I1               PIC S9(04) COMP.
006600     05      C4-LAST             PIC S9(04) COMP.
006700     05      C4-HH                PIC S9(04) COMP.
006800     05      C4-MM                PIC S9(04) COMP.
006900
007000     05      C9-MIN-OFF          PIC S9(09) COMP.
007100     05      C9-MIN-SLEEPER      PIC S9(09) COMP.
007200     05      C9-MIN-DRIVING      PIC S9(09) COMP.
007300     05      C9-MIN-ONDUTY       PIC S9(09) COMP.
007400     05      C9-DIFF             PIC S9(09) COMP.
007500     05      C9-T1                PIC S9(09) COMP.
007600     05      C9-T2                PIC S9(09) COMP.
007650     05      FILLER               PIC X(04).
007700
007800*--------------------------------------------------------------------*
007900* Felder mit konstantem Inhalt: Praefix K
008000*--------------------------------------------------------------------*
008100 01          KONSTANTE-FELDER.
008200     05      K-MODUL             PIC X(08)  VALUE "HOSTOT0M".
008300     05      K-EOD-DEFAULT       PIC 9(04)  VALUE 2359.
008350     05      FILLER              PIC X(04).
008400
008500*--------------------------------------------------------------------*
008600* Arbeitstabelle der Tagessegmente: Saat 00:00, Ist-Saetze, Abschluss
008700*--------------------------------------------------------------------*
008800 01          WK-SEG-TABELLE.
008900     05      WK-SEG-COUNT        PIC S9(04) COMP VALUE ZERO.
009000     05      WK-SEG OCCURS 52 TIMES.
009100         10  WK-SEG-TIME         PIC 9(04).
009200         10  WK-SEG-STATUS       PIC X(08).
009300         10  WK-SEG-STATUS-ALT REDEFINES WK-SEG-STATUS.
009310*                ---> Kurzsicht fuer die Abbruch-Anzeige bei
009320*                     unbekanntem Statuscode, siehe C200
009330             15  WK-SEG-ST-P1    PIC X(04).
009340             15  WK-SEG-ST-P2    PIC X(04).
009345     05      FILLER              PIC X(04).
009350
009360*--------------------------------------------------------------------*
009370* Pruef-/Anzeigefelder: Praefix D (Alternativsichten fuer Diagnose)
009380*--------------------------------------------------------------------*
009390 01          D-PRUEF-BEREICH.
009400     05      D-EOD-TIME          PIC 9(04).
009410     05      D-EOD-FELDER REDEFINES D-EOD-TIME.
009420         10  D-EOD-HH            PIC 9(02).
009430         10  D-EOD-MM            PIC 9(02).
009440     05      D-DIFF-ANZEIGE      PIC 9(04).
009450     05      D-DIFF-ANZEIGE-ALT REDEFINES D-DIFF-ANZEIGE
009460                                 PIC X(04).
009465     05      FILLER              PIC X(04).
009470
009480     COPY    HOSSWC.
009500
009600 LINKAGE SECTION.
009700*-->    Uebergabe aus Hauptprogramm (HOSDRV0O / HOSDSH0O)
009800 01     LINK-REC.
009900     05  LT-HDR.
010000         10  LT-TRIP-ID          PIC 9(06).
010100         10  LT-DRIVER-ID        PIC 9(06).
010200         10  LT-DATE             PIC X(10).
010300         10  LT-EOD-TIME         PIC 9(04).
010400*            ---> 2359 im Batchlauf; "jetzt" (HHMM) im Dashboard fuer
010500*                 den laufenden Tag
010600         10  LT-RC               PIC S9(04) COMP.
010700*            ---> 0 = OK, 9999 = Programmabbruch
010800     05  LT-EVENTS.
010900         10  LT-EVENT-COUNT      PIC 9(02) COMP.
011000         10  LT-EVENT OCCURS 50 TIMES.
011100             15  LT-EV-TIME      PIC 9(04).
011200             15  LT-EV-STATUS    PIC X(08).
011300     05  LT-RESULT.
011400         10  LT-OFF-HOURS        PIC S9(03)V99.
011500         10  LT-SLEEPER-HOURS    PIC S9(03)V99.
011600         10  LT-DRIVING-HOURS    PIC S9(03)V99.
011700         10  LT-ONDUTY-HOURS     PIC S9(03)V99.
011750     05  FILLER                  PIC X(10).
011800
011900 PROCEDURE DIVISION USING LINK-REC.
012000******************************************************************
012100* Steuerungs-Section
012200******************************************************************
012300 A100-STEUERUNG SECTION.
012400 A100-00.
012500     PERFORM B000-VORLAUF
012600     PERFORM B100-VERARBEITUNG
012700     PERFORM B090-ENDE
012800     EXIT PROGRAM
012900     .
013000 A100-99.
013100     EXIT.
013200
013300******************************************************************
013400* Vorlauf
013500******************************************************************
013600 B000-VORLAUF SECTION.
013700 B000-00.
013800     PERFORM C000-INIT
013900     .
014000 B000-99.
014100     EXIT.
014200
014300******************************************************************
014400* Verarbeitung -- Tagessegmente aufbauen und aufsummieren
014500******************************************************************
014600 B100-VERARBEITUNG SECTION.
014700 B100-00.
014800     IF  LT-EVENT-COUNT = ZERO
014900**       ---> Leertag: ganzer Tag OFF, Rest 0,00
015000         MOVE 24.00           TO LT-OFF-HOURS
015100         MOVE ZERO             TO LT-SLEEPER-HOURS
015200                                  LT-DRIVING-HOURS
015300                                  LT-ONDUTY-HOURS
015400     ELSE
015500         PERFORM C100-SEGMENTE-AUFBAUEN
015600         PERFORM C200-MINUTEN-KUMULIEREN
015700                 VARYING C4-I1 FROM 1 BY 1
015800                 UNTIL C4-I1 >= WK-SEG-COUNT
015900         PERFORM C300-STUNDEN-RUNDEN
016000     END-IF
016100     .
016200 B100-99.
016300     EXIT.
016400
016500******************************************************************
016600* Ende
016700******************************************************************
016800 B090-ENDE SECTION.
016900 B090-00.
017000     MOVE ZERO TO LT-RC
017010     IF  HOS-PRG-ABBRUCH
017020         MOVE 9999 TO LT-RC
017030     END-IF
017100     .
017200 B090-99.
017300     EXIT.
017400
017500******************************************************************
017600* Initialisierung von Feldern und Strukturen
017700******************************************************************
017800 C000-INIT SECTION.
017900 C000-00.
018000     INITIALIZE HOS-SCHALTER
018100                WK-SEG-TABELLE
018200     MOVE ZERO TO C9-MIN-OFF
018300                  C9-MIN-SLEEPER
018400                  C9-MIN-DRIVING
018500                  C9-MIN-ONDUTY
018600     IF  LT-EOD-TIME = ZERO
018700         MOVE K-EOD-DEFAULT TO LT-EOD-TIME
018800     END-IF
018810*        ---> Tagesende auf gueltige HHMM-Grenzen pruefen; ein von
018820*             HOSDSH0O falsch gebautes "jetzt" faellt auf 23:59
018830*             zurueck statt den Lauf zu gefaehrden
018840     MOVE LT-EOD-TIME TO D-EOD-TIME
018850     IF  D-EOD-HH > 23 OR D-EOD-MM > 59
018860         MOVE K-EOD-DEFAULT TO LT-EOD-TIME
018870     END-IF
018900     .
019000 C000-99.
019100     EXIT.
019200
019300******************************************************************
019400* Tagessegmente aufbauen: Mitternachts-Saat, Ist-Saetze,
019500* Tagesabschluss-Satz bei LT-EOD-TIME
019600******************************************************************
019700 C100-SEGMENTE-AUFBAUEN SECTION.
019800 C100-00.
019900     MOVE ZERO TO WK-SEG-COUNT
020000
020100**   ---> erster Ist-Satz nach Mitternacht: Saat mit dessen Status
020200     IF  LT-EV-TIME(1) > 0000
020300         ADD 1 TO WK-SEG-COUNT
020400         MOVE 0000              TO WK-SEG-TIME(WK-SEG-COUNT)
020500         MOVE LT-EV-STATUS(1)   TO WK-SEG-STATUS(WK-SEG-COUNT)
020600     END-IF
020700
020800**   ---> Ist-Saetze uebernehmen (bereits chronologisch sortiert)
020900     MOVE ZERO TO C4-I1
021000     PERFORM C110-SATZ-KOPIEREN
021100             VARYING C4-I1 FROM 1 BY 1
021200             UNTIL C4-I1 > LT-EVENT-COUNT
021300
021400**   ---> Tagesabschluss-Satz: uebernimmt Status des letzten Satzes
021500     MOVE LT-EVENT-COUNT TO C4-LAST
021600     ADD 1 TO WK-SEG-COUNT
021700     MOVE LT-EOD-TIME               TO WK-SEG-TIME(WK-SEG-COUNT)
021800     MOVE LT-EV-STATUS(C4-LAST)     TO WK-SEG-STATUS(WK-SEG-COUNT)
021900     .
022000 C100-99.
022100     EXIT.
022200
022300******************************************************************
022400* Einen Ist-Satz aus LT-EVENT in die Segmenttabelle uebernehmen
022500******************************************************************
022600 C110-SATZ-KOPIEREN SECTION.
022700 C110-00.
022800     ADD 1 TO WK-SEG-COUNT
022900     MOVE LT-EV-TIME(C4-I1)   TO WK-SEG-TIME(WK-SEG-COUNT)
023000     MOVE LT-EV-STATUS(C4-I1) TO WK-SEG-STATUS(WK-SEG-COUNT)
023100     .
023200 C110-99.
023300     EXIT.
023400
023500******************************************************************
023600* Minuten zwischen zwei aufeinanderfolgenden Segmenten kumulieren.
023700* Angesprochen wird der Eimer des FRUEHEREN Segments (Index C4-I1).
023800* HHMM in Minuten seit Mitternacht: DIVIDE ... GIVING ... REMAINDER
023900* statt Intrinsic-Function (Schichtvorgabe: keine Functions).
024000******************************************************************
024100 C200-MINUTEN-KUMULIEREN SECTION.
024200 C200-00.
024300     DIVIDE WK-SEG-TIME(C4-I1) BY 100
024400            GIVING C4-HH REMAINDER C4-MM
024500     COMPUTE C9-T1 = (C4-HH * 60) + C4-MM
024600
024700     DIVIDE WK-SEG-TIME(C4-I1 + 1) BY 100
024800            GIVING C4-HH REMAINDER C4-MM
024900     COMPUTE C9-T2 = (C4-HH * 60) + C4-MM
025000
025100     COMPUTE C9-DIFF = C9-T2 - C9-T1
025200     IF  C9-DIFF < 0
025300         MOVE ZERO TO C9-DIFF
025400     END-IF
025500
025600     EVALUATE WK-SEG-STATUS(C4-I1)
025700         WHEN "OFF     "
025800              ADD C9-DIFF TO C9-MIN-OFF
025900         WHEN "SLEEPER "
026000              ADD C9-DIFF TO C9-MIN-SLEEPER
026100         WHEN "DRIVING "
026200              ADD C9-DIFF TO C9-MIN-DRIVING
026300         WHEN "ON_DUTY "
026400              ADD C9-DIFF TO C9-MIN-ONDUTY
026410         WHEN OTHER
026420              MOVE C9-DIFF        TO D-DIFF-ANZEIGE
026430              DISPLAY "HOSTOT0M - UNGUELTIGER STATUSCODE '"
026440                      WK-SEG-ST-P1(C4-I1) WK-SEG-ST-P2(C4-I1)
026450                      "' MINUTEN " D-DIFF-ANZEIGE-ALT
026460              SET HOS-PRG-ABBRUCH TO TRUE
026500     END-EVALUATE
026600     .
026700 C200-99.
026800     EXIT.
026900
027000******************************************************************
027100* Minuten in Stunden (2 Dez., kaufmaennisch gerundet) umrechnen
027200******************************************************************
027300 C300-STUNDEN-RUNDEN SECTION.
027400 C300-00.
027500     COMPUTE LT-OFF-HOURS     ROUNDED = C9-MIN-OFF     / 60
027600     COMPUTE LT-SLEEPER-HOURS ROUNDED = C9-MIN-SLEEPER / 60
027700     COMPUTE LT-DRIVING-HOURS ROUNDED = C9-MIN-DRIVING / 60
027800     COMPUTE LT-ONDUTY-HOURS  ROUNDED = C9-MIN-ONDUTY  / 60
027900     .
028000 C300-99.
028100     EXIT.
028200******************************************************************
028300* ENDE Source-Programm HOSTOT0M
028400******************************************************************
