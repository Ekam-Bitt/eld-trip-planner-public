000100*--------------------------------------------------------------------*
000200*    HOSTRPC  -- TRIP-RECORD  (Datei TRIPS)
000300*    Kopfdaten eines Trips; Eingabe fuer U4 (Trip-Planung) und U6
000400*    (Kopfabschnitt des Trip-Reports).
000500*--------------------------------------------------------------------*
000600 01  TRIP-RECORD.
000700     05  TR-TRIP-ID                PIC 9(06).
000800     05  TR-DRIVER-ID              PIC 9(06).
000900     05  TR-LOG-DATE               PIC X(10).
001000     05  TR-DISTANCE-MILES         PIC S9(06)V99.
001100     05  TR-EST-HOURS              PIC S9(04)V99.
001200*        ---> vom Einlesejob vorbelegt, unverbindlich; die eigent-
001210*        ---> liche Schaetzung liefert HOSPLN0M (U4) in LT-EST-HOURS
001300     05  TR-CO-DRIVER              PIC X(25).
001400*        ---> "N/A", wenn kein Co-Fahrer
001500     05  TR-TRACTOR-NO             PIC X(10).
001600     05  TR-TRAILER-NOS            PIC X(20).
001700     05  TR-SHIPPER                PIC X(25).
001800     05  TR-COMMODITY              PIC X(25).
001900     05  TR-LOAD-ID                PIC X(12).
002000     05  FILLER                    PIC X(15).
