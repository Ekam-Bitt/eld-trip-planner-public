000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    HOSTZO0M.
000400 AUTHOR.        M BARTEL.
000500 INSTALLATION.  FUHRPARK-DV ABT. ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  1998-11-20.
000700 DATE-COMPILED.
000800 SECURITY.      NUR FUER INTERNEN GEBRAUCH FUHRPARK-DV.
000900*
001000*****************************************************************
001100* Letzte Aenderung :: 2018-05-15
001200* Letzte Version   :: A.02.00
001300* Kurzbeschreibung :: Zeitzonen-Offset-Baustein fuer Dashboard
001400* Auftrag          :: HOS-233 HOS-289
001500*
001600* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von  | Kommentar                        *
002000*---------|------------|------|----------------------------------*
002100* A.00.00 | 1998-11-20 | MBT  | Neuerstellung im Zuge der Y2K-    *
002200*         |            |      | Umstellung des Dashboard-Batches  *
002300* A.01.00 | 2004-08-09 | MBT  | Fehlformat liefert 0 statt Abbruch*
002400* A.02.00 | 2018-05-15 | LOR  | HOS-289 Vorzeichenpruefung anhand *
002500*         |            |      | "+" statt Stellenposition          *
002600*----------------------------------------------------------------*
002700*
002800* Programmbeschreibung
002900* --------------------
003000* Zerlegt den Heimatterminal-Zeitzonentext des Fahrers (Format
003100* "UTC-05:00" bzw. "UTC+05:30") in eine Minutenverschiebung.
003200* Fehlt das Praefix "UTC" oder ist der Text sonst nicht auswertbar,
003300* liefert der Baustein 0 Minuten zurueck (kein Programmabbruch).
003400* Wird per CALL "HOSTZO0M" USING LINK-REC aus HOSDSH0O (Dashboard)
003500* je Fahrer aufgerufen.
003600*
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS ALPHNUM IS "0123456789"
004300                      "abcdefghijklmnopqrstuvwxyz"
004400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004500                      " .,;-_/".
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400*--------------------------------------------------------------------*
005500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005600*--------------------------------------------------------------------*
005700 01          COMP-FELDER.
005800     05      C4-HH               PIC S9(04) COMP.
005900     05      C4-MM               PIC S9(04) COMP.
006000     05      C4-VORZEICHEN       PIC S9(04) COMP.
006050     05      FILLER              PIC X(04).
006100
006200*--------------------------------------------------------------------*
006300* Zerlegungsfelder: Praefix D (in HH/MM-Anteile aufgesplittet ueber
006400* eine REDEFINES-Sicht des Eingabetextes)
006500*--------------------------------------------------------------------*
006600 01          D-TZ-BEREICH.
006700     05      D-TZ-TEXT           PIC X(09).
006800     05      D-TZ-FELDER REDEFINES D-TZ-TEXT.
006900         10  D-TZ-PRAEFIX        PIC X(03).
007000         10  D-TZ-VZ             PIC X(01).
007100         10  D-TZ-HH             PIC X(02).
007200         10  D-TZ-DP             PIC X(01).
007300         10  D-TZ-MM             PIC X(02).
007400     05  D-HH-NUM                PIC 9(02).
007500     05  D-HH-NUM-ALT REDEFINES D-HH-NUM
007600                                 PIC X(02).
007700*            ---> Alpha-Sicht fuer Abbruch-Anzeigen
007800     05  D-MM-NUM                PIC 9(02).
007900     05  D-MM-NUM-ALT REDEFINES D-MM-NUM
008000                                 PIC X(02).
008050     05  FILLER                  PIC X(04).
008100
008200*--------------------------------------------------------------------*
008300* Felder mit konstantem Inhalt: Praefix K
008400*--------------------------------------------------------------------*
008500 01          KONSTANTE-FELDER.
008600     05      K-MODUL             PIC X(08) VALUE "HOSTZO0M".
008700     05      K-PRAEFIX           PIC X(03) VALUE "UTC".
008750     05      FILLER              PIC X(04).
008800
008900     COPY    HOSSWC.
009000
009100 LINKAGE SECTION.
009200*-->    Uebergabe aus Hauptprogramm HOSDSH0O
009300 01     LINK-REC.
009400     05  LT-TZ-STRING            PIC X(09).
009500     05  LT-OFFSET-MIN           PIC S9(04) COMP.
009600     05  LT-RC                   PIC S9(04) COMP.
009650     05  FILLER                  PIC X(04).
009700
009800 PROCEDURE DIVISION USING LINK-REC.
009900******************************************************************
010000* Steuerungs-Section
010100******************************************************************
010200 A100-STEUERUNG SECTION.
010300 A100-00.
010400     PERFORM B000-VORLAUF
010500     PERFORM B100-VERARBEITUNG
010600     PERFORM B090-ENDE
010700     EXIT PROGRAM
010800     .
010900 A100-99.
011000     EXIT.
011100
011200******************************************************************
011300* Vorlauf
011400******************************************************************
011500 B000-VORLAUF SECTION.
011600 B000-00.
011700     PERFORM C000-INIT
011800     .
011900 B000-99.
012000     EXIT.
012100
012200******************************************************************
012300* Verarbeitung -- Text zerlegen und Minuten errechnen; jeder
012400* Erkennungsfehler faellt auf 0 Minuten zurueck (kein GO TO auf
012500* Fehlerpfad noetig, da B100-99 ohnehin das Ende der Section ist)
012600******************************************************************
012700 B100-VERARBEITUNG SECTION.
012800 B100-00.
012900     MOVE LT-TZ-STRING TO D-TZ-TEXT
013000
013100     IF  D-TZ-TEXT = SPACES
013200         GO TO B100-99
013300     END-IF
013400     IF  D-TZ-PRAEFIX NOT = K-PRAEFIX
013500         GO TO B100-99
013600     END-IF
013700     IF  D-TZ-HH NOT NUMERIC OR D-TZ-MM NOT NUMERIC
013800         GO TO B100-99
013900     END-IF
014000
014100     MOVE D-TZ-HH TO D-HH-NUM
014200     MOVE D-TZ-MM TO D-MM-NUM
014300
014400     PERFORM C100-VORZEICHEN-ERMITTELN
014500     PERFORM C200-MINUTEN-BERECHNEN
014600     .
014700 B100-99.
014800     EXIT.
014900
015000******************************************************************
015100* Ende
015200******************************************************************
015300 B090-ENDE SECTION.
015400 B090-00.
015500     MOVE ZERO TO LT-RC
015600     .
015700 B090-99.
015800     EXIT.
015900
016000******************************************************************
016100* Initialisierung
016200******************************************************************
016300 C000-INIT SECTION.
016400 C000-00.
016500     INITIALIZE HOS-SCHALTER
016600                D-TZ-BEREICH
016700     MOVE ZERO TO LT-OFFSET-MIN
016800     .
016900 C000-99.
017000     EXIT.
017100
017200******************************************************************
017300* Vorzeichen ermitteln: "+" irgendwo im Text -> positiv, sonst "-"
017400******************************************************************
017500 C100-VORZEICHEN-ERMITTELN SECTION.
017600 C100-00.
017700     MOVE ZERO TO C4-VORZEICHEN
017800     INSPECT D-TZ-TEXT TALLYING C4-VORZEICHEN FOR ALL "+"
017900     IF  C4-VORZEICHEN > ZERO
018000         MOVE 1 TO C4-VORZEICHEN
018100     ELSE
018200         MOVE -1 TO C4-VORZEICHEN
018300     END-IF
018400     .
018500 C100-99.
018600     EXIT.
018700
018800******************************************************************
018900* Minuten = Vorzeichen * (HH * 60 + MM)
019000******************************************************************
019100 C200-MINUTEN-BERECHNEN SECTION.
019200 C200-00.
019300     COMPUTE C4-HH = D-HH-NUM
019400     COMPUTE C4-MM = D-MM-NUM
019500     COMPUTE LT-OFFSET-MIN =
019600             C4-VORZEICHEN * ((C4-HH * 60) + C4-MM)
019700     .
019800 C200-99.
019900     EXIT.
020000******************************************************************
020100* ENDE Source-Programm HOSTZO0M
020200******************************************************************
