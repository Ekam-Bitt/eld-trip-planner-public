000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    HOSVIO0M.
000400 AUTHOR.        K LORENZ.
000500 INSTALLATION.  FUHRPARK-DV ABT. ANWENDUNGSENTWICKLUNG.
000600 DATE-WRITTEN.  1991-06-03.
000700 DATE-COMPILED.
000800 SECURITY.      NUR FUER INTERNEN GEBRAUCH FUHRPARK-DV.
000900*
001000*****************************************************************
001100* Letzte Aenderung :: 2019-02-08
001200* Letzte Version   :: D.02.00
001300* Kurzbeschreibung :: HOS-Regelverstoss-Pruefung (11H/14H/30M/70-8)
001400* Auftrag          :: HOS-115 HOS-119 HOS-240 HOS-301
001500*
001600* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von  | Kommentar                        *
002000*---------|------------|------|----------------------------------*
002100* A.00.00 | 1991-06-03 | KLB  | Neuerstellung, 10-Std-Ruhezeit    *
002200* A.01.00 | 1993-01-11 | KLB  | 11-Std-Lenkzeitpruefung ergaenzt  *
002300* B.00.00 | 1998-10-05 | MBT  | Jahr-2000-Umstellung Datumsfelder *
002400*         |            |      | auf JJJJ-MM-TT (Y2K)              *
002500* B.01.00 | 2002-04-17 | MBT  | 14-Std-Schichtfenster ergaenzt    *
002600* C.00.00 | 2008-09-22 | SHK  | 30-Minuten-Pausenregel ergaenzt   *
002700* C.01.00 | 2011-07-30 | SHK  | Nur je Regelcode ein Verstoss/Tag *
002800* D.00.00 | 2016-12-01 | LOR  | 70-Std/8-Tage-Zyklus ergaenzt     *
002900*         |            |      | (rollierende Pruefung ueber 8 Tage)*
003000* D.01.00 | 2019-02-08 | LOR  | HOS-301 Meldungstexte auf 2 Dez.  *
003100* D.02.00 | 2019-02-08 | LOR  | HOS-301 Revisionsvorgabe: DIVIDE/ *
003200*         |            |      | REMAINDER statt MOD-Funktion,     *
003300*         |            |      | Meldungstext ohne Fuehrungsblank  *
003400*----------------------------------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800* Prueft je Fahrer/Trip/Tag die Statuswechsel-Folge auf Verstoesse
003900* gegen die Lenk- und Ruhezeitregeln: 11-Std-Lenkzeit, 14-Std-
004000* Schichtfenster, 30-Minuten-Pausenregel sowie -- ueber die letzten
004100* bis zu 7 vorangegangenen Tage rollierend -- den 70-Std/8-Tage-
004200* Zyklus. Wird per CALL "HOSVIO0M" USING LINK-REC aus HOSDRV0O
004300* fuer jeden Tag eines Trips aufgerufen; die Zyklus-Pruefung nutzt
004400* die von HOSDRV0O mitgegebene Tabelle der letzten Tagessummen.
004500*
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS ALPHNUM IS "0123456789"
005200                      "abcdefghijklmnopqrstuvwxyz"
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005400                      " .,;-_/".
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 WORKING-STORAGE SECTION.
006300*--------------------------------------------------------------------*
006400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006500*--------------------------------------------------------------------*
006600 01          COMP-FELDER.
006700     05      C4-I1               PIC S9(04) COMP.
006800     05      C4-LAST             PIC S9(04) COMP.
006900     05      C4-HH               PIC S9(04) COMP.
007000     05      C4-MM               PIC S9(04) COMP.
007100     05      C4-VI-CNT           PIC S9(04) COMP.
007200     05      C4-DAY-IX           PIC S9(04) COMP.
007300
007400     05      C9-T1                PIC S9(09) COMP.
007500     05      C9-T2                PIC S9(09) COMP.
007600     05      C9-SEGLEN            PIC S9(09) COMP.
007700
007800     05      C9-WINDOW-START      PIC S9(09) COMP.
007900     05      C9-WINDOW-OPEN-SW    PIC X(01).
008000         88  C9-WINDOW-OPEN                  VALUE "Y".
008100         88  C9-WINDOW-SHUT                  VALUE "N".
008200     05      C9-MAX-WINDOW-SPAN   PIC S9(09) COMP.
008300     05      C9-DRV-SINCE-RESET   PIC S9(09) COMP.
008400     05      C9-MAX-DRV-RESET     PIC S9(09) COMP.
008500     05      C9-DRV-SINCE-BREAK   PIC S9(09) COMP.
008600     05      C9-HAD-30M-SW        PIC X(01).
008700         88  C9-HAD-30M                      VALUE "Y".
008800
008900     05      C9-CYCLE-SUM         PIC S9(09) COMP.
009000     05      C9-DAY-MIN           PIC S9(09) COMP.
009050     05      FILLER               PIC X(04).
009100
009200*--------------------------------------------------------------------*
009300* Display-Felder: Praefix D
009400*--------------------------------------------------------------------*
009500 01          DISPLAY-FELDER.
009600     05      D-NUM4              PIC -9(04).
009650     05      FILLER              PIC X(04).
009700
009800*--------------------------------------------------------------------*
009900* Stunden-Editierfeld mit Redefinition zum Entfernen des
010000* Fuehrungsblanks (keine Intrinsic-Function TRIM lt. Schichtvorgabe --
010100* REDEFINES und Referenzmodifikation stattdessen)
010200*--------------------------------------------------------------------*
010300 01          U-STUNDEN-BEREICH.
010400     05      U-HOURS-IN           PIC S9(03)V99.
010500     05      U-HOURS-ED           PIC ZZ9.99.
010600     05      U-HOURS-ALPHA REDEFINES U-HOURS-ED
010700                                  PIC X(06).
010800     05      U-HOURS-OUT          PIC X(06).
010900     05      U-LEAD-CNT           PIC S9(04) COMP.
010950     05      FILLER               PIC X(04).
011000
011100*--------------------------------------------------------------------*
011200* Felder mit konstantem Inhalt: Praefix K
011300*--------------------------------------------------------------------*
011400 01          KONSTANTE-FELDER.
011500     05      K-MODUL             PIC X(08)  VALUE "HOSVIO0M".
011600     05      K-RESET-MIN         PIC S9(04) COMP VALUE 600.
011700     05      K-11H-MIN           PIC S9(04) COMP VALUE 660.
011800     05      K-14H-MIN           PIC S9(04) COMP VALUE 840.
011900     05      K-30M-MIN           PIC S9(04) COMP VALUE 480.
012000     05      K-BREAK-MIN         PIC S9(04) COMP VALUE 30.
012100     05      K-CYCLE-MIN         PIC S9(04) COMP VALUE 4200.
012110     05      K-EOD-DEFAULT       PIC 9(04)  VALUE 2359.
012150     05      FILLER              PIC X(04).
012200
012300*--------------------------------------------------------------------*
012400* Arbeitstabelle der Tagessegmente (identisch aufgebaut wie in
012500* HOSTOT0M: Mitternachts-Saat, Ist-Saetze, Tagesabschluss)
012600*--------------------------------------------------------------------*
012700 01          WK-SEG-TABELLE.
012800     05      WK-SEG-COUNT        PIC S9(04) COMP VALUE ZERO.
012900     05      WK-SEG OCCURS 52 TIMES.
013000         10  WK-SEG-TIME         PIC 9(04).
013100         10  WK-SEG-STATUS       PIC X(08).
013110         10  WK-SEG-STATUS-ALT REDEFINES WK-SEG-STATUS.
013120*                ---> Kurzsicht fuer die Abbruch-Anzeige bei
013130*                     unbekanntem Statuscode, siehe C200
013140             15  WK-SEG-ST-P1    PIC X(04).
013150             15  WK-SEG-ST-P2    PIC X(04).
013155     05      FILLER              PIC X(04).
013160
013170*--------------------------------------------------------------------*
013180* Pruef-/Anzeigefelder: Praefix D (Alternativsicht fuer Diagnose)
013190*--------------------------------------------------------------------*
013195 01          D-PRUEF-BEREICH.
013196     05      D-EOD-TIME          PIC 9(04).
013197     05      D-EOD-FELDER REDEFINES D-EOD-TIME.
013198         10  D-EOD-HH            PIC 9(02).
013199         10  D-EOD-MM            PIC 9(02).
013200
013250     05      FILLER              PIC X(04).
013300     COPY    HOSSWC.
013400
013500 LINKAGE SECTION.
013600*-->    Uebergabe aus Hauptprogramm HOSDRV0O
013700 01     LINK-REC.
013800     05  LT-HDR.
013900         10  LT-TRIP-ID          PIC 9(06).
014000         10  LT-DRIVER-ID        PIC 9(06).
014100         10  LT-DATE             PIC X(10).
014200         10  LT-EOD-TIME         PIC 9(04).
014300         10  LT-RC               PIC S9(04) COMP.
014400     05  LT-EVENTS.
014500         10  LT-EVENT-COUNT      PIC 9(02) COMP.
014600         10  LT-EVENT OCCURS 50 TIMES.
014700             15  LT-EV-TIME      PIC 9(04).
014800             15  LT-EV-STATUS    PIC X(08).
014900     05  LT-CYCLE-DAYS.
015000*            ---> heutiger Tag und bis zu 7 Vortage, vom Aufrufer
015100*                 (HOSDRV0O) aus der DAILYLOG-Historie mitgegeben
015200         10  LT-CYCLE-COUNT      PIC 9(02) COMP.
015300         10  LT-CYCLE-DAY OCCURS 8 TIMES.
015400             15  LT-CD-DRIVING-HOURS  PIC S9(03)V99.
015500             15  LT-CD-ONDUTY-HOURS   PIC S9(03)V99.
015600     05  LT-VIOLATIONS.
015700         10  LT-VI-COUNT         PIC 9(01) COMP.
015800         10  LT-VIOLATION OCCURS 4 TIMES.
015900             15  LT-VI-CODE      PIC X(04).
016000             15  LT-VI-DATE      PIC X(10).
016100             15  LT-VI-MESSAGE   PIC X(60).
016150     05  FILLER                  PIC X(10).
016200
016300 PROCEDURE DIVISION USING LINK-REC.
016400******************************************************************
016500* Steuerungs-Section
016600******************************************************************
016700 A100-STEUERUNG SECTION.
016800 A100-00.
016900     PERFORM B000-VORLAUF
017000     PERFORM B100-VERARBEITUNG
017100     PERFORM B200-ZYKLUS-PRUEFEN
017200     PERFORM B090-ENDE
017300     EXIT PROGRAM
017400     .
017500 A100-99.
017600     EXIT.
017700
017800******************************************************************
017900* Vorlauf
018000******************************************************************
018100 B000-VORLAUF SECTION.
018200 B000-00.
018300     PERFORM C000-INIT
018400     IF  LT-EVENT-COUNT > ZERO
018500         PERFORM C100-SEGMENTE-AUFBAUEN
018600     END-IF
018700     .
018800 B000-99.
018900     EXIT.
019000
019100******************************************************************
019200* Verarbeitung -- Segmentfolge auf 11H/14H/30M pruefen
019300******************************************************************
019400 B100-VERARBEITUNG SECTION.
019500 B100-00.
019600     IF  LT-EVENT-COUNT = ZERO
019700         GO TO B100-99
019800     END-IF
019900
020000     PERFORM C200-SEGMENT-WALK
020100             VARYING C4-I1 FROM 1 BY 1
020200             UNTIL C4-I1 >= WK-SEG-COUNT
020300
020400     IF  C9-DRV-SINCE-BREAK >= K-30M-MIN AND NOT C9-HAD-30M
020500         SET C9-HAD-30M TO TRUE
020600     END-IF
020700
020800**   ---> Verstoesse melden in der Reihenfolge 11H, 14H, 30M
020900     IF  C9-MAX-DRV-RESET > K-11H-MIN
021000         PERFORM D100-MELDE-11H
021100     END-IF
021200     IF  C9-MAX-WINDOW-SPAN > K-14H-MIN
021300         PERFORM D200-MELDE-14H
021400     END-IF
021500     IF  C9-HAD-30M
021600         PERFORM D300-MELDE-30M
021700     END-IF
021800     .
021900 B100-99.
022000     EXIT.
022100
022200******************************************************************
022300* 70-Std/8-Tage-Zyklus: Summe (Lenkzeit + Sonstige Dienstzeit)
022400* ueber den aktuellen Tag und bis zu 7 vorangegangene Tage
022500******************************************************************
022600 B200-ZYKLUS-PRUEFEN SECTION.
022700 B200-00.
022800     MOVE ZERO TO C9-CYCLE-SUM
022900     PERFORM D410-TAG-AUFSUMMIEREN
023000             VARYING C4-DAY-IX FROM 1 BY 1
023100             UNTIL C4-DAY-IX > LT-CYCLE-COUNT
023200
023300     IF  C9-CYCLE-SUM > K-CYCLE-MIN
023400         PERFORM D400-MELDE-70-8
023500     END-IF
023600     .
023700 B200-99.
023800     EXIT.
023900
024000******************************************************************
024100* Ende
024200******************************************************************
024300 B090-ENDE SECTION.
024400 B090-00.
024500     MOVE C4-VI-CNT TO LT-VI-COUNT
024600     MOVE ZERO      TO LT-RC
024610     IF  HOS-PRG-ABBRUCH
024620         MOVE 9999 TO LT-RC
024630     END-IF
024700     .
024800 B090-99.
024900     EXIT.
025000
025100******************************************************************
025200* Initialisierung von Feldern und Strukturen
025300******************************************************************
025400 C000-INIT SECTION.
025500 C000-00.
025600     INITIALIZE HOS-SCHALTER
025700                WK-SEG-TABELLE
025800     MOVE ZERO TO C4-VI-CNT
025900                  C9-WINDOW-START
026000                  C9-MAX-WINDOW-SPAN
026100                  C9-DRV-SINCE-RESET
026200                  C9-MAX-DRV-RESET
026300                  C9-DRV-SINCE-BREAK
026400     IF  LT-EOD-TIME = ZERO
026500         MOVE K-EOD-DEFAULT TO LT-EOD-TIME
026600     END-IF
026610     MOVE LT-EOD-TIME TO D-EOD-TIME
026620     IF  D-EOD-HH > 23 OR D-EOD-MM > 59
026630         MOVE K-EOD-DEFAULT TO LT-EOD-TIME
026640     END-IF
026700     SET C9-WINDOW-SHUT TO TRUE
026800     SET C9-HAD-30M TO FALSE
026900     INITIALIZE LT-VIOLATIONS
027000     .
027100 C000-99.
027200     EXIT.
027300
027400******************************************************************
027500* Tagessegmente aufbauen (Mitternachts-Saat + Tagesabschluss)
027600******************************************************************
027700 C100-SEGMENTE-AUFBAUEN SECTION.
027800 C100-00.
027900     MOVE ZERO TO WK-SEG-COUNT
028000
028100     IF  LT-EV-TIME(1) > 0000
028200         ADD 1 TO WK-SEG-COUNT
028300         MOVE 0000              TO WK-SEG-TIME(WK-SEG-COUNT)
028400         MOVE LT-EV-STATUS(1)   TO WK-SEG-STATUS(WK-SEG-COUNT)
028500     END-IF
028600
028700     MOVE ZERO TO C4-I1
028800     PERFORM C110-SATZ-KOPIEREN
028900             VARYING C4-I1 FROM 1 BY 1
029000             UNTIL C4-I1 > LT-EVENT-COUNT
029100
029200     MOVE LT-EVENT-COUNT TO C4-LAST
029300     ADD 1 TO WK-SEG-COUNT
029400     MOVE LT-EOD-TIME               TO WK-SEG-TIME(WK-SEG-COUNT)
029500     MOVE LT-EV-STATUS(C4-LAST)     TO WK-SEG-STATUS(WK-SEG-COUNT)
029600     .
029700 C100-99.
029800     EXIT.
029900
030000******************************************************************
030100* Einen Ist-Satz aus LT-EVENT in die Segmenttabelle uebernehmen
030200******************************************************************
030300 C110-SATZ-KOPIEREN SECTION.
030400 C110-00.
030500     ADD 1 TO WK-SEG-COUNT
030600     MOVE LT-EV-TIME(C4-I1)   TO WK-SEG-TIME(WK-SEG-COUNT)
030700     MOVE LT-EV-STATUS(C4-I1) TO WK-SEG-STATUS(WK-SEG-COUNT)
030800     .
030900 C110-99.
031000     EXIT.
031100
031200******************************************************************
031300* Ein Segmentpaar (C4-I1, C4-I1+1) auswerten: 10-Std-Reset,
031400* Schichtfenster, Lenkzeit seit Reset, Lenkzeit seit Pause.
031500* Reihenfolge gemaess Fachvorgabe: der Reset-Test verwendet die
031600* Laenge des aktuellen Segments VOR dessen eigener Anrechnung.
031700* HHMM in Minuten seit Mitternacht: DIVIDE ... GIVING ... REMAINDER
031800* statt Intrinsic-Function (Schichtvorgabe: keine Functions).
031900******************************************************************
032000 C200-SEGMENT-WALK SECTION.
032100 C200-00.
032200     DIVIDE WK-SEG-TIME(C4-I1) BY 100
032300            GIVING C4-HH REMAINDER C4-MM
032400     COMPUTE C9-T1 = (C4-HH * 60) + C4-MM
032500
032600     DIVIDE WK-SEG-TIME(C4-I1 + 1) BY 100
032700            GIVING C4-HH REMAINDER C4-MM
032800     COMPUTE C9-T2 = (C4-HH * 60) + C4-MM
032900
033000     COMPUTE C9-SEGLEN = C9-T2 - C9-T1
033100     IF  C9-SEGLEN < 0
033200         MOVE ZERO TO C9-SEGLEN
033300     END-IF
033310
033320**   ---> Statuscode auf Gueltigkeit pruefen (Abbruch-Dump bei Fehlern)
033330     EVALUATE WK-SEG-STATUS(C4-I1)
033340         WHEN "OFF     " WHEN "SLEEPER "
033350         WHEN "DRIVING " WHEN "ON_DUTY "
033360             CONTINUE
033370         WHEN OTHER
033380             DISPLAY "HOSVIO0M - UNGUELTIGER STATUSCODE '"
033390                     WK-SEG-ST-P1(C4-I1) WK-SEG-ST-P2(C4-I1) "'"
033391             SET HOS-PRG-ABBRUCH TO TRUE
033395     END-EVALUATE
033398
033500**   ---> 10-Std-Ruhezeit-Reset (vor Anrechnung dieses Segments)
033600     IF  (WK-SEG-STATUS(C4-I1) = "OFF     " OR
033700          WK-SEG-STATUS(C4-I1) = "SLEEPER ")
033800         AND C9-SEGLEN >= K-RESET-MIN
033900         SET C9-WINDOW-SHUT TO TRUE
034000         MOVE ZERO TO C9-DRV-SINCE-RESET
034100                      C9-DRV-SINCE-BREAK
034200     END-IF
034300
034400**   ---> Schichtfenster oeffnen bei erstem DRIVING/ON_DUTY
034500     IF  (WK-SEG-STATUS(C4-I1) = "DRIVING " OR
034600          WK-SEG-STATUS(C4-I1) = "ON_DUTY ")
034700         AND C9-WINDOW-SHUT
034800         SET C9-WINDOW-OPEN TO TRUE
034900         MOVE C9-T1 TO C9-WINDOW-START
035000     END-IF
035100
035200**   ---> Spannweite des offenen Fensters bis Segmentende pruefen
035300     IF  C9-WINDOW-OPEN
035400         COMPUTE C9-T1 = C9-T2 - C9-WINDOW-START
035500         IF  C9-T1 > C9-MAX-WINDOW-SPAN
035600             MOVE C9-T1 TO C9-MAX-WINDOW-SPAN
035700         END-IF
035800     END-IF
035900
036000**   ---> Lenkzeit seit Reset und seit letzter Pause anrechnen
036100     IF  WK-SEG-STATUS(C4-I1) = "DRIVING "
036200         ADD C9-SEGLEN TO C9-DRV-SINCE-RESET
036300         IF  C9-DRV-SINCE-RESET > C9-MAX-DRV-RESET
036400             MOVE C9-DRV-SINCE-RESET TO C9-MAX-DRV-RESET
036500         END-IF
036600         ADD C9-SEGLEN TO C9-DRV-SINCE-BREAK
036700         IF  C9-DRV-SINCE-BREAK > K-30M-MIN
036800             SET C9-HAD-30M TO TRUE
036900         END-IF
037000     END-IF
037100
037200**   ---> qualifizierte Pause (OFF/SLEEPER >= 30 Min) setzt den
037300**        Pausenzaehler zurueck; ON_DUTY setzt niemals zurueck
037400     IF  (WK-SEG-STATUS(C4-I1) = "OFF     " OR
037500          WK-SEG-STATUS(C4-I1) = "SLEEPER ")
037600         AND C9-SEGLEN >= K-BREAK-MIN
037700         MOVE ZERO TO C9-DRV-SINCE-BREAK
037800     END-IF
037900     .
038000 C200-99.
038100     EXIT.
038200
038300******************************************************************
038400* Zyklustag aufsummieren (Fahr- + Dienstzeit) in Minuten
038500******************************************************************
038600 D410-TAG-AUFSUMMIEREN SECTION.
038700 D410-00.
038800     COMPUTE C9-DAY-MIN = (LT-CD-DRIVING-HOURS(C4-DAY-IX) * 60)
038900                         + (LT-CD-ONDUTY-HOURS(C4-DAY-IX)  * 60)
039000     ADD C9-DAY-MIN TO C9-CYCLE-SUM
039100     .
039200 D410-99.
039300     EXIT.
039400
039500******************************************************************
039600* Stunden -> links-buendiger Text ohne Fuehrungsblank aufbereiten
039700* (fuer die Meldungstexte D1xx/D2xx/D4xx)
039800******************************************************************
039900 U300-EDIT-HOURS SECTION.
040000 U300-00.
040100     MOVE U-HOURS-IN TO U-HOURS-ED
040200     MOVE ZERO       TO U-LEAD-CNT
040300     MOVE SPACES     TO U-HOURS-OUT
040400     INSPECT U-HOURS-ALPHA TALLYING U-LEAD-CNT FOR LEADING SPACE
040500     IF  U-LEAD-CNT > ZERO
040600         MOVE U-HOURS-ALPHA(U-LEAD-CNT + 1 : ) TO U-HOURS-OUT
040700     ELSE
040800         MOVE U-HOURS-ALPHA TO U-HOURS-OUT
040900     END-IF
041000     .
041100 U300-99.
041200     EXIT.
041300
041400******************************************************************
041500* Verstoss 11H melden
041600******************************************************************
041700 D100-MELDE-11H SECTION.
041800 D100-00.
041900     COMPUTE U-HOURS-IN ROUNDED = C9-MAX-DRV-RESET / 60
042000     PERFORM U300-EDIT-HOURS
042100     ADD 1 TO C4-VI-CNT
042200     MOVE "11H "                 TO LT-VI-CODE(C4-VI-CNT)
042300     MOVE LT-DATE                TO LT-VI-DATE(C4-VI-CNT)
042400     STRING "Driving exceeds 11 hours ("  DELIMITED BY SIZE
042500            U-HOURS-OUT                   DELIMITED BY SPACE
042600            "h)"                          DELIMITED BY SIZE
042700            INTO LT-VI-MESSAGE(C4-VI-CNT)
042800     .
042900 D100-99.
043000     EXIT.
043100
043200******************************************************************
043300* Verstoss 14H melden
043400******************************************************************
043500 D200-MELDE-14H SECTION.
043600 D200-00.
043700     COMPUTE U-HOURS-IN ROUNDED = C9-MAX-WINDOW-SPAN / 60
043800     PERFORM U300-EDIT-HOURS
043900     ADD 1 TO C4-VI-CNT
044000     MOVE "14H "                 TO LT-VI-CODE(C4-VI-CNT)
044100     MOVE LT-DATE                TO LT-VI-DATE(C4-VI-CNT)
044200     STRING "On-duty window exceeds 14 hours ("
044300                                      DELIMITED BY SIZE
044400            U-HOURS-OUT               DELIMITED BY SPACE
044500            "h)"                      DELIMITED BY SIZE
044600            INTO LT-VI-MESSAGE(C4-VI-CNT)
044700     .
044800 D200-99.
044900     EXIT.
045000
045100******************************************************************
045200* Verstoss 30M melden
045300******************************************************************
045400 D300-MELDE-30M SECTION.
045500 D300-00.
045600     ADD 1 TO C4-VI-CNT
045700     MOVE "30M "                 TO LT-VI-CODE(C4-VI-CNT)
045800     MOVE LT-DATE                TO LT-VI-DATE(C4-VI-CNT)
045900     MOVE "30-min break required within 8 hours of driving"
046000                                 TO LT-VI-MESSAGE(C4-VI-CNT)
046100     .
046200 D300-99.
046300     EXIT.
046400
046500******************************************************************
046600* Verstoss 70/8 melden
046700******************************************************************
046800 D400-MELDE-70-8 SECTION.
046900 D400-00.
047000     COMPUTE U-HOURS-IN ROUNDED = C9-CYCLE-SUM / 60
047100     PERFORM U300-EDIT-HOURS
047200     ADD 1 TO C4-VI-CNT
047300     MOVE "70/8"                 TO LT-VI-CODE(C4-VI-CNT)
047400     MOVE LT-DATE                TO LT-VI-DATE(C4-VI-CNT)
047500     STRING "70-hour/8-day limit exceeded ("
047600                                      DELIMITED BY SIZE
047700            U-HOURS-OUT               DELIMITED BY SPACE
047800            "h)"                      DELIMITED BY SIZE
047900            INTO LT-VI-MESSAGE(C4-VI-CNT)
048000     .
048100 D400-99.
048200     EXIT.
048300******************************************************************
048400* ENDE Source-Programm HOSVIO0M
048500******************************************************************
