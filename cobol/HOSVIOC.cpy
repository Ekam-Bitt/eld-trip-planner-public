000100*--------------------------------------------------------------------*
000200*    HOSVIOC  -- VIOLATION-RECORD  (Datei VIOLATIONS)
000300*    Ergebnis U2 (HOS-Regelverstoesse).
000400*--------------------------------------------------------------------*
000500 01  VIOLATION-RECORD.
000600     05  VI-CODE                   PIC X(04).
000700         88  VI-CODE-11H                     VALUE "11H ".
000800         88  VI-CODE-14H                     VALUE "14H ".
000900         88  VI-CODE-30M                     VALUE "30M ".
001000         88  VI-CODE-70-8                    VALUE "70/8".
001100     05  VI-DATE                   PIC X(10).
001200     05  VI-MESSAGE                PIC X(60).
001300     05  FILLER                    PIC X(18).
